000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID. CARGAGEN-COB.
000120        AUTHOR. R. SALAZAR.
000130        INSTALLATION. DIR. DE PERSONAL - DEPTO DE SISTEMAS.
000140        DATE-WRITTEN. 05/03/1988.
000150        DATE-COMPILED.
000160        SECURITY. USO INTERNO - DIRECCION DE PERSONAL.
000170*    SISTEMA DE PERSONAL - CUERPO DE POLICIA
000180*    ANALISTA         :R. SALAZAR
000190*    PROGRAMADOR(A)   :R. SALAZAR
000200*    FINALIDADE       :CARGA GENERICA DE REGISTROS (ETL) HACIA LAS
000210*                       TABLAS MAESTRAS DE PERSONAL, A PARTIR DE UN
000220*                       ARCHIVO DE ENTRADA CON FORMATO DE COLUMNAS
000230*                       CONFIGURABLE (VER TB-COLUNAS) - TIPO DE
000240*                       TRANSFORMACAO, CAMPO DESTINO, CHAVE E FK POR
000250*                       COLUNA SAO LIDOS DA TABELA, NAO FIXOS NO CODIGO.
000260*    HISTORICO DE ALTERACOES
000270*    VRS   DATA         RESP   TICKET     DESCRICAO
000280*    1.0   05/03/1988   RS     -          IMPLANTACAO INICIAL - CARGA
000290*                                          DE ANTECEDENTES ACADEMICOS
000300*    1.1   22/09/1988   RS     SP-0034    INCLUIDA TOTALIZACAO DE
000310*                                          REGISTROS COM ERRO
000320*    1.2   14/02/1989   MF     SP-0061    MODO SYNC (INSERTAR/
000330*                                          ACTUALIZAR) ADICIONADO
000340*    1.3   30/07/1990   MF     SP-0102    VALIDACAO DE CHAVE FORANEA
000350*                                          (CEDULA X FUNCIONARIOS)
000360*    1.4   11/11/1991   JP     SP-0140    CORRIGIDO CALCULO DA TASA
000370*                                          DE EXITO NO RELATORIO
000380*    1.5   19/06/1992   JP     SP-0167    TRANSFORMACAO DE FECHAS
000390*                                          COM VARIOS FORMATOS FUENTE
000400*    1.6   08/01/1993   RS     SP-0199    TRANSFORMACAO DE TEXTO
000410*                                          (MAYUSCULA/MINUSCULA/TITULO)
000420*    1.7   17/05/1994   RS     SP-0233    NUMERO DE LINEA DE ORIGEN
000430*                                          AGREGADO AL DETALLE
000440*    1.8   02/12/1994   MF     SP-0255    REGISTRO COMPLETO RECHAZADO
000450*                                          SI NENHUMA COLUNA MAPEIA
000460*    1.9   26/04/1995   MF     SP-0270    AJUSTE PICTURE CAMPOS FECHA
000470*    2.0   03/03/1998   JP     SP-0301    CORRIGIDO ANO 2000 - CAMPOS
000480*                                          DE ANO PASSAM A 4 DIGITOS
000490*    2.1   19/01/1999   JP     SP-0308    VALIDACAO FINAL Y2K NAS
000500*                                          DATAS DE GRADUACAO
000510*    2.2   14/08/2001   RS     SP-0340    SUBSTITUICAO DE DECIMAL-
000520*                                          COMMA POR DECIMAL-POINT
000530*    2.3   09/05/2003   MF     SP-0362    MODO INSERT TRUNCA TABELA
000540*                                          DESTINO ANTES DE GRAVAR
000550*    2.4   11/09/2005   RS     SP-0385    FECHA/HORA DE EMISSAO E
000560*                                          NUMERO DE PAGINA IMPRESOS
000570*                                          NO CABECALHO DO RELATORIO
000580*    2.5   02/05/2006   MF     SP-0398    TRANSFORMACAO E MAPEIO DE FK
000590*                                          PASSAM A LER TB-COLUNAS (TIPO,
000600*                                          CHAVE, FK) EM VEZ DE COLUNA
000610*                                          FIXA - ADICIONADOS TIPOS
000620*                                          TEXT-LOW/TEXT-TRIM/REPLACE E
000630*                                          VALIDACAO DE COLUNA CHAVE
000640*                                          CONFIGURADA (ABORTA EM UPDATE/
000650*                                          SYNC SEM CHAVE)
000660
000670        ENVIRONMENT DIVISION.
000680        CONFIGURATION SECTION.
000690        SPECIAL-NAMES.
000700            C01 IS TOP-OF-FORM.
000710
000720        INPUT-OUTPUT SECTION.
000730        FILE-CONTROL.
000740            SELECT ETL-IN     ASSIGN TO 'ETLIN'
000750                               ORGANIZATION LINE SEQUENTIAL
000760                               FILE STATUS IS ST-ETLIN.
000770
000780            SELECT FUNCION    ASSIGN TO 'FUNCIONARIOS'
000790                               ORGANIZATION SEQUENTIAL
000800                               FILE STATUS IS ST-FUNCION.
000810
000820            SELECT ACADEM     ASSIGN TO 'ACADEMICOS'
000830                               ORGANIZATION SEQUENTIAL
000840                               FILE STATUS IS ST-ACADEM.
000850
000860            SELECT ACADEM-NEW ASSIGN TO 'ACADEMICOS-NUEVO'
000870                               ORGANIZATION SEQUENTIAL
000880                               FILE STATUS IS ST-ACADEM-N.
000890
000900            SELECT ETL-REL    ASSIGN TO PRINTER
000910                               ORGANIZATION LINE SEQUENTIAL
000920                               FILE STATUS IS ST-ETL-REL.
000930
000940        DATA DIVISION.
000950        FILE SECTION.
000960
000970        FD  ETL-IN
000980            LABEL RECORD STANDARD
000990            RECORD CONTAINS 200 CHARACTERS.
001000        01  REG-ETL-IN.
001010            05  ETL-LINHA-TXT           PIC X(200).
001020
001030        FD  FUNCION
001040            LABEL RECORD STANDARD
001050            VALUE OF FILE-ID 'FUNCION.DAT'
001060            RECORD CONTAINS 180 CHARACTERS.
001070        01  REG-FUNCIONARIO.
001080            05  FUNC-ID                 PIC 9(07).
001090            05  FUNC-CEDULA             PIC 9(10).
001100            05  FUNC-NOMBRE             PIC X(40).
001110            05  FUNC-SEXO               PIC X(01).
001120            05  FUNC-FECHA-NAC          PIC 9(08).
001130            05  FUNC-FECHA-NAC-G REDEFINES FUNC-FECHA-NAC.
001140                10  FUNC-NAC-ANO        PIC 9(04).
001150                10  FUNC-NAC-MES        PIC 9(02).
001160                10  FUNC-NAC-DIA        PIC 9(02).
001170            05  FUNC-FECHA-INGRESO      PIC 9(08).
001180            05  FUNC-FECHA-INGR-G REDEFINES FUNC-FECHA-INGRESO.
001190                10  FUNC-INGR-ANO       PIC 9(04).
001200                10  FUNC-INGR-MES       PIC 9(02).
001210                10  FUNC-INGR-DIA       PIC 9(02).
001220            05  FUNC-FECHA-ULT-ASC      PIC 9(08).
001230            05  FUNC-ULT-ASC-G REDEFINES FUNC-FECHA-ULT-ASC.
001240                10  FUNC-UASC-ANO       PIC 9(04).
001250                10  FUNC-UASC-MES       PIC 9(02).
001260                10  FUNC-UASC-DIA       PIC 9(02).
001270            05  FUNC-RANGO-ACTUAL       PIC X(20).
001280            05  FUNC-STATUS             PIC X(10).
001290                88  FUNC-ACTIVO         VALUE 'ACTIVO'.
001300            05  FUNC-CONDICION          PIC X(20).
001310            05  FUNC-TIPO               PIC X(12).
001320                88  FUNC-UNIFORMADO     VALUE 'UNIFORMADO'.
001330            05  FUNC-GRADO-INSTRUC      PIC X(30).
001340            05  FILLER                  PIC X(06).
001350
001360        FD  ACADEM
001370            LABEL RECORD STANDARD
001380            VALUE OF FILE-ID 'ACADEM.DAT'
001390            RECORD CONTAINS 90 CHARACTERS.
001400        01  REG-ACADEMICO.
001410            05  ACAD-FUNC-ID            PIC 9(07).
001420            05  ACAD-GRADO              PIC X(30).
001430            05  ACAD-INSTITUCION        PIC X(40).
001440            05  ACAD-FECHA-GRAD         PIC 9(08).
001450            05  FILLER                  PIC X(05).
001460
001470        FD  ACADEM-NEW
001480            LABEL RECORD STANDARD
001490            VALUE OF FILE-ID 'ACADEMN.DAT'
001500            RECORD CONTAINS 90 CHARACTERS.
001510        01  REG-ACADEMICO-NOVO.
001520            05  ACADN-FUNC-ID           PIC 9(07).
001530            05  ACADN-GRADO             PIC X(30).
001540            05  ACADN-INSTITUCION       PIC X(40).
001550            05  ACADN-FECHA-GRAD        PIC 9(08).
001560            05  FILLER                  PIC X(05).
001570
001580        FD  ETL-REL
001590            LABEL RECORD OMITTED.
001600        01  REG-ETL-REL                 PIC X(132).
001610
001620        WORKING-STORAGE SECTION.
001630*    INDICADORES DE STATUS DE ARQUIVO
001640        01  ST-ETLIN                    PIC X(02) VALUE SPACES.
001650        01  ST-FUNCION                  PIC X(02) VALUE SPACES.
001660        01  ST-ACADEM                   PIC X(02) VALUE SPACES.
001670        01  ST-ACADEM-N                 PIC X(02) VALUE SPACES.
001680        01  ST-ETL-REL                  PIC X(02) VALUE SPACES.
001690
001700
001710*    PARAMETROS DE EXECUCAO DA CARGA (CONFIGURACAO COMPILADA - USADA
001720*    PARA TESTE, SEGUINDO O MODELO DA TABELA DE CRITERIOS DE ASCENSO)
001730        01  WS-MODO-CARGA               PIC X(06) VALUE 'SYNC'.
001740            88  MODO-INSERT             VALUE 'INSERT'.
001750            88  MODO-UPDATE             VALUE 'UPDATE'.
001760            88  MODO-SYNC               VALUE 'SYNC'.
001770        01  WS-DESC-MODO                PIC X(60).
001780        01  WS-DESTINO                  PIC X(20) VALUE 'ACADEMICOS'.
001790
001800*    DATA E HORA DE EMISSAO DO RELATORIO (COMPILADO - USADO PARA
001810*    TESTE; EM PRODUCAO PROVEM DO RELOGIO DO SISTEMA)
001820        01  WS-DATA-EMISSAO             PIC 9(08) VALUE 20250101.
001830        01  WS-DATA-EMISSAO-G REDEFINES WS-DATA-EMISSAO.
001840            05  WS-EMI-ANO              PIC 9(04).
001850            05  WS-EMI-MES              PIC 9(02).
001860            05  WS-EMI-DIA              PIC 9(02).
001870        01  WS-HORA-EMISSAO             PIC 9(06) VALUE 000000.
001880        01  WS-HORA-EMISSAO-G REDEFINES WS-HORA-EMISSAO.
001890            05  WS-EMI-HOR              PIC 9(02).
001900            05  WS-EMI-MIN              PIC 9(02).
001910            05  WS-EMI-SEG              PIC 9(02).
001920        01  WS-FECHA-CAB-ED             PIC X(10).
001930        01  WS-HORA-CAB-ED              PIC X(08).
001940
001950*    TABELA DE COLUNAS CONFIGURADAS (NOME FONTE, TIPO DE TRANSFORMACAO,
001960*    CAMPO DESTINO, CHAVE FORANEA E PARAMETROS)
001970        01  TB-COLUNAS.
001980            05  QT-COLUNAS              PIC 9(02) COMP VALUE 4.
001990            05  COL-TAB OCCURS 4 TIMES.
002000                10  COL-NOME            PIC X(15).
002010                10  COL-TIPO-TRANS      PIC X(08).
002020                10  COL-CAMPO-DEST      PIC X(15).
002030                10  COL-CHAVE           PIC X(01) VALUE 'N'.
002040                    88  COL-E-CHAVE     VALUE 'S'.
002050                10  COL-FK              PIC X(01) VALUE 'N'.
002060                    88  COL-E-FK        VALUE 'S'.
002070                10  COL-REPL-DE         PIC X(10) VALUE SPACES.
002080                10  COL-REPL-PARA       PIC X(10) VALUE SPACES.
002090        01  WS-COL-1.
002100            05  FILLER PIC X(15) VALUE 'CEDULA'.
002110            05  FILLER PIC X(08) VALUE 'NUMBER'.
002120            05  FILLER PIC X(15) VALUE 'ACAD-FUNC-ID'.
002130            05  FILLER PIC X(01) VALUE 'S'.
002140            05  FILLER PIC X(01) VALUE 'S'.
002150            05  FILLER PIC X(10) VALUE SPACES.
002160            05  FILLER PIC X(10) VALUE SPACES.
002170        01  WS-COL-2.
002180            05  FILLER PIC X(15) VALUE 'GRADO'.
002190            05  FILLER PIC X(08) VALUE 'TEXT-UP'.
002200            05  FILLER PIC X(15) VALUE 'ACAD-GRADO'.
002210            05  FILLER PIC X(01) VALUE 'N'.
002220            05  FILLER PIC X(01) VALUE 'N'.
002230            05  FILLER PIC X(10) VALUE SPACES.
002240            05  FILLER PIC X(10) VALUE SPACES.
002250        01  WS-COL-3.
002260            05  FILLER PIC X(15) VALUE 'INSTITUCION'.
002270            05  FILLER PIC X(08) VALUE 'TEXT-TIT'.
002280            05  FILLER PIC X(15) VALUE 'ACAD-INSTITUC'.
002290            05  FILLER PIC X(01) VALUE 'N'.
002300            05  FILLER PIC X(01) VALUE 'N'.
002310            05  FILLER PIC X(10) VALUE SPACES.
002320            05  FILLER PIC X(10) VALUE SPACES.
002330        01  WS-COL-4.
002340            05  FILLER PIC X(15) VALUE 'FECHA_GRAD'.
002350            05  FILLER PIC X(08) VALUE 'DATE'.
002360            05  FILLER PIC X(15) VALUE 'ACAD-FEC-GRAD'.
002370            05  FILLER PIC X(01) VALUE 'N'.
002380            05  FILLER PIC X(01) VALUE 'N'.
002390            05  FILLER PIC X(10) VALUE SPACES.
002400            05  FILLER PIC X(10) VALUE SPACES.
002410
002420*    LINHA DE ENTRADA QUEBRADA EM CAMPOS (SEPARADOR ; )
002430        01  WS-LINHA-CAMPOS.
002440            05  WS-CAMPO OCCURS 4 TIMES PIC X(30).
002450        01  WS-QTDE-CAMPOS              PIC 9(02) COMP.
002460        01  WS-POS-INI                  PIC 9(04) COMP.
002470        01  WS-POS-FIM                  PIC 9(04) COMP.
002480        01  IX-COL                      PIC 9(02) COMP.
002490        01  IX-CH                       PIC 9(03) COMP.
002500
002510*    RESOLUCAO DO CAMPO DESTINO CONFIGURADO (COL-CAMPO-DEST) USADA POR
002520*    0620/0630 PARA GRAVAR CADA CAMPO DA TABELA DE ACADEMICOS SEM
002530*    DEPENDER DE POSICAO FIXA DE COLUNA
002540        01  WS-DEST-PROCURADO           PIC X(15).
002550        01  WS-DEST-IX                  PIC 9(02) COMP.
002560
002570*    NUMERO DE LINHA DE ORIGEM (LINHA DE CABECALHO CONTADA)
002580        01  WS-NRO-LINHA                PIC 9(06) COMP VALUE 1.
002590        01  WS-NRO-LINHA-REL            PIC 9(06).
002600
002610*    RESULTADO DA TRANSFORMACAO DE CADA COLUNA CONFIGURADA (UMA ENTRADA
002620*    POR COLUNA DE TB-COLUNAS - TIPO LIDO DE COL-TIPO-TRANS DECIDE QUAL
002630*    SUB-CAMPO E PREENCHIDO)
002640        01  WT-CAMPO-TAB OCCURS 4 TIMES.
002650            05  WT-CAMPO-TXT            PIC X(40).
002660            05  WT-CAMPO-NUM            PIC 9(10) COMP.
002670            05  WT-CAMPO-DATA           PIC 9(08).
002680            05  WT-CAMPO-VALIDA         PIC X(01) VALUE 'N'.
002690                88  WT-CAMPO-E-VALIDA   VALUE 'S'.
002700
002710*    AREAS DE TRABALHO USADAS PELAS SUB-ROTINAS DE TRANSFORMACAO (UMA
002720*    COLUNA DE CADA VEZ, INDEXADA POR IX-COL)
002730        01  WT-NUM-BUFFER               PIC X(15).
002740        01  WT-NUM-INT                  PIC X(10).
002750        01  WT-NUM-DEC                  PIC X(05).
002760        01  WT-FEC-GRAD                 PIC 9(08).
002770        01  WT-FEC-GRAD-G REDEFINES WT-FEC-GRAD.
002780            05  WT-FG-ANO               PIC 9(04).
002790            05  WT-FG-MES               PIC 9(02).
002800            05  WT-FG-DIA               PIC 9(02).
002810        01  WT-TXT-BUFFER               PIC X(30).
002820        01  WT-TRIM-INI                 PIC 9(02) COMP.
002830        01  WT-TRIM-FIM                 PIC 9(02) COMP.
002840        01  WT-TRIM-LEN                 PIC 9(02) COMP.
002850        01  WT-FUNC-ID-RESOLVIDO        PIC 9(07) VALUE 0.
002860
002870*    VALIDACAO DA COLUNA CHAVE CONFIGURADA (SPEC: CHAVE CONFIGURADA OU
002880*    COLUNA CUJO NOME CONTEM ID/CEDULA/CODIGO - NENHUMA ACHADA EM MODO
002890*    UPDATE OU SYNC ABORTA A CARGA)
002900        01  WS-CHAVE-ACHADA             PIC X(01) VALUE 'N'.
002910        01  WS-ACHA-CNT                 PIC 9(02) COMP.
002920
002930*    TABELA EM MEMORIA DE FUNCIONARIOS (CHAVE = CEDULA) - USADA PARA
002940*    RESOLVER A CHAVE FORANEA CEDULA -> FUNC-ID, PESQUISA BINARIA
002950        01  TB-FUNCIONARIOS.
002960            05  QT-FUNCIONARIOS         PIC 9(05) COMP VALUE 0.
002970            05  FUNC-TB OCCURS 1 TO 3000 TIMES
002980                        DEPENDING ON QT-FUNCIONARIOS
002990                        ASCENDING KEY IS FUNC-TB-CEDULA
003000                        INDEXED BY IX-FUNC.
003010                10  FUNC-TB-CEDULA      PIC 9(10).
003020                10  FUNC-TB-ID          PIC 9(07).
003030
003040*    TABELA EM MEMORIA DA TABELA DESTINO (ACADEMICOS) JA CARREGADA -
003050*    USADA PARA DECIDIR INSERT/UPDATE/SYNC E PARA REESCREVER O ARQUIVO
003060        01  TB-ACADEMICOS.
003070            05  QT-ACADEMICOS           PIC 9(05) COMP VALUE 0.
003080            05  ACAD-TB OCCURS 1 TO 4000 TIMES
003090                        DEPENDING ON QT-ACADEMICOS
003100                        INDEXED BY IX-ACAD.
003110                10  ACAD-TB-FUNC-ID     PIC 9(07).
003120                10  ACAD-TB-GRADO       PIC X(30).
003130                10  ACAD-TB-INSTITUC    PIC X(40).
003140                10  ACAD-TB-FEC-GRAD    PIC 9(08).
003150                10  ACAD-TB-ACHADO      PIC X(01) VALUE 'N'.
003160
003170*    TOTALIZADORES DO PROCESSAMENTO
003180        01  WS-TOT-INSERIDOS            PIC 9(06) COMP VALUE 0.
003190        01  WS-TOT-ATUALIZADOS          PIC 9(06) COMP VALUE 0.
003200        01  WS-TOT-ERROS                PIC 9(06) COMP VALUE 0.
003210        01  WS-TOT-GERAL                PIC 9(06) COMP VALUE 0.
003220        01  WS-TAXA-EXITO               PIC 9(03)V99.
003230        01  WS-TAXA-EXITO-ED            PIC ZZ9.99.
003240        01  WS-DIVISOR                  PIC 9(07) COMP.
003250
003260        01  WS-STATUS-LINHA             PIC X(10).
003270        01  WS-MENSAGEM-LINHA           PIC X(60).
003280
003290*    CABECALHOS E LINHA DE DETALHE DO RELATORIO
003300        01  CONTLIN                     PIC 9(02) COMP VALUE 99.
003310        01  CONTPAG                     PIC 9(05) COMP VALUE 0.
003320
003330        01  CAB1.
003340            05  FILLER PIC X(45) VALUE 'CARGA GENERICA DE REGISTROS'.
003350            05  FILLER PIC X(20) VALUE 'DIR. DE PERSONAL'.
003360            05  FILLER PIC X(59) VALUE SPACES.
003370            05  FILLER PIC X(04) VALUE 'PAG.'.
003380            05  PAGINA-CAB1             PIC ZZZ9.
003390
003400        01  CAB2.
003410            05  FILLER PIC X(15) VALUE 'DESTINO: '.
003420            05  DESTINO-CAB2            PIC X(20).
003430            05  FILLER PIC X(10) VALUE SPACES.
003440            05  FILLER PIC X(15) VALUE 'MODO: '.
003450            05  MODO-CAB2               PIC X(60).
003460            05  FILLER PIC X(12) VALUE SPACES.
003470
003480        01  CAB2B.
003490            05  FILLER PIC X(15) VALUE 'FECHA: '.
003500            05  FECHA-CAB2B             PIC X(10).
003510            05  FILLER PIC X(10) VALUE SPACES.
003520            05  FILLER PIC X(15) VALUE 'HORA: '.
003530            05  HORA-CAB2B              PIC X(08).
003540            05  FILLER PIC X(74) VALUE SPACES.
003550
003560        01  CAB3.
003570            05  FILLER PIC X(30) VALUE 'TOTAL PROCESADOS  :'.
003580            05  TOT-GERAL-CAB3          PIC ZZZ,ZZ9.
003590            05  FILLER PIC X(20) VALUE '  INSERTADOS  :'.
003600            05  TOT-INS-CAB3            PIC ZZZ,ZZ9.
003610            05  FILLER PIC X(70) VALUE SPACES.
003620
003630        01  CAB4.
003640            05  FILLER PIC X(20) VALUE '  ACTUALIZADOS:'.
003650            05  TOT-ATU-CAB4            PIC ZZZ,ZZ9.
003660            05  FILLER PIC X(15) VALUE '  ERRORES :'.
003670            05  TOT-ERR-CAB4            PIC ZZZ,ZZ9.
003680            05  FILLER PIC X(15) VALUE '  EXITO % :'.
003690            05  TAXA-CAB4               PIC ZZ9.99.
003700            05  FILLER PIC X(60) VALUE SPACES.
003710
003720        01  CAB5.
003730            05  FILLER PIC X(132) VALUE
003740            '  LINEA   ESTADO      MENSAJE'.
003750
003760        01  DET1.
003770            05  FILLER               PIC X(02) VALUE SPACES.
003780            05  LINHA-DET1           PIC ZZZZZ9.
003790            05  FILLER               PIC X(03) VALUE SPACES.
003800            05  STATUS-DET1          PIC X(10).
003810            05  FILLER               PIC X(02) VALUE SPACES.
003820            05  MSG-DET1             PIC X(60).
003830            05  FILLER               PIC X(50) VALUE SPACES.
003840
003850        PROCEDURE DIVISION.
003860
003870        0100-ABRE-ARQUIVOS.
003880            OPEN INPUT  ETL-IN
003890            OPEN INPUT  FUNCION
003900            OPEN INPUT  ACADEM
003910            OPEN OUTPUT ETL-REL
003920            IF ST-ETLIN NOT = '00'
003930               DISPLAY 'ETL-IN NAO PODE SER ABERTO - ' ST-ETLIN
003940               GO TO 0999-ENCERRA.
003950            PERFORM 0150-MONTA-TB-COLUNAS.
003960            IF QT-COLUNAS = 0
003970               DISPLAY 'NENHUMA COLUNA MAPEADA - CARGA RECHAZADA'
003980               GO TO 0999-ENCERRA.
003990            PERFORM 0170-VALIDA-CHAVE THRU 0170-EXIT.
004000            IF NOT MODO-UPDATE AND NOT MODO-SYNC
004010               GO TO 0180-CHAVE-OK.
004020            IF WS-CHAVE-ACHADA NOT = 'S'
004030               DISPLAY 'NENHUMA COLUNA CHAVE CONFIGURADA OU DETECTADA'
004040               DISPLAY 'CARGA EM MODO UPDATE/SYNC RECHAZADA'
004050               GO TO 0999-ENCERRA.
004060        0180-CHAVE-OK.
004070            PERFORM 0200-CARREGA-FUNCIONARIOS THRU 0200-EXIT.
004080            PERFORM 0250-CARREGA-ACADEMICOS THRU 0250-EXIT.
004090            PERFORM 0260-MONTA-DESCRICAO-MODO.
004100            PERFORM 0300-LE-ENTRADA THRU 0300-EXIT.
004110            GO TO 0999-ENCERRA.
004120
004130        0150-MONTA-TB-COLUNAS.
004140            MOVE WS-COL-1 TO COL-TAB(1).
004150            MOVE WS-COL-2 TO COL-TAB(2).
004160            MOVE WS-COL-3 TO COL-TAB(3).
004170            MOVE WS-COL-4 TO COL-TAB(4).
004180
004190        0170-VALIDA-CHAVE.
004200*    A CHAVE DA CARGA E A COLUNA MARCADA COL-CHAVE='S' - SE NENHUMA
004210*    ESTA MARCADA, ACEITA-SE A PRIMEIRA CUJO NOME CONTENHA ID, CEDULA
004220*    OU CODIGO (SPEC: NENHUMA ACHADA E MODO UPDATE/SYNC RECHAZA A CARGA)
004230            MOVE 'N' TO WS-CHAVE-ACHADA
004240            MOVE 0 TO IX-COL.
004250        0170-LACO-CONFIG.
004260            ADD 1 TO IX-COL
004270            IF IX-COL > QT-COLUNAS
004280               GO TO 0170-TESTA-NOME.
004290            IF COL-E-CHAVE(IX-COL)
004300               MOVE 'S' TO WS-CHAVE-ACHADA
004310               GO TO 0170-EXIT.
004320            GO TO 0170-LACO-CONFIG.
004330        0170-TESTA-NOME.
004340            MOVE 0 TO IX-COL.
004350        0170-LACO-NOME.
004360            ADD 1 TO IX-COL
004370            IF IX-COL > QT-COLUNAS
004380               GO TO 0170-EXIT.
004390            MOVE 0 TO WS-ACHA-CNT
004400            INSPECT COL-NOME(IX-COL) TALLYING WS-ACHA-CNT
004410                    FOR ALL 'ID'
004420            IF WS-ACHA-CNT > 0
004430               MOVE 'S' TO WS-CHAVE-ACHADA
004440               GO TO 0170-EXIT.
004450            MOVE 0 TO WS-ACHA-CNT
004460            INSPECT COL-NOME(IX-COL) TALLYING WS-ACHA-CNT
004470                    FOR ALL 'CEDULA'
004480            IF WS-ACHA-CNT > 0
004490               MOVE 'S' TO WS-CHAVE-ACHADA
004500               GO TO 0170-EXIT.
004510            MOVE 0 TO WS-ACHA-CNT
004520            INSPECT COL-NOME(IX-COL) TALLYING WS-ACHA-CNT
004530                    FOR ALL 'CODIGO'
004540            IF WS-ACHA-CNT > 0
004550               MOVE 'S' TO WS-CHAVE-ACHADA
004560               GO TO 0170-EXIT.
004570            GO TO 0170-LACO-NOME.
004580        0170-EXIT.
004590            EXIT.
004600
004610        0200-CARREGA-FUNCIONARIOS.
004620            READ FUNCION
004630               AT END
004640                  GO TO 0200-EXIT.
004650            ADD 1 TO QT-FUNCIONARIOS
004660            MOVE FUNC-CEDULA TO FUNC-TB-CEDULA(QT-FUNCIONARIOS)
004670            MOVE FUNC-ID     TO FUNC-TB-ID(QT-FUNCIONARIOS)
004680            GO TO 0200-CARREGA-FUNCIONARIOS.
004690        0200-EXIT.
004700            CLOSE FUNCION.
004710
004720        0250-CARREGA-ACADEMICOS.
004730            READ ACADEM
004740               AT END
004750                  GO TO 0250-EXIT.
004760            ADD 1 TO QT-ACADEMICOS
004770            MOVE ACAD-FUNC-ID     TO ACAD-TB-FUNC-ID(QT-ACADEMICOS)
004780            MOVE ACAD-GRADO       TO ACAD-TB-GRADO(QT-ACADEMICOS)
004790            MOVE ACAD-INSTITUCION TO ACAD-TB-INSTITUC(QT-ACADEMICOS)
004800            MOVE ACAD-FECHA-GRAD  TO ACAD-TB-FEC-GRAD(QT-ACADEMICOS)
004810            GO TO 0250-CARREGA-ACADEMICOS.
004820        0250-EXIT.
004830            CLOSE ACADEM.
004840
004850        0260-MONTA-DESCRICAO-MODO.
004860            IF MODO-INSERT
004870               MOVE 'Subir en limpio (Truncar tabla antes de insertar)'
004880                    TO WS-DESC-MODO
004890            ELSE
004900               IF MODO-UPDATE
004910                  MOVE 'Actualizar registros existentes' TO WS-DESC-MODO
004920               ELSE
004930                  MOVE
004940                  'Sincronizar (Insertar nuevos y actualizar existentes)'
004950                       TO WS-DESC-MODO.
004960            IF MODO-INSERT
004970               MOVE 0 TO QT-ACADEMICOS.
004980
004990        0300-LE-ENTRADA.
005000            READ ETL-IN
005010               AT END
005020                  GO TO 0300-EXIT.
005030            ADD 1 TO WS-NRO-LINHA
005040            PERFORM 0350-QUEBRA-LINHA.
005050            PERFORM 0400-TRANSFORMA-COLUNAS.
005060            PERFORM 0500-MAPEIA-FK THRU 0500-EXIT.
005070            PERFORM 0600-GRAVA-DESTINO THRU 0600-EXIT.
005080            GO TO 0300-LE-ENTRADA.
005090        0300-EXIT.
005100            EXIT.
005110
005120        0350-QUEBRA-LINHA.
005130*    SEPARADOR DE CAMPOS E O PONTO-E-VIRGULA ( ; ) - ORDEM CONFIGURADA
005140*    NA TB-COLUNAS: CEDULA / GRADO / INSTITUCION / FECHA_GRAD
005150            MOVE SPACES TO WS-LINHA-CAMPOS
005160            MOVE 0 TO WS-QTDE-CAMPOS
005170            UNSTRING ETL-LINHA-TXT DELIMITED BY ';'
005180                     INTO WS-CAMPO(1) WS-CAMPO(2)
005190                          WS-CAMPO(3) WS-CAMPO(4)
005200                     TALLYING IN WS-QTDE-CAMPOS
005210            END-UNSTRING.
005220
005230        0400-TRANSFORMA-COLUNAS.
005240*    PERCORRE TB-COLUNAS E DESPACHA CADA COLUNA PARA A SUB-ROTINA DE
005250*    TRANSFORMACAO CORRESPONDENTE AO SEU COL-TIPO-TRANS CONFIGURADO -
005260*    COLUNA CONFIGURADA MAS AUSENTE NA LINHA DE ENTRADA E IGNORADA
005270            MOVE 1 TO IX-COL.
005280        0400-LACO.
005290            IF IX-COL > QT-COLUNAS
005300               GO TO 0400-EXIT.
005310            MOVE SPACES TO WT-CAMPO-TXT(IX-COL)
005320            MOVE 0 TO WT-CAMPO-NUM(IX-COL)
005330            MOVE 0 TO WT-CAMPO-DATA(IX-COL)
005340            MOVE 'N' TO WT-CAMPO-VALIDA(IX-COL)
005350            IF IX-COL > WS-QTDE-CAMPOS
005360               GO TO 0400-PROX.
005370            EVALUATE COL-TIPO-TRANS(IX-COL)
005380               WHEN 'NUMBER'
005390                  PERFORM 0410-TRANSF-NUMBER
005400               WHEN 'DATE'
005410                  PERFORM 0420-TRANSF-DATE
005420               WHEN 'TEXT-UP'
005430                  PERFORM 0430-TRANSF-TEXT-UP
005440               WHEN 'TEXT-LOW'
005450                  PERFORM 0431-TRANSF-TEXT-LOW
005460               WHEN 'TEXT-TIT'
005470                  PERFORM 0432-TRANSF-TEXT-TIT
005480               WHEN 'TEXT-TRIM'
005490                  PERFORM 0435-TRANSF-TEXT-TRIM THRU 0435-EXIT
005500               WHEN 'REPLACE'
005510                  PERFORM 0436-TRANSF-REPLACE THRU 0436-EXIT
005520               WHEN OTHER
005530                  CONTINUE
005540            END-EVALUATE.
005550        0400-PROX.
005560            ADD 1 TO IX-COL
005570            GO TO 0400-LACO.
005580        0400-EXIT.
005590            EXIT.
005600
005610        0410-TRANSF-NUMBER.
005620*    CONVERSAO DECIMAL-COMMA PARA DECIMAL-POINT (SPLIT NO PONTO) E
005630*    VALIDACAO NUMERICA DA PARTE INTEIRA - NAO NUMERICA VIRA NULO
005640            MOVE SPACES TO WT-NUM-BUFFER
005650            MOVE WS-CAMPO(IX-COL) TO WT-NUM-BUFFER
005660            INSPECT WT-NUM-BUFFER REPLACING ALL ',' BY '.'
005670            MOVE SPACES TO WT-NUM-INT
005680            MOVE SPACES TO WT-NUM-DEC
005690            UNSTRING WT-NUM-BUFFER DELIMITED BY '.'
005700                     INTO WT-NUM-INT WT-NUM-DEC
005710            END-UNSTRING
005720            IF WT-NUM-INT IS NUMERIC AND WT-NUM-INT NOT = SPACES
005730               MOVE WT-NUM-INT TO WT-CAMPO-NUM(IX-COL)
005740               MOVE 'S' TO WT-CAMPO-VALIDA(IX-COL).
005750
005760        0420-TRANSF-DATE.
005770*    ACEITA YYYY-MM-DD, YYYY/MM/DD OU DD/MM/YYYY, REFORMATADA PARA 9(8)
005780            MOVE 0 TO WT-FEC-GRAD
005790            IF WS-CAMPO(IX-COL)(5:1) = '-' OR WS-CAMPO(IX-COL)(5:1) = '/'
005800               MOVE WS-CAMPO(IX-COL)(1:4) TO WT-FG-ANO
005810               MOVE WS-CAMPO(IX-COL)(6:2) TO WT-FG-MES
005820               MOVE WS-CAMPO(IX-COL)(9:2) TO WT-FG-DIA
005830            ELSE
005840               IF WS-CAMPO(IX-COL)(3:1) = '/'
005850                  MOVE WS-CAMPO(IX-COL)(7:4) TO WT-FG-ANO
005860                  MOVE WS-CAMPO(IX-COL)(4:2) TO WT-FG-MES
005870                  MOVE WS-CAMPO(IX-COL)(1:2) TO WT-FG-DIA.
005880            MOVE WT-FEC-GRAD TO WT-CAMPO-DATA(IX-COL).
005890
005900        0430-TRANSF-TEXT-UP.
005910            MOVE WS-CAMPO(IX-COL) TO WT-CAMPO-TXT(IX-COL)
005920            INSPECT WT-CAMPO-TXT(IX-COL) CONVERTING
005930               'abcdefghijklmnopqrstuvwxyz' TO
005940               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005950
005960        0431-TRANSF-TEXT-LOW.
005970            MOVE WS-CAMPO(IX-COL) TO WT-CAMPO-TXT(IX-COL)
005980            INSPECT WT-CAMPO-TXT(IX-COL) CONVERTING
005990               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
006000               'abcdefghijklmnopqrstuvwxyz'.
006010
006020        0432-TRANSF-TEXT-TIT.
006030*    PRIMEIRA LETRA MAIUSCULA, RESTANTE MINUSCULA
006040            MOVE WS-CAMPO(IX-COL) TO WT-CAMPO-TXT(IX-COL)
006050            INSPECT WT-CAMPO-TXT(IX-COL) CONVERTING
006060               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
006070               'abcdefghijklmnopqrstuvwxyz'
006080            IF WT-CAMPO-TXT(IX-COL)(1:1) NOT = SPACE
006090               INSPECT WT-CAMPO-TXT(IX-COL)(1:1) CONVERTING
006100                  'abcdefghijklmnopqrstuvwxyz' TO
006110                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006120
006130        0435-TRANSF-TEXT-TRIM.
006140*    REMOVE ESPACOS A ESQUERDA E A DIREITA, JUSTIFICANDO A ESQUERDA
006150            MOVE SPACES TO WT-TXT-BUFFER
006160            MOVE WS-CAMPO(IX-COL) TO WT-TXT-BUFFER
006170            MOVE 1 TO WT-TRIM-INI
006180            MOVE 30 TO WT-TRIM-FIM.
006190        0435-ACHA-INICIO.
006200            IF WT-TRIM-INI > 30
006210               GO TO 0435-VAZIO.
006220            IF WT-TXT-BUFFER(WT-TRIM-INI:1) NOT = SPACE
006230               GO TO 0435-ACHA-FIM.
006240            ADD 1 TO WT-TRIM-INI
006250            GO TO 0435-ACHA-INICIO.
006260        0435-ACHA-FIM.
006270            IF WT-TRIM-FIM < WT-TRIM-INI
006280               GO TO 0435-VAZIO.
006290            IF WT-TXT-BUFFER(WT-TRIM-FIM:1) NOT = SPACE
006300               GO TO 0435-COPIA.
006310            SUBTRACT 1 FROM WT-TRIM-FIM
006320            GO TO 0435-ACHA-FIM.
006330        0435-COPIA.
006340            MOVE SPACES TO WT-CAMPO-TXT(IX-COL)
006350            COMPUTE WT-TRIM-LEN = WT-TRIM-FIM - WT-TRIM-INI + 1
006360            MOVE WT-TXT-BUFFER(WT-TRIM-INI:WT-TRIM-LEN)
006370                 TO WT-CAMPO-TXT(IX-COL)
006380            GO TO 0435-EXIT.
006390        0435-VAZIO.
006400            MOVE SPACES TO WT-CAMPO-TXT(IX-COL).
006410        0435-EXIT.
006420            EXIT.
006430
006440        0436-TRANSF-REPLACE.
006450*    SUBSTITUICAO DE SUBSTRING (DE -> PARA) QUANDO "DE" ESTA CONFIGURADO
006460            MOVE WS-CAMPO(IX-COL) TO WT-CAMPO-TXT(IX-COL)
006470            IF COL-REPL-DE(IX-COL) NOT = SPACES
006480               INSPECT WT-CAMPO-TXT(IX-COL) REPLACING ALL
006490                       COL-REPL-DE(IX-COL) BY COL-REPL-PARA(IX-COL).
006500        0436-EXIT.
006510            EXIT.
006520
006530        0500-MAPEIA-FK.
006540*    RESOLVE A COLUNA MARCADA COL-FK POR PESQUISA BINARIA NA TABELA EM
006550*    MEMORIA DE FUNCIONARIOS (SPEC: "FK NOT FOUND" QUANDO NAO ACHA) -
006560*    SE NENHUMA COLUNA ESTA CONFIGURADA COMO FK, NAO HA O QUE MAPEAR
006570            MOVE 0 TO WT-FUNC-ID-RESOLVIDO
006580            MOVE 'FK not found' TO WS-MENSAGEM-LINHA
006590            MOVE 'error' TO WS-STATUS-LINHA
006600            MOVE 0 TO IX-COL.
006610        0500-ACHA-FK.
006620            ADD 1 TO IX-COL
006630            IF IX-COL > QT-COLUNAS
006640               GO TO 0500-EXIT.
006650            IF NOT COL-E-FK(IX-COL)
006660               GO TO 0500-ACHA-FK.
006670            IF NOT WT-CAMPO-E-VALIDA(IX-COL)
006680               MOVE 'Columna configurada como FK es invalida'
006690                    TO WS-MENSAGEM-LINHA
006700               GO TO 0500-EXIT.
006710            SET IX-FUNC TO 1
006720            SEARCH ALL FUNC-TB
006730               AT END
006740                  CONTINUE
006750               WHEN FUNC-TB-CEDULA(IX-FUNC) = WT-CAMPO-NUM(IX-COL)
006760                  MOVE FUNC-TB-ID(IX-FUNC) TO WT-FUNC-ID-RESOLVIDO
006770                  MOVE SPACES TO WS-MENSAGEM-LINHA
006780                  MOVE SPACES TO WS-STATUS-LINHA
006790            END-SEARCH.
006800        0500-EXIT.
006810            EXIT.
006820
006830        0600-GRAVA-DESTINO.
006840            IF WT-FUNC-ID-RESOLVIDO = 0
006850               ADD 1 TO WS-TOT-ERROS
006860               PERFORM 0900-DETALHE-RELATORIO
006870               GO TO 0600-EXIT.
006880            IF MODO-UPDATE OR MODO-SYNC
006890               PERFORM 0610-LOCALIZA-ACADEMICO THRU 0610-EXIT
006900            ELSE
006910               MOVE 0 TO IX-ACAD.
006920            IF IX-ACAD > 0
006930               PERFORM 0620-ATUALIZA-ACADEMICO
006940            ELSE
006950               PERFORM 0630-INSERE-ACADEMICO THRU 0630-EXIT.
006960        0600-EXIT.
006970            EXIT.
006980
006990        0610-LOCALIZA-ACADEMICO.
007000            MOVE 0 TO IX-ACAD
007010            MOVE 1 TO IX-CH.
007020        0610-VARRE.
007030            IF IX-CH > QT-ACADEMICOS
007040               GO TO 0610-EXIT.
007050            IF ACAD-TB-FUNC-ID(IX-CH) = WT-FUNC-ID-RESOLVIDO
007060               MOVE IX-CH TO IX-ACAD
007070               GO TO 0610-EXIT.
007080            ADD 1 TO IX-CH
007090            GO TO 0610-VARRE.
007100        0610-EXIT.
007110            EXIT.
007120
007130        0620-ATUALIZA-ACADEMICO.
007140            MOVE 'ACAD-GRADO' TO WS-DEST-PROCURADO
007150            PERFORM 0640-RESOLVE-DEST THRU 0640-EXIT
007160            IF WS-DEST-IX > 0
007170               MOVE WT-CAMPO-TXT(WS-DEST-IX) TO ACAD-TB-GRADO(IX-ACAD).
007180            MOVE 'ACAD-INSTITUC' TO WS-DEST-PROCURADO
007190            PERFORM 0640-RESOLVE-DEST THRU 0640-EXIT
007200            IF WS-DEST-IX > 0
007210               MOVE WT-CAMPO-TXT(WS-DEST-IX) TO ACAD-TB-INSTITUC(IX-ACAD).
007220            MOVE 'ACAD-FEC-GRAD' TO WS-DEST-PROCURADO
007230            PERFORM 0640-RESOLVE-DEST THRU 0640-EXIT
007240            IF WS-DEST-IX > 0
007250               MOVE WT-CAMPO-DATA(WS-DEST-IX)
007260                    TO ACAD-TB-FEC-GRAD(IX-ACAD).
007270            ADD 1 TO WS-TOT-ATUALIZADOS
007280            MOVE 'updated' TO WS-STATUS-LINHA
007290            MOVE SPACES TO WS-MENSAGEM-LINHA
007300            PERFORM 0900-DETALHE-RELATORIO.
007310
007320        0630-INSERE-ACADEMICO.
007330            IF MODO-UPDATE
007340               ADD 1 TO WS-TOT-ERROS
007350               MOVE 'error' TO WS-STATUS-LINHA
007360               MOVE 'Registro no existe para actualizar'
007370                    TO WS-MENSAGEM-LINHA
007380               PERFORM 0900-DETALHE-RELATORIO
007390               GO TO 0630-EXIT.
007400            ADD 1 TO QT-ACADEMICOS
007410            MOVE WT-FUNC-ID-RESOLVIDO TO ACAD-TB-FUNC-ID(QT-ACADEMICOS)
007420            MOVE 'ACAD-GRADO' TO WS-DEST-PROCURADO
007430            PERFORM 0640-RESOLVE-DEST THRU 0640-EXIT
007440            IF WS-DEST-IX > 0
007450               MOVE WT-CAMPO-TXT(WS-DEST-IX)
007460                    TO ACAD-TB-GRADO(QT-ACADEMICOS).
007470            MOVE 'ACAD-INSTITUC' TO WS-DEST-PROCURADO
007480            PERFORM 0640-RESOLVE-DEST THRU 0640-EXIT
007490            IF WS-DEST-IX > 0
007500               MOVE WT-CAMPO-TXT(WS-DEST-IX)
007510                    TO ACAD-TB-INSTITUC(QT-ACADEMICOS).
007520            MOVE 'ACAD-FEC-GRAD' TO WS-DEST-PROCURADO
007530            PERFORM 0640-RESOLVE-DEST THRU 0640-EXIT
007540            IF WS-DEST-IX > 0
007550               MOVE WT-CAMPO-DATA(WS-DEST-IX)
007560                    TO ACAD-TB-FEC-GRAD(QT-ACADEMICOS).
007570            ADD 1 TO WS-TOT-INSERIDOS
007580            MOVE 'inserted' TO WS-STATUS-LINHA
007590            MOVE SPACES TO WS-MENSAGEM-LINHA
007600            PERFORM 0900-DETALHE-RELATORIO.
007610        0630-EXIT.
007620            EXIT.
007630
007640        0640-RESOLVE-DEST.
007650*    PROCURA EM TB-COLUNAS A COLUNA CUJO COL-CAMPO-DEST BATE COM
007660*    WS-DEST-PROCURADO - RETORNA O INDICE EM WS-DEST-IX (0 = NAO ACHOU)
007670            MOVE 0 TO WS-DEST-IX
007680            MOVE 0 TO IX-COL.
007690        0640-LACO.
007700            ADD 1 TO IX-COL
007710            IF IX-COL > QT-COLUNAS
007720               GO TO 0640-EXIT.
007730            IF COL-CAMPO-DEST(IX-COL) = WS-DEST-PROCURADO
007740               MOVE IX-COL TO WS-DEST-IX
007750               GO TO 0640-EXIT.
007760            GO TO 0640-LACO.
007770        0640-EXIT.
007780            EXIT.
007790
007800        0900-DETALHE-RELATORIO.
007810            IF CONTLIN > 55
007820               PERFORM 0950-CABECALHO-PAGINA.
007830            MOVE WS-NRO-LINHA TO LINHA-DET1
007840            MOVE WS-STATUS-LINHA TO STATUS-DET1
007850            MOVE WS-MENSAGEM-LINHA TO MSG-DET1
007860            WRITE REG-ETL-REL FROM DET1
007870            ADD 1 TO CONTLIN.
007880
007890        0950-CABECALHO-PAGINA.
007900            ADD 1 TO CONTPAG
007910            MOVE CONTPAG TO PAGINA-CAB1
007920            MOVE WS-DESTINO TO DESTINO-CAB2
007930            MOVE WS-DESC-MODO TO MODO-CAB2
007940            STRING WS-EMI-DIA DELIMITED BY SIZE
007950                   '/'        DELIMITED BY SIZE
007960                   WS-EMI-MES DELIMITED BY SIZE
007970                   '/'        DELIMITED BY SIZE
007980                   WS-EMI-ANO DELIMITED BY SIZE
007990                   INTO WS-FECHA-CAB-ED
008000            STRING WS-EMI-HOR DELIMITED BY SIZE
008010                   ':'        DELIMITED BY SIZE
008020                   WS-EMI-MIN DELIMITED BY SIZE
008030                   ':'        DELIMITED BY SIZE
008040                   WS-EMI-SEG DELIMITED BY SIZE
008050                   INTO WS-HORA-CAB-ED
008060            MOVE WS-FECHA-CAB-ED TO FECHA-CAB2B
008070            MOVE WS-HORA-CAB-ED TO HORA-CAB2B
008080            WRITE REG-ETL-REL FROM CAB1 AFTER ADVANCING TOP-OF-FORM
008090            WRITE REG-ETL-REL FROM CAB2 AFTER ADVANCING 2
008100            WRITE REG-ETL-REL FROM CAB2B AFTER ADVANCING 1
008110            WRITE REG-ETL-REL FROM CAB5 AFTER ADVANCING 2
008120            MOVE 9 TO CONTLIN.
008130
008140        0700-TOTALIZA.
008150            COMPUTE WS-TOT-GERAL = WS-TOT-INSERIDOS + WS-TOT-ATUALIZADOS
008160            COMPUTE WS-DIVISOR = WS-TOT-GERAL + WS-TOT-ERROS
008170            IF WS-DIVISOR = 0
008180               MOVE 0 TO WS-TAXA-EXITO
008190            ELSE
008200               COMPUTE WS-TAXA-EXITO ROUNDED =
008210                       (WS-TOT-GERAL / WS-DIVISOR) * 100.
008220
008230        0800-EMITE-RELATORIO-FINAL.
008240            MOVE WS-TOT-GERAL TO TOT-GERAL-CAB3
008250            MOVE WS-TOT-INSERIDOS TO TOT-INS-CAB3
008260            MOVE WS-TOT-ATUALIZADOS TO TOT-ATU-CAB4
008270            MOVE WS-TOT-ERROS TO TOT-ERR-CAB4
008280            MOVE WS-TAXA-EXITO TO WS-TAXA-EXITO-ED
008290            MOVE WS-TAXA-EXITO-ED TO TAXA-CAB4
008300            WRITE REG-ETL-REL FROM CAB3 AFTER ADVANCING 2
008310            WRITE REG-ETL-REL FROM CAB4 AFTER ADVANCING 1.
008320
008330        0850-REGRAVA-ACADEMICOS.
008340            OPEN OUTPUT ACADEM-NEW
008350            MOVE 1 TO IX-CH.
008360        0850-GRAVA.
008370            IF IX-CH > QT-ACADEMICOS
008380               GO TO 0850-EXIT.
008390            MOVE ACAD-TB-FUNC-ID(IX-CH)  TO ACADN-FUNC-ID
008400            MOVE ACAD-TB-GRADO(IX-CH)    TO ACADN-GRADO
008410            MOVE ACAD-TB-INSTITUC(IX-CH) TO ACADN-INSTITUCION
008420            MOVE ACAD-TB-FEC-GRAD(IX-CH) TO ACADN-FECHA-GRAD
008430            WRITE REG-ACADEMICO-NOVO
008440            ADD 1 TO IX-CH
008450            GO TO 0850-GRAVA.
008460        0850-EXIT.
008470            CLOSE ACADEM-NEW.
008480
008490        0999-ENCERRA.
008500            PERFORM 0700-TOTALIZA.
008510            PERFORM 0800-EMITE-RELATORIO-FINAL.
008520            PERFORM 0850-REGRAVA-ACADEMICOS THRU 0850-EXIT.
008530            CLOSE ETL-IN.
008540            CLOSE ETL-REL.
008550            STOP RUN.
008560
