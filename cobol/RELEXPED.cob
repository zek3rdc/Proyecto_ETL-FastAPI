000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID. RELEXPED-COB.
000120        AUTHOR. M. FIGUEROA.
000130        INSTALLATION. DIR. DE PERSONAL - DEPTO DE SISTEMAS.
000140        DATE-WRITTEN. 30/08/1990.
000150        DATE-COMPILED.
000160        SECURITY. USO INTERNO - DIRECCION DE PERSONAL.
000170*    SISTEMA DE PERSONAL - CUERPO DE POLICIA
000180*    ANALISTA         :M. FIGUEROA
000190*    PROGRAMADOR(A)   :M. FIGUEROA
000200*    FINALIDADE       :EMITE EL RECORD DISCIPLINARIO DE UN
000210*                       FUNCIONARIO, DADA SU CEDULA, CON TODOS SUS
000220*                       EXPEDIENTES ORDENADOS POR FECHA DE APERTURA
000230*                       Y LA DECISION UNIFICADA DE CADA CASO.
000240*    HISTORICO DE ALTERACOES
000250*    VRS   DATA         RESP   TICKET     DESCRICAO
000260*    1.0   30/08/1990   MF     -          IMPLANTACAO INICIAL
000270*    1.1   14/02/1991   MF     SP-0095    ORDENACAO DE EXPEDIENTES
000280*                                          POR FECHA DE APERTURA
000290*    1.2   19/09/1991   RS     SP-0111    TEXTO DE DECISION UNIDO
000300*                                          POR CASO COM SEPARADOR
000310*    1.3   05/03/1992   RS     SP-0128    MENSAGEM PADRAO QUANDO NAO
000320*                                          HA DECISAO REGISTRADA
000330*    1.4   22/11/1993   JP     SP-0148    RODAPE COM SUB-TOTAL E
000340*                                          TOTAL DE EXPEDIENTES
000350*    1.5   08/06/1995   JP     SP-0169    HORA DE EMISSAO NO
000360*                                          CABECALHO DO RECORD
000370*    1.6   17/01/1997   MF     SP-0190    FUNCIONARIO NAO ENCONTRADO
000380*                                          PASSA A GERAR MENSAGEM DE
000390*                                          ERRO NO RELATORIO
000400*    1.7   11/02/1998   MF     SP-0212    CORRIGIDO ANO 2000 - CAMPOS
000410*                                          DE ANO PASSAM A 4 DIGITOS
000420*    1.8   26/01/1999   MF     SP-0219    VALIDACAO FINAL Y2K DAS
000430*                                          DATAS EXIBIDAS NO RECORD
000440*    1.9   09/07/2002   RS     SP-0348    SUBSTITUICAO DE DECIMAL-
000450*                                          COMMA POR DECIMAL-POINT
000460*    2.0   14/03/2006   RS     SP-0392    QUEBRA DE PAGINA NO
000470*                                          DETALHE DE EXPEDIENTES -
000480*                                          CONTLIN NAO SE USABA
000490*    2.1   18/09/2006   MF     SP-0401    DECISION DE CADA CASO PASSA A
000500*                                          SER IMPRESSA NO PROPRIO
000510*                                          BLOCO DO EXPEDIENTE (DET3) -
000520*                                          ANTES SO APARECIA NO RESUMO
000530*                                          UNIFICADO DO RODAPE
000540
000550        ENVIRONMENT DIVISION.
000560        CONFIGURATION SECTION.
000570        SPECIAL-NAMES.
000580            C01 IS TOP-OF-FORM.
000590
000600        INPUT-OUTPUT SECTION.
000610        FILE-CONTROL.
000620            SELECT FUNCION   ASSIGN TO 'FUNCIONARIOS'
000630                              ORGANIZATION SEQUENTIAL
000640                              FILE STATUS IS ST-FUNCION.
000650
000660            SELECT EXPMAST   ASSIGN TO 'EXPEDIENTES'
000670                              ORGANIZATION SEQUENTIAL
000680                              FILE STATUS IS ST-EXPMAST.
000690
000700            SELECT REC-REL   ASSIGN TO PRINTER
000710                              ORGANIZATION LINE SEQUENTIAL
000720                              FILE STATUS IS ST-REC-REL.
000730
000740        DATA DIVISION.
000750        FILE SECTION.
000760
000770        FD  FUNCION
000780            LABEL RECORD STANDARD
000790            VALUE OF FILE-ID 'FUNCION.DAT'
000800            RECORD CONTAINS 180 CHARACTERS.
000810        01  REG-FUNCIONARIO.
000820            05  FUNC-ID                 PIC 9(07).
000830            05  FUNC-CEDULA             PIC 9(10).
000840            05  FUNC-NOMBRE             PIC X(40).
000850            05  FUNC-SEXO               PIC X(01).
000860            05  FUNC-FECHA-NAC          PIC 9(08).
000870            05  FUNC-FECHA-INGRESO      PIC 9(08).
000880            05  FUNC-FECHA-ULT-ASC      PIC 9(08).
000890            05  FUNC-RANGO-ACTUAL       PIC X(20).
000900            05  FUNC-STATUS             PIC X(10).
000910                88  FUNC-ACTIVO         VALUE 'ACTIVO'.
000920            05  FUNC-CONDICION          PIC X(20).
000930            05  FUNC-TIPO               PIC X(12).
000940            05  FUNC-GRADO-INSTRUC      PIC X(30).
000950            05  FILLER                  PIC X(06).
000960
000970        FD  EXPMAST
000980            LABEL RECORD STANDARD
000990            VALUE OF FILE-ID 'EXPEDIEN.DAT'
001000            RECORD CONTAINS 220 CHARACTERS.
001010        01  REG-EXPEDIENTE.
001020            05  EXP-ID                  PIC 9(07).
001030            05  EXP-FUNC-ID             PIC 9(07).
001040            05  EXP-NRO                 PIC X(20).
001050            05  EXP-TIPO                PIC X(20).
001060            05  EXP-ESTATUS             PIC X(10).
001070            05  EXP-FECHA-INICIO        PIC 9(08).
001080            05  EXP-FECHA-INI-G REDEFINES EXP-FECHA-INICIO.
001090                10  EXP-INI-ANO         PIC 9(04).
001100                10  EXP-INI-MES         PIC 9(02).
001110                10  EXP-INI-DIA         PIC 9(02).
001120            05  EXP-FECHA-FIN           PIC 9(08).
001130            05  EXP-FECHA-FIN-G REDEFINES EXP-FECHA-FIN.
001140                10  EXP-FIN-ANO         PIC 9(04).
001150                10  EXP-FIN-MES         PIC 9(02).
001160                10  EXP-FIN-DIA         PIC 9(02).
001170            05  EXP-FALTA               PIC X(40).
001180            05  EXP-DECISION            PIC X(40).
001190            05  EXP-TIPO-SANCION        PIC X(30).
001200            05  EXP-OBSERVACIONES       PIC X(60).
001210            05  EXP-CEDULA-NO-REG       PIC X(10).
001220            05  FILLER                  PIC X(08).
001230
001240        FD  REC-REL
001250            LABEL RECORD OMITTED.
001260        01  REG-REC-REL                 PIC X(132).
001270
001280        WORKING-STORAGE SECTION.
001290        01  ST-FUNCION                  PIC X(02) VALUE SPACES.
001300        01  ST-EXPMAST                  PIC X(02) VALUE SPACES.
001310        01  ST-REC-REL                  PIC X(02) VALUE SPACES.
001320
001330*    PARAMETROS DE EXECUCAO (COMPILADOS - USADOS PARA TESTE; EM
001340*    PRODUCAO SUBSTITUIDOS POR CARTAO DE PARAMETROS)
001350        01  WS-CEDULA-BUSCA             PIC 9(10) VALUE 1234567890.
001360        01  WS-TIPO-SOLICITUD           PIC X(30) VALUE
001370            'CERTIFICACION DE ANTECEDENTES'.
001380        01  WS-FECHA-EMISSAO            PIC 9(08) VALUE 20250101.
001390        01  WS-FECHA-EMISSAO-G REDEFINES WS-FECHA-EMISSAO.
001400            05  WS-EMI-ANO              PIC 9(04).
001410            05  WS-EMI-MES              PIC 9(02).
001420            05  WS-EMI-DIA              PIC 9(02).
001430        01  WS-HORA-EMISSAO             PIC 9(06) VALUE 000000.
001440        01  WS-HORA-EMISSAO-G REDEFINES WS-HORA-EMISSAO.
001450            05  WS-EMI-HOR              PIC 9(02).
001460            05  WS-EMI-MIN              PIC 9(02).
001470            05  WS-EMI-SEG              PIC 9(02).
001480
001490        01  WS-FUNC-ACHADO              PIC X(01) VALUE 'N'.
001500            88  WS-FUNC-OK              VALUE 'S'.
001510        01  WS-FUNC-ID-BUSCA            PIC 9(07) VALUE 0.
001520        01  WS-FUNC-NOME-BUSCA          PIC X(40) VALUE SPACES.
001530        01  WS-FUNC-RANGO-BUSCA         PIC X(20) VALUE SPACES.
001540
001550*    TABELA DE EXPEDIENTES DO FUNCIONARIO, ORDENADA POR DATA DE
001560*    ABERTURA ASCENDENTE
001570        01  TB-EXPEDIENTES.
001580            05  QT-EXPEDIENTES          PIC 9(03) COMP VALUE 0.
001590            05  EXP-TB OCCURS 1 TO 200 TIMES
001600                       DEPENDING ON QT-EXPEDIENTES
001610                       INDEXED BY IX-EXP.
001620                10  EXP-TB-NRO          PIC X(20).
001630                10  EXP-TB-TIPO         PIC X(20).
001640                10  EXP-TB-INICIO       PIC 9(08).
001650                10  EXP-TB-FALTA        PIC X(40).
001660                10  EXP-TB-ESTATUS      PIC X(10).
001670                10  EXP-TB-DECISION     PIC X(40).
001680            05  FILLER                  PIC X(04) VALUE SPACES.
001690
001700        01  WS-SORT-I                   PIC 9(03) COMP.
001710        01  WS-SORT-J                   PIC 9(03) COMP.
001720        01  WS-AUX-EXP.
001730            05  A-NRO                   PIC X(20).
001740            05  A-TIPO                  PIC X(20).
001750            05  A-INICIO                PIC 9(08).
001760            05  A-FALTA                 PIC X(40).
001770            05  A-ESTATUS               PIC X(10).
001780            05  A-DECISION              PIC X(40).
001790            05  FILLER                  PIC X(04) VALUE SPACES.
001800
001810        01  WS-DECISOES-UNIDAS          PIC X(600) VALUE SPACES.
001820        01  WS-DEC-POS                  PIC 9(04) COMP VALUE 1.
001830        01  WS-TEVE-DECISAO             PIC X(01) VALUE 'N'.
001840            88  WS-OK-DECISAO           VALUE 'S'.
001850
001860        01  WS-CONTADOR                 PIC 9(03) COMP VALUE 0.
001870        01  WS-DATA-P-CALC              PIC 9(08).
001880        01  WS-DATA-CALC-G REDEFINES WS-DATA-P-CALC.
001890            05  WS-DC-ANO               PIC 9(04).
001900            05  WS-DC-MES               PIC 9(02).
001910            05  WS-DC-DIA               PIC 9(02).
001920        01  WS-DATA-ED                  PIC X(10).
001930
001940        01  CONTLIN                     PIC 9(02) COMP VALUE 99.
001950        01  CONTPAG                     PIC 9(05) COMP VALUE 0.
001960
001970        01  CAB1.
001980            05  FILLER PIC X(30) VALUE 'RECORD DISCIPLINARIO'.
001990            05  FILLER PIC X(78) VALUE SPACES.
002000            05  FILLER PIC X(04) VALUE 'PAG.'.
002010            05  PAGINA-CAB1             PIC ZZZ9.
002020
002030        01  CAB2.
002040            05  FILLER PIC X(10) VALUE 'CEDULA: '.
002050            05  CEDULA-CAB2             PIC X(10).
002060            05  FILLER PIC X(04) VALUE SPACES.
002070            05  FILLER PIC X(08) VALUE 'NOMBRE: '.
002080            05  NOMBRE-CAB2             PIC X(40).
002090            05  FILLER PIC X(60) VALUE SPACES.
002100
002110        01  CAB3.
002120            05  FILLER PIC X(14) VALUE 'JERARQUIA: '.
002130            05  RANGO-CAB3              PIC X(20).
002140            05  FILLER PIC X(04) VALUE SPACES.
002150            05  FILLER PIC X(18) VALUE 'TIPO SOLICITUD: '.
002160            05  SOLIC-CAB3              PIC X(30).
002170            05  FILLER PIC X(46) VALUE SPACES.
002180
002190        01  CAB4.
002200            05  FILLER PIC X(08) VALUE 'FECHA: '.
002210            05  FECHA-CAB4              PIC X(10).
002220            05  FILLER PIC X(04) VALUE SPACES.
002230            05  FILLER PIC X(08) VALUE 'HORA: '.
002240            05  HORA-CAB4               PIC X(08).
002250            05  FILLER PIC X(04) VALUE SPACES.
002260            05  FILLER PIC X(22) VALUE 'TOTAL EXPEDIENTES: '.
002270            05  TOTAL-CAB4              PIC ZZ9.
002280            05  FILLER PIC X(58) VALUE SPACES.
002290
002300        01  DET1.
002310            05  FILLER PIC X(01) VALUE SPACES.
002320            05  SEQ-DET1                PIC ZZ9.
002330            05  FILLER PIC X(02) VALUE '- '.
002340            05  TIPO-DET1               PIC X(20).
002350            05  FILLER PIC X(01) VALUE SPACES.
002360            05  NRO-DET1                PIC X(20).
002370            05  FILLER PIC X(01) VALUE SPACES.
002380            05  INICIO-DET1             PIC X(10).
002390            05  FILLER PIC X(01) VALUE SPACES.
002400            05  ESTATUS-DET1            PIC X(10).
002410            05  FILLER PIC X(65) VALUE SPACES.
002420
002430        01  DET2.
002440            05  FILLER PIC X(08) VALUE '   FALTA: '.
002450            05  FALTA-DET2              PIC X(40).
002460            05  FILLER PIC X(84) VALUE SPACES.
002470
002480        01  DET3.
002490            05  FILLER PIC X(13) VALUE '   DECISION: '.
002500            05  DECISION-DET3           PIC X(40).
002510            05  FILLER PIC X(79) VALUE SPACES.
002520
002530        01  RODSEC.
002540            05  FILLER PIC X(20) VALUE 'DECISIONES:'.
002550            05  FILLER PIC X(112) VALUE SPACES.
002560
002570        01  RODDEC.
002580            05  FILLER PIC X(01) VALUE SPACES.
002590            05  DECISOES-RODDEC         PIC X(120).
002600            05  FILLER PIC X(11) VALUE SPACES.
002610
002620        01  RODTOT.
002630            05  FILLER PIC X(20) VALUE 'SUB TOTAL EXP.: '.
002640            05  SUBTOT-RODTOT           PIC ZZ9.
002650            05  FILLER PIC X(10) VALUE SPACES.
002660            05  FILLER PIC X(15) VALUE 'TOTAL EXP.: '.
002670            05  TOT-RODTOT              PIC ZZ9.
002680            05  FILLER PIC X(75) VALUE SPACES.
002690
002700        01  MSGERR.
002710            05  FILLER PIC X(30) VALUE 'FUNCIONARIO NO ENCONTRADO'.
002720            05  CEDULA-MSGERR           PIC X(10).
002730            05  FILLER PIC X(92) VALUE SPACES.
002740
002750        PROCEDURE DIVISION.
002760
002770        0100-ABRE-ARQUIVOS.
002780            OPEN INPUT FUNCION
002790            OPEN INPUT EXPMAST
002800            OPEN OUTPUT REC-REL
002810            PERFORM 0200-LOCALIZA-FUNCIONARIO THRU 0200-EXIT
002820            IF NOT WS-FUNC-OK
002830               PERFORM 0910-EMITE-ERRO THRU 0910-EXIT
002840               GO TO 0999-ENCERRA.
002850            PERFORM 0300-LE-EXPEDIENTES THRU 0300-EXIT
002860            PERFORM 0350-ORDENA-EXPEDIENTES THRU 0350-EXIT
002870            PERFORM 0900-CABECALHO-PAGINA THRU 0900-EXIT
002880            PERFORM 0400-EMITE-DETALHE THRU 0400-EXIT
002890            PERFORM 0600-EMITE-RODAPE THRU 0600-EXIT
002900            GO TO 0999-ENCERRA.
002910
002920        0200-LOCALIZA-FUNCIONARIO.
002930            MOVE 'N' TO WS-FUNC-ACHADO
002940        0200-LE.
002950            READ FUNCION
002960               AT END GO TO 0200-EXIT.
002970            IF FUNC-CEDULA = WS-CEDULA-BUSCA
002980               MOVE 'S' TO WS-FUNC-ACHADO
002990               MOVE FUNC-ID           TO WS-FUNC-ID-BUSCA
003000               MOVE FUNC-NOMBRE       TO WS-FUNC-NOME-BUSCA
003010               MOVE FUNC-RANGO-ACTUAL TO WS-FUNC-RANGO-BUSCA
003020               GO TO 0200-EXIT.
003030            GO TO 0200-LE.
003040        0200-EXIT.
003050            EXIT.
003060
003070        0300-LE-EXPEDIENTES.
003080            READ EXPMAST
003090               AT END GO TO 0300-EXIT.
003100            IF EXP-FUNC-ID = WS-FUNC-ID-BUSCA
003110               PERFORM 0310-ARQUIVA-EXPEDIENTE THRU 0310-EXIT.
003120            GO TO 0300-LE-EXPEDIENTES.
003130        0300-EXIT.
003140            EXIT.
003150
003160        0310-ARQUIVA-EXPEDIENTE.
003170            IF QT-EXPEDIENTES >= 200
003180               GO TO 0310-EXIT.
003190            ADD 1 TO QT-EXPEDIENTES
003200            MOVE EXP-NRO       TO EXP-TB-NRO(QT-EXPEDIENTES)
003210            MOVE EXP-TIPO      TO EXP-TB-TIPO(QT-EXPEDIENTES)
003220            MOVE EXP-FECHA-INICIO TO EXP-TB-INICIO(QT-EXPEDIENTES)
003230            MOVE EXP-FALTA     TO EXP-TB-FALTA(QT-EXPEDIENTES)
003240            MOVE EXP-ESTATUS   TO EXP-TB-ESTATUS(QT-EXPEDIENTES)
003250            MOVE EXP-DECISION  TO EXP-TB-DECISION(QT-EXPEDIENTES).
003260        0310-EXIT.
003270            EXIT.
003280
003290        0350-ORDENA-EXPEDIENTES.
003300            IF QT-EXPEDIENTES < 2
003310               GO TO 0350-EXIT.
003320            MOVE 1 TO WS-SORT-I
003330        0350-LACO-I.
003340            IF WS-SORT-I >= QT-EXPEDIENTES
003350               GO TO 0350-EXIT.
003360            MOVE 1 TO WS-SORT-J
003370        0350-LACO-J.
003380            IF WS-SORT-J > (QT-EXPEDIENTES - WS-SORT-I)
003390               GO TO 0350-FIM-J.
003400            IF EXP-TB-INICIO(WS-SORT-J) > EXP-TB-INICIO(WS-SORT-J + 1)
003410               MOVE EXP-TB(WS-SORT-J)     TO WS-AUX-EXP
003420               MOVE EXP-TB(WS-SORT-J + 1) TO EXP-TB(WS-SORT-J)
003430               MOVE WS-AUX-EXP            TO EXP-TB(WS-SORT-J + 1)
003440            END-IF
003450            ADD 1 TO WS-SORT-J
003460            GO TO 0350-LACO-J.
003470        0350-FIM-J.
003480            ADD 1 TO WS-SORT-I
003490            GO TO 0350-LACO-I.
003500        0350-EXIT.
003510            EXIT.
003520
003530        0400-EMITE-DETALHE.
003540            MOVE SPACES TO WS-DECISOES-UNIDAS
003550            MOVE 1 TO WS-DEC-POS
003560            MOVE 'N' TO WS-TEVE-DECISAO
003570            MOVE 0 TO WS-CONTADOR
003580            SET IX-EXP TO 1
003590        0400-LACO.
003600            IF IX-EXP > QT-EXPEDIENTES
003610               GO TO 0400-JUNTA.
003620            IF CONTLIN > 55
003630               PERFORM 0900-CABECALHO-PAGINA THRU 0900-EXIT.
003640            ADD 1 TO WS-CONTADOR
003650            MOVE EXP-TB-TIPO(IX-EXP)    TO TIPO-DET1
003660            MOVE EXP-TB-NRO(IX-EXP)     TO NRO-DET1
003670            MOVE WS-CONTADOR            TO SEQ-DET1
003680            MOVE EXP-TB-INICIO(IX-EXP)  TO WS-DATA-P-CALC
003690            PERFORM 0450-FORMATA-DATA THRU 0450-EXIT
003700            MOVE WS-DATA-ED             TO INICIO-DET1
003710            MOVE EXP-TB-ESTATUS(IX-EXP) TO ESTATUS-DET1
003720            WRITE REG-REC-REL FROM DET1 AFTER 1
003730            MOVE EXP-TB-FALTA(IX-EXP)   TO FALTA-DET2
003740            WRITE REG-REC-REL FROM DET2 AFTER 1
003750            ADD 2 TO CONTLIN
003760            IF EXP-TB-DECISION(IX-EXP) NOT = SPACES
003770               MOVE EXP-TB-DECISION(IX-EXP) TO DECISION-DET3
003780               WRITE REG-REC-REL FROM DET3 AFTER 1
003790               ADD 1 TO CONTLIN
003800               PERFORM 0420-JUNTA-DECISAO THRU 0420-EXIT
003810            END-IF
003820            SET IX-EXP UP BY 1
003830            GO TO 0400-LACO.
003840        0400-JUNTA.
003850            CONTINUE.
003860        0400-EXIT.
003870            EXIT.
003880
003890        0420-JUNTA-DECISAO.
003900            IF WS-OK-DECISAO
003910               STRING '; ' DELIMITED BY SIZE
003920                      INTO WS-DECISOES-UNIDAS
003930                      WITH POINTER WS-DEC-POS
003940            END-IF
003950            STRING EXP-TB-DECISION(IX-EXP) DELIMITED BY '  '
003960                   INTO WS-DECISOES-UNIDAS WITH POINTER WS-DEC-POS
003970            MOVE 'S' TO WS-TEVE-DECISAO.
003980        0420-EXIT.
003990            EXIT.
004000
004010        0450-FORMATA-DATA.
004020            MOVE SPACES TO WS-DATA-ED
004030            IF WS-DATA-P-CALC = 0
004040               GO TO 0450-EXIT.
004050            STRING WS-DC-DIA  DELIMITED BY SIZE
004060                   '/'        DELIMITED BY SIZE
004070                   WS-DC-MES  DELIMITED BY SIZE
004080                   '/'        DELIMITED BY SIZE
004090                   WS-DC-ANO  DELIMITED BY SIZE
004100                   INTO WS-DATA-ED.
004110        0450-EXIT.
004120            EXIT.
004130
004140        0600-EMITE-RODAPE.
004150            WRITE REG-REC-REL FROM RODSEC AFTER 2
004160            IF WS-OK-DECISAO
004170               MOVE WS-DECISOES-UNIDAS TO DECISOES-RODDEC
004180            ELSE
004190               MOVE 'SIN DECISION REGISTRADA' TO DECISOES-RODDEC
004200            END-IF
004210            WRITE REG-REC-REL FROM RODDEC AFTER 1
004220            MOVE QT-EXPEDIENTES TO SUBTOT-RODTOT
004230            MOVE QT-EXPEDIENTES TO TOT-RODTOT
004240            WRITE REG-REC-REL FROM RODTOT AFTER 2.
004250        0600-EXIT.
004260            EXIT.
004270
004280        0900-CABECALHO-PAGINA.
004290            ADD 1 TO CONTPAG
004300            MOVE CONTPAG TO PAGINA-CAB1
004310            WRITE REG-REC-REL FROM CAB1 AFTER PAGE
004320            MOVE WS-CEDULA-BUSCA    TO CEDULA-CAB2
004330            MOVE WS-FUNC-NOME-BUSCA TO NOMBRE-CAB2
004340            WRITE REG-REC-REL FROM CAB2 AFTER 1
004350            MOVE WS-FUNC-RANGO-BUSCA TO RANGO-CAB3
004360            MOVE WS-TIPO-SOLICITUD   TO SOLIC-CAB3
004370            WRITE REG-REC-REL FROM CAB3 AFTER 1
004380            MOVE WS-FECHA-EMISSAO TO WS-DATA-P-CALC
004390            PERFORM 0450-FORMATA-DATA THRU 0450-EXIT
004400            MOVE WS-DATA-ED TO FECHA-CAB4
004410            STRING WS-EMI-HOR DELIMITED BY SIZE
004420                   ':'         DELIMITED BY SIZE
004430                   WS-EMI-MIN  DELIMITED BY SIZE
004440                   ':'         DELIMITED BY SIZE
004450                   WS-EMI-SEG  DELIMITED BY SIZE
004460                   INTO HORA-CAB4
004470            MOVE QT-EXPEDIENTES TO TOTAL-CAB4
004480            WRITE REG-REC-REL FROM CAB4 AFTER 1
004490            MOVE 5 TO CONTLIN.
004500        0900-EXIT.
004510            EXIT.
004520
004530        0910-EMITE-ERRO.
004540            MOVE WS-CEDULA-BUSCA TO CEDULA-MSGERR
004550            WRITE REG-REC-REL FROM MSGERR AFTER PAGE.
004560        0910-EXIT.
004570            EXIT.
004580
004590        0999-ENCERRA.
004600            CLOSE FUNCION
004610                  EXPMAST
004620                  REC-REL
004630            STOP RUN.
004640
004650
