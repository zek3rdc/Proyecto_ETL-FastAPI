000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID. AVALASC-COB.
000120        AUTHOR. J. PACHECO.
000130        INSTALLATION. DIR. DE PERSONAL - DEPTO DE SISTEMAS.
000140        DATE-WRITTEN. 04/02/1990.
000150        DATE-COMPILED.
000160        SECURITY. USO INTERNO - DIRECCION DE PERSONAL.
000170*    SISTEMA DE PERSONAL - CUERPO DE POLICIA
000180*    ANALISTA         :J. PACHECO
000190*    PROGRAMADOR(A)   :J. PACHECO
000200*    FINALIDADE       :MOTOR DE EVALUACION DE ASCENSOS. EVALUA CADA
000210*                       FUNCIONARIO ACTIVO UNIFORMADO CONTRA LOS
000220*                       CRITERIOS DE ASCENSO DE SU RANGO ACTUAL EN LA
000230*                       FECHA DE CORTE, CLASIFICA EN SIETE CATEGORIAS
000240*                       DE ELEGIBILIDAD Y EMITE EL LISTADO POR MERITO.
000250*    HISTORICO DE ALTERACOES
000260*    VRS   DATA         RESP   TICKET     DESCRICAO
000270*    1.0   04/02/1990   JP     -          IMPLANTACAO INICIAL - CALCULO
000280*                                          DE EDAD E TEMPO DE SERVICO
000290*    1.1   19/07/1990   JP     SP-0088    INCLUIDO CALCULO DE TEMPO
000300*                                          NO RANGO ATUAL
000310*    1.2   02/12/1990   RS     SP-0102    TABELA DE NIVEL ACADEMICO
000320*                                          E PONTOS DE MERITO
000330*    1.3   28/05/1991   RS     SP-0130    VERIFICACAO DE EXPEDIENTES
000340*                                          ABERTOS E CERRADOS RECENTES
000350*    1.4   15/10/1991   MF     SP-0155    CLASSIFICACAO EM SETE
000360*                                          CATEGORIAS DE ELEGIBILIDADE
000370*    1.5   09/03/1992   MF     SP-0172    ORDENACAO POR MERITO DENTRO
000380*                                          DE CADA CATEGORIA
000390*    1.6   21/09/1993   JP     SP-0201    TEXTO DE OBSERVACOES COM
000400*                                          REQUISITOS NAO CUMPRIDOS
000410*    1.7   30/01/1995   JP     SP-0228    ESTATISTICAS FINAIS POR
000420*                                          CATEGORIA NO RELATORIO
000430*    1.8   17/06/1996   RS     SP-0259    CONDICAO ATUAL INVALIDA
000440*                                          PASSA A CATEGORIA 7
000450*    1.9   03/12/1997   RS     SP-0281    CALCULO DE DIAS CORRIGIDO
000460*                                          PARA ANOS BISSEXTOS
000470*    2.0   12/02/1998   JP     SP-0303    CORRIGIDO ANO 2000 - CAMPOS
000480*                                          DE ANO PASSAM A 4 DIGITOS
000490*    2.1   28/01/1999   JP     SP-0310    VALIDACAO FINAL Y2K NAS
000500*                                          DATAS DE CORTE E ASCENSO
000510*    2.2   22/08/2001   RS     SP-0342    SUBSTITUICAO DE DECIMAL-
000520*                                          COMMA POR DECIMAL-POINT
000530*    2.3   14/04/2004   MF     SP-0370    TABELA DE CRITERIOS AMPLIADA
000540*                                          ATE COMISARIO JEFE
000550*    2.4   06/03/2006   MF     SP-0391    CORRIGIDA ORDEM DE CALCULO -
000560*                                          TEMPO REQUERIDO NO RANGO SE
000570*                                          CALCULABA DEPOIS DA CHECAGEM
000580*                                          DE EXPEDIENTE CERRADO RECENTE
000590
000600        ENVIRONMENT DIVISION.
000610        CONFIGURATION SECTION.
000620        SPECIAL-NAMES.
000630            C01 IS TOP-OF-FORM.
000640
000650        INPUT-OUTPUT SECTION.
000660        FILE-CONTROL.
000670            SELECT FUNCION   ASSIGN TO 'FUNCIONARIOS'
000680                              ORGANIZATION SEQUENTIAL
000690                              FILE STATUS IS ST-FUNCION.
000700
000710            SELECT ACADEM    ASSIGN TO 'ACADEMICOS'
000720                              ORGANIZATION SEQUENTIAL
000730                              FILE STATUS IS ST-ACADEM.
000740
000750            SELECT TSERV     ASSIGN TO 'TSERVICIO'
000760                              ORGANIZATION SEQUENTIAL
000770                              FILE STATUS IS ST-TSERV.
000780
000790            SELECT EXPMAST   ASSIGN TO 'EXPEDIENTES'
000800                              ORGANIZATION SEQUENTIAL
000810                              FILE STATUS IS ST-EXPMAST.
000820
000830            SELECT HISTASC   ASSIGN TO 'HISTASCENSO'
000840                              ORGANIZATION SEQUENTIAL
000850                              FILE STATUS IS ST-HISTASC.
000860
000870            SELECT CRITER    ASSIGN TO 'CRITERIOS'
000880                              ORGANIZATION SEQUENTIAL
000890                              FILE STATUS IS ST-CRITER.
000900
000910            SELECT ASC-REL   ASSIGN TO PRINTER
000920                              ORGANIZATION LINE SEQUENTIAL
000930                              FILE STATUS IS ST-ASC-REL.
000940
000950        DATA DIVISION.
000960        FILE SECTION.
000970
000980        FD  FUNCION
000990            LABEL RECORD STANDARD
001000            VALUE OF FILE-ID 'FUNCION.DAT'
001010            RECORD CONTAINS 180 CHARACTERS.
001020        01  REG-FUNCIONARIO.
001030            05  FUNC-ID                 PIC 9(07).
001040            05  FUNC-CEDULA             PIC 9(10).
001050            05  FUNC-NOMBRE             PIC X(40).
001060            05  FUNC-SEXO               PIC X(01).
001070            05  FUNC-FECHA-NAC          PIC 9(08).
001080            05  FUNC-FECHA-NAC-G REDEFINES FUNC-FECHA-NAC.
001090                10  FUNC-NAC-ANO        PIC 9(04).
001100                10  FUNC-NAC-MES        PIC 9(02).
001110                10  FUNC-NAC-DIA        PIC 9(02).
001120            05  FUNC-FECHA-INGRESO      PIC 9(08).
001130            05  FUNC-FECHA-ULT-ASC      PIC 9(08).
001140            05  FUNC-RANGO-ACTUAL       PIC X(20).
001150            05  FUNC-STATUS             PIC X(10).
001160                88  FUNC-ACTIVO         VALUE 'ACTIVO'.
001170            05  FUNC-CONDICION          PIC X(20).
001180            05  FUNC-TIPO               PIC X(12).
001190            05  FUNC-GRADO-INSTRUC      PIC X(30).
001200            05  FILLER                  PIC X(06).
001210
001220        FD  ACADEM
001230            LABEL RECORD STANDARD
001240            VALUE OF FILE-ID 'ACADEM.DAT'
001250            RECORD CONTAINS 90 CHARACTERS.
001260        01  REG-ACADEMICO.
001270            05  ACAD-FUNC-ID            PIC 9(07).
001280            05  ACAD-GRADO              PIC X(30).
001290            05  ACAD-INSTITUCION        PIC X(40).
001300            05  ACAD-FECHA-GRAD         PIC 9(08).
001310            05  FILLER                  PIC X(05).
001320
001330        FD  TSERV
001340            LABEL RECORD STANDARD
001350            VALUE OF FILE-ID 'TSERV.DAT'
001360            RECORD CONTAINS 90 CHARACTERS.
001370        01  REG-TSERVICIO.
001380            05  TS-FUNC-ID              PIC 9(07).
001390            05  TS-INSTITUCION          PIC X(40).
001400            05  TS-FECHA-INGRESO        PIC 9(08).
001410            05  TS-FECHA-EGRESO         PIC 9(08).
001420            05  TS-CARGO                PIC X(30).
001430            05  FILLER                  PIC X(01).
001440
001450        FD  EXPMAST
001460            LABEL RECORD STANDARD
001470            VALUE OF FILE-ID 'EXPEDIEN.DAT'
001480            RECORD CONTAINS 220 CHARACTERS.
001490        01  REG-EXPEDIENTE.
001500            05  EXP-ID                  PIC 9(07).
001510            05  EXP-FUNC-ID             PIC 9(07).
001520            05  EXP-NRO                 PIC X(20).
001530            05  EXP-TIPO                PIC X(20).
001540            05  EXP-ESTATUS             PIC X(10).
001550                88  EXP-CERRADO         VALUE 'CERRADO'.
001560            05  EXP-FECHA-INICIO        PIC 9(08).
001570            05  EXP-FECHA-FIN           PIC 9(08).
001580            05  EXP-FALTA               PIC X(40).
001590            05  EXP-DECISION            PIC X(40).
001600            05  EXP-TIPO-SANCION        PIC X(30).
001610            05  EXP-OBSERVACIONES       PIC X(60).
001620            05  EXP-CEDULA-NO-REG       PIC X(10).
001630            05  FILLER                  PIC X(08).
001640
001650        FD  HISTASC
001660            LABEL RECORD STANDARD
001670            VALUE OF FILE-ID 'HISTASC.DAT'
001680            RECORD CONTAINS 70 CHARACTERS.
001690        01  REG-HISTASC.
001700            05  HA-FUNC-ID              PIC 9(07).
001710            05  HA-RANGO-ANT            PIC X(20).
001720            05  HA-RANGO-NUEVO          PIC X(20).
001730            05  HA-FECHA-ASC            PIC 9(08).
001740            05  HA-TIPO                 PIC X(20).
001750            05  FILLER                  PIC X(03).
001760
001770        FD  CRITER
001780            LABEL RECORD STANDARD
001790            VALUE OF FILE-ID 'CRITERIO.DAT'
001800            RECORD CONTAINS 78 CHARACTERS.
001810        01  REG-CRITERIO.
001820            05  CRIT-RANGO              PIC X(20).
001830            05  CRIT-SIGUIENTE          PIC X(20).
001840            05  CRIT-TIEMPO-RANGO       PIC 9(02).
001850            05  CRIT-ANTIGUEDAD         PIC 9(02).
001860            05  CRIT-NIVEL-ACAD         PIC X(30).
001870            05  FILLER                  PIC X(04).
001880
001890        FD  ASC-REL
001900            LABEL RECORD OMITTED.
001910        01  REG-ASC-REL                 PIC X(132).
001920
001930        WORKING-STORAGE SECTION.
001940*    INDICADORES DE STATUS DE ARQUIVO
001950        01  ST-FUNCION                  PIC X(02) VALUE SPACES.
001960        01  ST-ACADEM                   PIC X(02) VALUE SPACES.
001970        01  ST-TSERV                    PIC X(02) VALUE SPACES.
001980        01  ST-EXPMAST                  PIC X(02) VALUE SPACES.
001990        01  ST-HISTASC                  PIC X(02) VALUE SPACES.
002000        01  ST-CRITER                   PIC X(02) VALUE SPACES.
002010        01  ST-ASC-REL                  PIC X(02) VALUE SPACES.
002020
002030*    DATA DE CORTE DO PROCESSAMENTO (COMPILADA - USADA PARA TESTE)
002040        01  WS-DATA-CORTE               PIC 9(08) VALUE 20250101.
002050        01  WS-DATA-CORTE-G REDEFINES WS-DATA-CORTE.
002060            05  WS-CORTE-ANO            PIC 9(04).
002070            05  WS-CORTE-MES            PIC 9(02).
002080            05  WS-CORTE-DIA            PIC 9(02).
002090
002100*    TABELA DE NIVEIS ACADEMICOS (CONFIGURACAO COMPILADA - USADA
002110*    PARA TESTE)
002120        01  TB-NIVEL-ACAD.
002130            05  NIVEL-TB OCCURS 8 TIMES.
002140                10  NIVEL-TB-NOME       PIC X(30).
002150                10  NIVEL-TB-RANGO      PIC 9(02).
002160            INDEXED BY IX-NIVEL.
002170
002180*    TABELA DE CRITERIOS DE ASCENSO (CONFIGURACAO - CARREGADA DE
002190*    CRITERIO.DAT, INICIALIZADA COM VALORES PARA TESTE)
002200        01  TB-CRITERIOS.
002210            05  QT-CRITERIOS            PIC 9(02) COMP VALUE 0.
002220            05  CRIT-TB OCCURS 1 TO 20 TIMES
002230                        DEPENDING ON QT-CRITERIOS
002240                        INDEXED BY IX-CRIT.
002250                10  CRIT-TB-RANGO       PIC X(20).
002260                10  CRIT-TB-SIGUIENTE   PIC X(20).
002270                10  CRIT-TB-TMP-RANGO   PIC 9(02).
002280                10  CRIT-TB-ANTIG       PIC 9(02).
002290                10  CRIT-TB-NIVEL       PIC X(30).
002300
002310*    TABELA DE ANTECEDENTES ACADEMICOS EM MEMORIA
002320        01  TB-ACADEMICOS.
002330            05  QT-ACADEMICOS           PIC 9(04) COMP VALUE 0.
002340            05  ACAD-TB OCCURS 1 TO 4000 TIMES
002350                        DEPENDING ON QT-ACADEMICOS
002360                        INDEXED BY IX-ACAD.
002370                10  ACAD-TB-FUNC-ID     PIC 9(07).
002380                10  ACAD-TB-GRADO       PIC X(30).
002390
002400*    TABELA DE TEMPO DE SERVICO ADICIONAL EM MEMORIA
002410        01  TB-TSERVICO.
002420            05  QT-TSERVICO             PIC 9(04) COMP VALUE 0.
002430            05  TSERV-TB OCCURS 1 TO 4000 TIMES
002440                        DEPENDING ON QT-TSERVICO
002450                        INDEXED BY IX-TSERV.
002460                10  TSERV-TB-FUNC-ID    PIC 9(07).
002470                10  TSERV-TB-INI        PIC 9(08).
002480                10  TSERV-TB-FIM        PIC 9(08).
002490
002500*    TABELA DE EXPEDIENTES EM MEMORIA
002510        01  TB-EXPEDIENTES.
002520            05  QT-EXPEDIENTES          PIC 9(04) COMP VALUE 0.
002530            05  EXP-TB OCCURS 1 TO 5000 TIMES
002540                        DEPENDING ON QT-EXPEDIENTES
002550                        INDEXED BY IX-EXP.
002560                10  EXP-TB-FUNC-ID      PIC 9(07).
002570                10  EXP-TB-ESTATUS      PIC X(10).
002580                10  EXP-TB-FIN          PIC 9(08).
002590
002600*    TABELA DE HISTORICO DE ASCENSOS EM MEMORIA
002610        01  TB-HISTASC.
002620            05  QT-HISTASC              PIC 9(04) COMP VALUE 0.
002630            05  HISTASC-TB OCCURS 1 TO 3000 TIMES
002640                        DEPENDING ON QT-HISTASC
002650                        INDEXED BY IX-HIST.
002660                10  HISTASC-TB-FUNC-ID  PIC 9(07).
002670                10  HISTASC-TB-DATA     PIC 9(08).
002680
002690*    AREA DE TRABALHO DO CALCULO DE DIAS (ALGORITMO DE DIA JULIANO
002700*    SIMPLIFICADO - SEM USO DE FUNCOES INTRINSECAS)
002710        01  WS-DATA-P-CALC              PIC 9(08).
002720        01  WS-DATA-CALC-G REDEFINES WS-DATA-P-CALC.
002730            05  WS-DC-ANO               PIC 9(04).
002740            05  WS-DC-MES               PIC 9(02).
002750            05  WS-DC-DIA               PIC 9(02).
002760        01  WS-DIAS-CALC                PIC 9(07) COMP.
002770        01  WS-ANO-CALC                 PIC 9(04) COMP.
002780        01  WS-BISSEXTOS                PIC 9(04) COMP.
002790        01  WS-QUOC                     PIC 9(04) COMP.
002800        01  WS-REM4                     PIC 9(04) COMP.
002810        01  WS-REM100                   PIC 9(04) COMP.
002820        01  WS-REM400                   PIC 9(04) COMP.
002830        01  TB-DIAS-ACUM-MES.
002840            05  FILLER PIC 9(03) VALUE 0.
002850            05  FILLER PIC 9(03) VALUE 31.
002860            05  FILLER PIC 9(03) VALUE 59.
002870            05  FILLER PIC 9(03) VALUE 90.
002880            05  FILLER PIC 9(03) VALUE 120.
002890            05  FILLER PIC 9(03) VALUE 151.
002900            05  FILLER PIC 9(03) VALUE 181.
002910            05  FILLER PIC 9(03) VALUE 212.
002920            05  FILLER PIC 9(03) VALUE 243.
002930            05  FILLER PIC 9(03) VALUE 273.
002940            05  FILLER PIC 9(03) VALUE 304.
002950            05  FILLER PIC 9(03) VALUE 334.
002960        01  TB-DIAS-ACUM-R REDEFINES TB-DIAS-ACUM-MES.
002970            05  DIAS-ACUM-MES OCCURS 12 TIMES PIC 9(03).
002980
002990*    AREA DE TRABALHO DO FUNCIONARIO CORRENTE
003000        01  WT-EDAD                     PIC 9(03) COMP.
003010        01  WT-DIAS-SERVICO             PIC 9(07) COMP.
003020        01  WT-DIAS-TS-ADIC             PIC 9(07) COMP.
003030        01  WT-TEMPO-SERVICO            PIC 9(03)V99.
003040        01  WT-DATA-REF-RANGO           PIC 9(08).
003050        01  WT-DIAS-RANGO               PIC 9(07) COMP.
003060        01  WT-TEMPO-RANGO              PIC 9(03)V99.
003070        01  WT-NIVEL-ACAD-TXT           PIC X(30) VALUE 'NO_REGISTRADO'.
003080        01  WT-NIVEL-ACAD-RANGO         PIC 9(02) VALUE 0.
003090        01  WT-RANGO-NORM               PIC X(20).
003100        01  WT-IX-CRIT-ACHOU            PIC 9(02) COMP VALUE 0.
003110        01  WT-TEMPO-REQ-RANGO          PIC 9(02) VALUE 0.
003120        01  WT-ANTIG-REQ                PIC 9(02) VALUE 0.
003130        01  WT-NIVEL-REQ                PIC X(30) VALUE SPACES.
003140        01  WT-RANGO-APLICA             PIC X(20) VALUE 'N/A'.
003150        01  WT-NIVEL-REQ-RANGO          PIC 9(02) VALUE 0.
003160        01  WT-TEM-EXP-ABERTO           PIC X(01) VALUE 'N'.
003170            88  WT-EXP-ABERTO           VALUE 'S'.
003180        01  WT-TEM-EXP-REC-CERRADO      PIC X(01) VALUE 'N'.
003190            88  WT-EXP-REC-CERRADO      VALUE 'S'.
003200        01  WT-CUMPRE-RANGO             PIC X(01) VALUE 'N'.
003210            88  WT-OK-RANGO             VALUE 'S'.
003220        01  WT-CUMPRE-ANTIG             PIC X(01) VALUE 'N'.
003230            88  WT-OK-ANTIG             VALUE 'S'.
003240        01  WT-CUMPRE-ACAD              PIC X(01) VALUE 'N'.
003250            88  WT-OK-ACAD              VALUE 'S'.
003260        01  WT-REGISTRO-LIMPO           PIC X(01) VALUE 'N'.
003270            88  WT-OK-LIMPO             VALUE 'S'.
003280        01  WT-CONDICAO-INVALIDA        PIC X(01) VALUE 'N'.
003290            88  WT-COND-INVALIDA        VALUE 'S'.
003300        01  WT-CUMPRE-TODOS             PIC X(01) VALUE 'N'.
003310            88  WT-OK-TODOS             VALUE 'S'.
003320        01  WT-CUMPRE-TODOS-M-ACAD      PIC X(01) VALUE 'N'.
003330            88  WT-OK-TODOS-M-ACAD      VALUE 'S'.
003340        01  WT-PONTOS                   PIC 9(04)V99.
003350        01  WT-SENIORIDAD-TXT           PIC X(30) VALUE SPACES.
003360        01  WS-SEN-DIAS                  PIC 9(07) COMP.
003370        01  WS-SEN-ANOS                  PIC 9(03) COMP.
003380        01  WS-SEN-MESES                 PIC 9(02) COMP.
003390        01  WS-SEN-QUOC                  PIC 9(07) COMP.
003400        01  WT-CONDICAO-ED              PIC X(20).
003410        01  WT-CATEGORIA                PIC 9(01) VALUE 0.
003420        01  WT-OBSERVACOES              PIC X(120) VALUE SPACES.
003430        01  WT-OBS-POS                  PIC 9(03) COMP VALUE 1.
003440
003450*    LINHA DE RESULTADO DE AVALIACAO (UMA ESTRUTURA POR CATEGORIA)
003460        01  TB-CAT1.
003470            05  QT-CAT1                 PIC 9(03) COMP VALUE 0.
003480            05  CAT1-TB OCCURS 1 TO 300 TIMES
003490                        DEPENDING ON QT-CAT1 INDEXED BY IX-C1.
003500                10  C1-FUNC-ID          PIC 9(07).
003510                10  C1-CEDULA           PIC 9(10).
003520                10  C1-NOMBRE           PIC X(40).
003530                10  C1-EDAD             PIC 9(03).
003540                10  C1-NIVEL-ACAD       PIC X(30).
003550                10  C1-TIEMPO-RANGO     PIC 9(03)V99.
003560                10  C1-TIEMPO-SERV      PIC 9(03)V99.
003570                10  C1-PUNTOS           PIC 9(04)V99.
003580                10  C1-RANGO-ACTUAL     PIC X(20).
003590                10  C1-RANGO-APLICA     PIC X(20).
003600                10  C1-FECHA-INGRESO    PIC 9(08).
003610                10  C1-FECHA-ULT-ASC    PIC 9(08).
003620                10  C1-NIVEL-RANGO-NUM  PIC 9(02).
003630                10  C1-SENIORIDAD      PIC X(30).
003640                10  C1-OBSERVACIONES    PIC X(120).
003650        01  TB-CAT2.
003660            05  QT-CAT2                 PIC 9(03) COMP VALUE 0.
003670            05  CAT2-TB OCCURS 1 TO 300 TIMES
003680                        DEPENDING ON QT-CAT2 INDEXED BY IX-C2.
003690                10  C2-FUNC-ID          PIC 9(07).
003700                10  C2-CEDULA           PIC 9(10).
003710                10  C2-NOMBRE           PIC X(40).
003720                10  C2-EDAD             PIC 9(03).
003730                10  C2-NIVEL-ACAD       PIC X(30).
003740                10  C2-TIEMPO-RANGO     PIC 9(03)V99.
003750                10  C2-TIEMPO-SERV      PIC 9(03)V99.
003760                10  C2-PUNTOS           PIC 9(04)V99.
003770                10  C2-RANGO-ACTUAL     PIC X(20).
003780                10  C2-RANGO-APLICA     PIC X(20).
003790                10  C2-FECHA-INGRESO    PIC 9(08).
003800                10  C2-FECHA-ULT-ASC    PIC 9(08).
003810                10  C2-NIVEL-RANGO-NUM  PIC 9(02).
003820                10  C2-SENIORIDAD      PIC X(30).
003830                10  C2-OBSERVACIONES    PIC X(120).
003840        01  TB-CAT3.
003850            05  QT-CAT3                 PIC 9(03) COMP VALUE 0.
003860            05  CAT3-TB OCCURS 1 TO 300 TIMES
003870                        DEPENDING ON QT-CAT3 INDEXED BY IX-C3.
003880                10  C3-FUNC-ID          PIC 9(07).
003890                10  C3-CEDULA           PIC 9(10).
003900                10  C3-NOMBRE           PIC X(40).
003910                10  C3-EDAD             PIC 9(03).
003920                10  C3-NIVEL-ACAD       PIC X(30).
003930                10  C3-TIEMPO-RANGO     PIC 9(03)V99.
003940                10  C3-TIEMPO-SERV      PIC 9(03)V99.
003950                10  C3-PUNTOS           PIC 9(04)V99.
003960                10  C3-RANGO-ACTUAL     PIC X(20).
003970                10  C3-RANGO-APLICA     PIC X(20).
003980                10  C3-FECHA-INGRESO    PIC 9(08).
003990                10  C3-FECHA-ULT-ASC    PIC 9(08).
004000                10  C3-NIVEL-RANGO-NUM  PIC 9(02).
004010                10  C3-SENIORIDAD      PIC X(30).
004020                10  C3-OBSERVACIONES    PIC X(120).
004030        01  TB-CAT4.
004040            05  QT-CAT4                 PIC 9(03) COMP VALUE 0.
004050            05  CAT4-TB OCCURS 1 TO 300 TIMES
004060                        DEPENDING ON QT-CAT4 INDEXED BY IX-C4.
004070                10  C4-FUNC-ID          PIC 9(07).
004080                10  C4-CEDULA           PIC 9(10).
004090                10  C4-NOMBRE           PIC X(40).
004100                10  C4-EDAD             PIC 9(03).
004110                10  C4-NIVEL-ACAD       PIC X(30).
004120                10  C4-TIEMPO-RANGO     PIC 9(03)V99.
004130                10  C4-TIEMPO-SERV      PIC 9(03)V99.
004140                10  C4-PUNTOS           PIC 9(04)V99.
004150                10  C4-RANGO-ACTUAL     PIC X(20).
004160                10  C4-RANGO-APLICA     PIC X(20).
004170                10  C4-FECHA-INGRESO    PIC 9(08).
004180                10  C4-FECHA-ULT-ASC    PIC 9(08).
004190                10  C4-NIVEL-RANGO-NUM  PIC 9(02).
004200                10  C4-SENIORIDAD      PIC X(30).
004210                10  C4-OBSERVACIONES    PIC X(120).
004220        01  TB-CAT5.
004230            05  QT-CAT5                 PIC 9(03) COMP VALUE 0.
004240            05  CAT5-TB OCCURS 1 TO 300 TIMES
004250                        DEPENDING ON QT-CAT5 INDEXED BY IX-C5.
004260                10  C5-FUNC-ID          PIC 9(07).
004270                10  C5-CEDULA           PIC 9(10).
004280                10  C5-NOMBRE           PIC X(40).
004290                10  C5-EDAD             PIC 9(03).
004300                10  C5-NIVEL-ACAD       PIC X(30).
004310                10  C5-TIEMPO-RANGO     PIC 9(03)V99.
004320                10  C5-TIEMPO-SERV      PIC 9(03)V99.
004330                10  C5-PUNTOS           PIC 9(04)V99.
004340                10  C5-RANGO-ACTUAL     PIC X(20).
004350                10  C5-RANGO-APLICA     PIC X(20).
004360                10  C5-FECHA-INGRESO    PIC 9(08).
004370                10  C5-FECHA-ULT-ASC    PIC 9(08).
004380                10  C5-NIVEL-RANGO-NUM  PIC 9(02).
004390                10  C5-SENIORIDAD      PIC X(30).
004400                10  C5-OBSERVACIONES    PIC X(120).
004410        01  TB-CAT6.
004420            05  QT-CAT6                 PIC 9(03) COMP VALUE 0.
004430            05  CAT6-TB OCCURS 1 TO 300 TIMES
004440                        DEPENDING ON QT-CAT6 INDEXED BY IX-C6.
004450                10  C6-FUNC-ID          PIC 9(07).
004460                10  C6-CEDULA           PIC 9(10).
004470                10  C6-NOMBRE           PIC X(40).
004480                10  C6-EDAD             PIC 9(03).
004490                10  C6-NIVEL-ACAD       PIC X(30).
004500                10  C6-TIEMPO-RANGO     PIC 9(03)V99.
004510                10  C6-TIEMPO-SERV      PIC 9(03)V99.
004520                10  C6-PUNTOS           PIC 9(04)V99.
004530                10  C6-RANGO-ACTUAL     PIC X(20).
004540                10  C6-RANGO-APLICA     PIC X(20).
004550                10  C6-FECHA-INGRESO    PIC 9(08).
004560                10  C6-FECHA-ULT-ASC    PIC 9(08).
004570                10  C6-NIVEL-RANGO-NUM  PIC 9(02).
004580                10  C6-SENIORIDAD      PIC X(30).
004590                10  C6-OBSERVACIONES    PIC X(120).
004600        01  TB-CAT7.
004610            05  QT-CAT7                 PIC 9(03) COMP VALUE 0.
004620            05  CAT7-TB OCCURS 1 TO 300 TIMES
004630                        DEPENDING ON QT-CAT7 INDEXED BY IX-C7.
004640                10  C7-FUNC-ID          PIC 9(07).
004650                10  C7-CEDULA           PIC 9(10).
004660                10  C7-NOMBRE           PIC X(40).
004670                10  C7-EDAD             PIC 9(03).
004680                10  C7-NIVEL-ACAD       PIC X(30).
004690                10  C7-TIEMPO-RANGO     PIC 9(03)V99.
004700                10  C7-TIEMPO-SERV      PIC 9(03)V99.
004710                10  C7-PUNTOS           PIC 9(04)V99.
004720                10  C7-RANGO-ACTUAL     PIC X(20).
004730                10  C7-RANGO-APLICA     PIC X(20).
004740                10  C7-FECHA-INGRESO    PIC 9(08).
004750                10  C7-FECHA-ULT-ASC    PIC 9(08).
004760                10  C7-NIVEL-RANGO-NUM  PIC 9(02).
004770                10  C7-SENIORIDAD      PIC X(30).
004780                10  C7-OBSERVACIONES    PIC X(120).
004790
004800*    AREA DE TRABALHO PARA COMPARACAO DE CHAVES DE MERITO
004810        01  WS-KEY-A.
004820            05  KA-TS                   PIC 9(03)V99.
004830            05  KA-NV                   PIC 9(02).
004840            05  KA-TR                   PIC 9(03)V99.
004850            05  KA-PT                   PIC 9(04)V99.
004860            05  KA-ED                   PIC 9(03).
004870        01  WS-KEY-B.
004880            05  KB-TS                   PIC 9(03)V99.
004890            05  KB-NV                   PIC 9(02).
004900            05  KB-TR                   PIC 9(03)V99.
004910            05  KB-PT                   PIC 9(04)V99.
004920            05  KB-ED                   PIC 9(03).
004930
004940*    AREA DE TRABALHO PARA ORDENACAO POR MERITO (TROCA DE POSICOES)
004950        01  WS-SORT-I                   PIC 9(03) COMP.
004960        01  WS-SORT-J                   PIC 9(03) COMP.
004970        01  WS-SORT-TROCA               PIC X(01) VALUE 'N'.
004980            88  SORT-TROCOU             VALUE 'S'.
004990        01  WS-AUX-CAT.
005000            05  A-FUNC-ID               PIC 9(07).
005010            05  A-CEDULA                PIC 9(10).
005020            05  A-NOMBRE                PIC X(40).
005030            05  A-EDAD                  PIC 9(03).
005040            05  A-NIVEL-ACAD            PIC X(30).
005050            05  A-TIEMPO-RANGO          PIC 9(03)V99.
005060            05  A-TIEMPO-SERV           PIC 9(03)V99.
005070            05  A-PUNTOS                PIC 9(04)V99.
005080            05  A-RANGO-ACTUAL          PIC X(20).
005090            05  A-RANGO-APLICA          PIC X(20).
005100            05  A-FECHA-INGRESO         PIC 9(08).
005110            05  A-FECHA-ULT-ASC         PIC 9(08).
005120            05  A-NIVEL-RANGO-NUM       PIC 9(02).
005130            05  A-SENIORIDAD            PIC X(30).
005140            05  A-OBSERVACIONES         PIC X(120).
005150
005160*    ACUMULADORES E CONTADORES
005170        01  WS-TOT-EVALUADOS            PIC 9(05) COMP VALUE 0.
005180        01  WS-IDX                      PIC 9(04) COMP.
005190        01  WS-CAT-CORRENTE             PIC 9(01) COMP.
005200
005210*    CABECALHOS E LINHA DE DETALHE DO RELATORIO
005220        01  CONTLIN                     PIC 9(02) COMP VALUE 99.
005230        01  CONTPAG                     PIC 9(05) COMP VALUE 0.
005240
005250        01  CAB1.
005260            05  FILLER PIC X(30) VALUE 'LISTADO DE ASCENSOS'.
005270            05  FILLER PIC X(78) VALUE SPACES.
005280            05  FILLER PIC X(04) VALUE 'PAG.'.
005290            05  PAGINA-CAB1             PIC ZZZ9.
005300
005310        01  CAB2.
005320            05  FILLER PIC X(20) VALUE 'FECHA DE CORTE: '.
005330            05  CORTE-CAB2              PIC X(10).
005340            05  FILLER PIC X(102) VALUE SPACES.
005350
005360        01  CATSEC.
005370            05  FILLER PIC X(20) VALUE 'CATEGORIA '.
005380            05  CATNUM-CATSEC           PIC 9(01).
005390            05  FILLER PIC X(02) VALUE ' -'.
005400            05  CATNOM-CATSEC           PIC X(30).
005410            05  FILLER PIC X(10) VALUE 'CANTIDAD:'.
005420            05  CATQT-CATSEC            PIC ZZ9.
005430            05  FILLER PIC X(66) VALUE SPACES.
005440
005450        01  DET1.
005460            05  FILLER PIC X(01) VALUE SPACES.
005470            05  NOMBRE-DET1             PIC X(40).
005480            05  FILLER PIC X(01) VALUE SPACES.
005490            05  CEDULA-DET1             PIC X(10).
005500            05  FILLER PIC X(01) VALUE SPACES.
005510            05  EDAD-DET1               PIC ZZ9.
005520            05  FILLER PIC X(01) VALUE SPACES.
005530            05  RANGO-DET1              PIC X(20).
005540            05  FILLER PIC X(59) VALUE SPACES.
005550
005560        01  DET2.
005570            05  FILLER PIC X(04) VALUE '  NIV'.
005580            05  NIVEL-DET2              PIC X(30).
005590            05  FILLER PIC X(04) VALUE 'ANTG'.
005600            05  ANTIG-DET2              PIC ZZ9.99.
005610            05  FILLER PIC X(04) VALUE 'RANG'.
005620            05  RANGT-DET2              PIC ZZ9.99.
005630            05  FILLER PIC X(04) VALUE 'PUNT'.
005640            05  PUNT-DET2               PIC ZZZ9.99.
005650            05  FILLER PIC X(04) VALUE 'INGR'.
005660            05  INGR-DET2               PIC X(10).
005670            05  FILLER PIC X(04) VALUE 'ASC '.
005680            05  ASC-DET2                PIC X(10).
005690            05  FILLER PIC X(51) VALUE SPACES.
005700
005710        01  DET2B.
005720            05  FILLER PIC X(20) VALUE '  ANTIGUEDAD: '.
005730            05  SENIOR-DET2B            PIC X(30).
005740            05  FILLER PIC X(82) VALUE SPACES.
005750
005760        01  DET3.
005770            05  FILLER PIC X(20) VALUE '  APLICA A: '.
005780            05  APLICA-DET3             PIC X(20).
005790            05  FILLER PIC X(92) VALUE SPACES.
005800
005810        01  DET4.
005820            05  FILLER PIC X(20) VALUE '  OBSERVACIONES: '.
005830            05  OBS-DET4                PIC X(112).
005840
005850        01  ESTSEC.
005860            05  FILLER PIC X(40) VALUE 'ESTADISTICAS FINALES'.
005870            05  FILLER PIC X(92) VALUE SPACES.
005880
005890        01  DETEST.
005900            05  FILLER PIC X(20) VALUE '  TOTAL EVALUADOS  :'.
005910            05  TOTEV-DETEST            PIC ZZZ,ZZ9.
005920            05  FILLER PIC X(90) VALUE SPACES.
005930
005940        01  DETESTC.
005950            05  FILLER PIC X(20) VALUE '  CATEGORIA '.
005960            05  CATN-DETESTC            PIC 9(01).
005970            05  FILLER PIC X(03) VALUE '  :'.
005980            05  CATQ-DETESTC            PIC ZZ9.
005990            05  FILLER PIC X(105) VALUE SPACES.
006000
006010        01  WS-DATA-ED                  PIC X(10).
006020        01  WS-DATA-ED2                 PIC X(10).
006030
006040        PROCEDURE DIVISION.
006050
006060        0100-ABRE-ARQUIVOS.
006070            OPEN INPUT FUNCION
006080            OPEN INPUT ACADEM
006090            OPEN INPUT TSERV
006100            OPEN INPUT EXPMAST
006110            OPEN INPUT HISTASC
006120            OPEN INPUT CRITER
006130            OPEN OUTPUT ASC-REL
006140            PERFORM 0150-MONTA-TB-NIVEL THRU 0150-EXIT
006150            PERFORM 0160-MONTA-TB-CRITERIOS THRU 0160-EXIT
006160            PERFORM 0200-CARREGA-CRITERIOS THRU 0200-EXIT
006170            PERFORM 0210-CARREGA-ACADEMICOS THRU 0210-EXIT
006180            PERFORM 0220-CARREGA-TSERVICO THRU 0220-EXIT
006190            PERFORM 0230-CARREGA-EXPEDIENTES THRU 0230-EXIT
006200            PERFORM 0240-CARREGA-HISTASC THRU 0240-EXIT
006210            PERFORM 0300-LE-FUNCIONARIO THRU 0300-EXIT
006220            PERFORM 0600-ORDENA-CATEGORIAS THRU 0600-EXIT
006230            GO TO 0999-ENCERRA.
006240
006250        0150-MONTA-TB-NIVEL.
006260            SET IX-NIVEL TO 1
006270            MOVE 'BACHILLER'                     TO NIVEL-TB-NOME(1)
006280            MOVE 1                               TO NIVEL-TB-RANGO(1)
006290            MOVE 'T.S.U'                         TO NIVEL-TB-NOME(2)
006300            MOVE 2                               TO NIVEL-TB-RANGO(2)
006310            MOVE 'LICENCIATURA'                  TO NIVEL-TB-NOME(3)
006320            MOVE 3                               TO NIVEL-TB-RANGO(3)
006330            MOVE 'ESPECIALIZACION'               TO NIVEL-TB-NOME(4)
006340            MOVE 4                               TO NIVEL-TB-RANGO(4)
006350            MOVE 'MAGISTER'                      TO NIVEL-TB-NOME(5)
006360            MOVE 5                               TO NIVEL-TB-RANGO(5)
006370            MOVE 'DOCTORADO'                     TO NIVEL-TB-NOME(6)
006380            MOVE 6                               TO NIVEL-TB-RANGO(6)
006390            MOVE 'POSDOCTORADO'                  TO NIVEL-TB-NOME(7)
006400            MOVE 7                               TO NIVEL-TB-RANGO(7)
006410            MOVE 'DIPLOMADO EN ALTA GERENCIA'    TO NIVEL-TB-NOME(8)
006420            MOVE 8                               TO NIVEL-TB-RANGO(8).
006430        0150-EXIT.
006440            EXIT.
006450
006460        0160-MONTA-TB-CRITERIOS.
006470            MOVE 10 TO QT-CRITERIOS
006480            MOVE 'AGENTE'           TO CRIT-TB-RANGO(1)
006490            MOVE 'OFICIAL'          TO CRIT-TB-SIGUIENTE(1)
006500            MOVE 2                  TO CRIT-TB-TMP-RANGO(1)
006510            MOVE 4                  TO CRIT-TB-ANTIG(1)
006520            MOVE 'BACHILLER'        TO CRIT-TB-NIVEL(1)
006530            MOVE 'OFICIAL'          TO CRIT-TB-RANGO(2)
006540            MOVE 'PRIMER OFICIAL'   TO CRIT-TB-SIGUIENTE(2)
006550            MOVE 3                  TO CRIT-TB-TMP-RANGO(2)
006560            MOVE 7                  TO CRIT-TB-ANTIG(2)
006570            MOVE 'BACHILLER'        TO CRIT-TB-NIVEL(2)
006580            MOVE 'PRIMER OFICIAL'   TO CRIT-TB-RANGO(3)
006590            MOVE 'OFICIAL JEFE'     TO CRIT-TB-SIGUIENTE(3)
006600            MOVE 3                  TO CRIT-TB-TMP-RANGO(3)
006610            MOVE 10                 TO CRIT-TB-ANTIG(3)
006620            MOVE 'T.S.U'            TO CRIT-TB-NIVEL(3)
006630            MOVE 'OFICIAL JEFE'     TO CRIT-TB-RANGO(4)
006640            MOVE 'INSPECTOR'        TO CRIT-TB-SIGUIENTE(4)
006650            MOVE 3                  TO CRIT-TB-TMP-RANGO(4)
006660            MOVE 13                 TO CRIT-TB-ANTIG(4)
006670            MOVE 'T.S.U'            TO CRIT-TB-NIVEL(4)
006680            MOVE 'INSPECTOR'        TO CRIT-TB-RANGO(5)
006690            MOVE 'PRIMER INSPECTOR' TO CRIT-TB-SIGUIENTE(5)
006700            MOVE 4                  TO CRIT-TB-TMP-RANGO(5)
006710            MOVE 15                 TO CRIT-TB-ANTIG(5)
006720            MOVE 'LICENCIATURA'     TO CRIT-TB-NIVEL(5)
006730            MOVE 'PRIMER INSPECTOR' TO CRIT-TB-RANGO(6)
006740            MOVE 'INSPECTOR JEFE'   TO CRIT-TB-SIGUIENTE(6)
006750            MOVE 4                  TO CRIT-TB-TMP-RANGO(6)
006760            MOVE 17                 TO CRIT-TB-ANTIG(6)
006770            MOVE 'MAGISTER'         TO CRIT-TB-NIVEL(6)
006780            MOVE 'INSPECTOR JEFE'   TO CRIT-TB-RANGO(7)
006790            MOVE 'COMISARIO'        TO CRIT-TB-SIGUIENTE(7)
006800            MOVE 4                  TO CRIT-TB-TMP-RANGO(7)
006810            MOVE 19                 TO CRIT-TB-ANTIG(7)
006820            MOVE 'MAGISTER'         TO CRIT-TB-NIVEL(7)
006830            MOVE 'COMISARIO'        TO CRIT-TB-RANGO(8)
006840            MOVE 'PRIMER COMISARIO' TO CRIT-TB-SIGUIENTE(8)
006850            MOVE 5                  TO CRIT-TB-TMP-RANGO(8)
006860            MOVE 22                 TO CRIT-TB-ANTIG(8)
006870            MOVE 'ESPECIALIZACION'  TO CRIT-TB-NIVEL(8)
006880            MOVE 'PRIMER COMISARIO' TO CRIT-TB-RANGO(9)
006890            MOVE 'COMISARIO JEFE'   TO CRIT-TB-SIGUIENTE(9)
006900            MOVE 5                  TO CRIT-TB-TMP-RANGO(9)
006910            MOVE 25                 TO CRIT-TB-ANTIG(9)
006920            MOVE 'DOCTORADO'        TO CRIT-TB-NIVEL(9)
006930            MOVE 'COMISARIO JEFE'      TO CRIT-TB-RANGO(10)
006940            MOVE 'COMISARIO GENERAL'   TO CRIT-TB-SIGUIENTE(10)
006950            MOVE 6                     TO CRIT-TB-TMP-RANGO(10)
006960            MOVE 28                    TO CRIT-TB-ANTIG(10)
006970            MOVE 'DOCTORADO'           TO CRIT-TB-NIVEL(10).
006980        0160-EXIT.
006990            EXIT.
007000
007010        0200-CARREGA-CRITERIOS.
007020            READ CRITER
007030               AT END GO TO 0200-EXIT.
007040            MOVE 0 TO QT-CRITERIOS
007050        0200-LE-PROX.
007060            ADD 1 TO QT-CRITERIOS
007070            MOVE CRIT-RANGO        TO CRIT-TB-RANGO(QT-CRITERIOS)
007080            MOVE CRIT-SIGUIENTE    TO CRIT-TB-SIGUIENTE(QT-CRITERIOS)
007090            MOVE CRIT-TIEMPO-RANGO TO CRIT-TB-TMP-RANGO(QT-CRITERIOS)
007100            MOVE CRIT-ANTIGUEDAD   TO CRIT-TB-ANTIG(QT-CRITERIOS)
007110            MOVE CRIT-NIVEL-ACAD   TO CRIT-TB-NIVEL(QT-CRITERIOS)
007120            READ CRITER
007130               AT END GO TO 0200-EXIT.
007140            GO TO 0200-LE-PROX.
007150        0200-EXIT.
007160            EXIT.
007170
007180        0210-CARREGA-ACADEMICOS.
007190            READ ACADEM
007200               AT END GO TO 0210-EXIT.
007210            ADD 1 TO QT-ACADEMICOS
007220            MOVE ACAD-FUNC-ID TO ACAD-TB-FUNC-ID(QT-ACADEMICOS)
007230            MOVE ACAD-GRADO   TO ACAD-TB-GRADO(QT-ACADEMICOS)
007240            GO TO 0210-CARREGA-ACADEMICOS.
007250        0210-EXIT.
007260            EXIT.
007270
007280        0220-CARREGA-TSERVICO.
007290            READ TSERV
007300               AT END GO TO 0220-EXIT.
007310            ADD 1 TO QT-TSERVICO
007320            MOVE TS-FUNC-ID       TO TSERV-TB-FUNC-ID(QT-TSERVICO)
007330            MOVE TS-FECHA-INGRESO TO TSERV-TB-INI(QT-TSERVICO)
007340            MOVE TS-FECHA-EGRESO  TO TSERV-TB-FIM(QT-TSERVICO)
007350            GO TO 0220-CARREGA-TSERVICO.
007360        0220-EXIT.
007370            EXIT.
007380
007390        0230-CARREGA-EXPEDIENTES.
007400            READ EXPMAST
007410               AT END GO TO 0230-EXIT.
007420            ADD 1 TO QT-EXPEDIENTES
007430            MOVE EXP-FUNC-ID TO EXP-TB-FUNC-ID(QT-EXPEDIENTES)
007440            MOVE EXP-ESTATUS TO EXP-TB-ESTATUS(QT-EXPEDIENTES)
007450            MOVE EXP-FECHA-FIN TO EXP-TB-FIN(QT-EXPEDIENTES)
007460            GO TO 0230-CARREGA-EXPEDIENTES.
007470        0230-EXIT.
007480            EXIT.
007490
007500        0240-CARREGA-HISTASC.
007510            READ HISTASC
007520               AT END GO TO 0240-EXIT.
007530            ADD 1 TO QT-HISTASC
007540            MOVE HA-FUNC-ID  TO HISTASC-TB-FUNC-ID(QT-HISTASC)
007550            MOVE HA-FECHA-ASC TO HISTASC-TB-DATA(QT-HISTASC)
007560            GO TO 0240-CARREGA-HISTASC.
007570        0240-EXIT.
007580            EXIT.
007590
007600        0300-LE-FUNCIONARIO.
007610            READ FUNCION
007620               AT END GO TO 0300-EXIT.
007630            IF NOT FUNC-ACTIVO
007640               GO TO 0300-LE-FUNCIONARIO.
007650            MOVE FUNC-TIPO TO WT-CONDICAO-ED
007660            INSPECT WT-CONDICAO-ED CONVERTING
007670                    'abcdefghijklmnopqrstuvwxyz' TO
007680                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007690            IF WT-CONDICAO-ED NOT = 'UNIFORMADO   ' AND
007700               WT-CONDICAO-ED NOT = 'UNIFORMADO'
007710               GO TO 0300-LE-FUNCIONARIO.
007720            MOVE FUNC-CONDICION TO WT-CONDICAO-ED
007730            INSPECT WT-CONDICAO-ED CONVERTING
007740                    'abcdefghijklmnopqrstuvwxyz' TO
007750                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007760            IF WT-CONDICAO-ED = 'SOLICITADO' OR
007770               WT-CONDICAO-ED = 'DESTITUIDO' OR
007780               WT-CONDICAO-ED = 'PRIVADO DE LIBERTAD'
007790               GO TO 0300-LE-FUNCIONARIO.
007800            IF FUNC-RANGO-ACTUAL = SPACES
007810               GO TO 0300-LE-FUNCIONARIO.
007820            ADD 1 TO WS-TOT-EVALUADOS
007830            PERFORM 0400-CALCULA-IDADE THRU 0400-EXIT
007840            PERFORM 0410-CALCULA-TEMPO-SERVICO THRU 0410-EXIT
007850            PERFORM 0480-FORMATA-SENIORIDAD THRU 0480-EXIT
007860            PERFORM 0420-CALCULA-TEMPO-RANGO THRU 0420-EXIT
007870            PERFORM 0430-NIVEL-ACADEMICO THRU 0430-EXIT
007880            PERFORM 0450-NORMALIZA-RANGO THRU 0450-EXIT
007890            PERFORM 0440-VERIFICA-EXPEDIENTES THRU 0440-EXIT
007900            PERFORM 0460-AVALIA-REQUISITOS THRU 0460-EXIT
007910            PERFORM 0470-CALCULA-PONTOS THRU 0470-EXIT
007920            PERFORM 0500-CLASSIFICA THRU 0500-EXIT
007930            PERFORM 0510-ARQUIVA-CATEGORIA THRU 0510-EXIT
007940            GO TO 0300-LE-FUNCIONARIO.
007950        0300-EXIT.
007960            EXIT.
007970
007980        0400-CALCULA-IDADE.
007990            MOVE 0 TO WT-EDAD
008000            IF FUNC-FECHA-NAC = 0
008010               GO TO 0400-EXIT.
008020            COMPUTE WT-EDAD = WS-CORTE-ANO - FUNC-NAC-ANO
008030            IF WS-CORTE-MES < FUNC-NAC-MES
008040               SUBTRACT 1 FROM WT-EDAD
008050            ELSE
008060               IF WS-CORTE-MES = FUNC-NAC-MES AND
008070                  WS-CORTE-DIA < FUNC-NAC-DIA
008080                  SUBTRACT 1 FROM WT-EDAD
008090               END-IF
008100            END-IF.
008110        0400-EXIT.
008120            EXIT.
008130
008140        0410-CALCULA-TEMPO-SERVICO.
008150            MOVE 0 TO WT-TEMPO-SERVICO
008160            IF FUNC-FECHA-INGRESO = 0
008170               GO TO 0410-EXIT.
008180            MOVE FUNC-FECHA-INGRESO TO WS-DATA-P-CALC
008190            PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
008200            MOVE WS-DIAS-CALC TO WT-DIAS-SERVICO
008210            MOVE WS-DATA-CORTE TO WS-DATA-P-CALC
008220            PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
008230            SUBTRACT WT-DIAS-SERVICO FROM WS-DIAS-CALC
008240                     GIVING WT-DIAS-SERVICO
008250            MOVE 0 TO WT-DIAS-TS-ADIC
008260            SET IX-TSERV TO 1
008270        0410-VARRE.
008280            IF IX-TSERV > QT-TSERVICO
008290               GO TO 0410-SOMA.
008300            IF TSERV-TB-FUNC-ID(IX-TSERV) = FUNC-ID AND
008310               TSERV-TB-INI(IX-TSERV) NOT = 0 AND
008320               TSERV-TB-FIM(IX-TSERV) NOT = 0
008330               MOVE TSERV-TB-INI(IX-TSERV) TO WS-DATA-P-CALC
008340               PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
008350               MOVE WS-DIAS-CALC TO WS-SORT-I
008360               MOVE TSERV-TB-FIM(IX-TSERV) TO WS-DATA-P-CALC
008370               PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
008380               SUBTRACT WS-SORT-I FROM WS-DIAS-CALC
008390               ADD WS-DIAS-CALC TO WT-DIAS-TS-ADIC
008400            END-IF
008410            SET IX-TSERV UP BY 1
008420            GO TO 0410-VARRE.
008430        0410-SOMA.
008440            ADD WT-DIAS-TS-ADIC TO WT-DIAS-SERVICO
008450            COMPUTE WT-TEMPO-SERVICO ROUNDED =
008460                    WT-DIAS-SERVICO / 365.25.
008470        0410-EXIT.
008480            EXIT.
008490
008500        0420-CALCULA-TEMPO-RANGO.
008510            MOVE 0 TO WT-DATA-REF-RANGO
008520            SET IX-HIST TO 1
008530        0420-VARRE.
008540            IF IX-HIST > QT-HISTASC
008550               GO TO 0420-FALLBACK.
008560            IF HISTASC-TB-FUNC-ID(IX-HIST) = FUNC-ID AND
008570               HISTASC-TB-DATA(IX-HIST) > WT-DATA-REF-RANGO
008580               MOVE HISTASC-TB-DATA(IX-HIST) TO WT-DATA-REF-RANGO
008590            END-IF
008600            SET IX-HIST UP BY 1
008610            GO TO 0420-VARRE.
008620        0420-FALLBACK.
008630            IF WT-DATA-REF-RANGO NOT = 0 AND
008640               WT-DATA-REF-RANGO NOT = 19000101
008650               GO TO 0420-CALCULA.
008660            IF FUNC-FECHA-ULT-ASC NOT = 0 AND
008670               FUNC-FECHA-ULT-ASC NOT = 19000101
008680               MOVE FUNC-FECHA-ULT-ASC TO WT-DATA-REF-RANGO
008690               GO TO 0420-CALCULA.
008700            IF FUNC-FECHA-INGRESO NOT = 0
008710               MOVE FUNC-FECHA-INGRESO TO WT-DATA-REF-RANGO
008720               GO TO 0420-CALCULA.
008730            MOVE 0 TO WT-TEMPO-RANGO
008740            GO TO 0420-EXIT.
008750        0420-CALCULA.
008760            MOVE WT-DATA-REF-RANGO TO WS-DATA-P-CALC
008770            PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
008780            MOVE WS-DIAS-CALC TO WT-DIAS-RANGO
008790            MOVE WS-DATA-CORTE TO WS-DATA-P-CALC
008800            PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
008810            SUBTRACT WT-DIAS-RANGO FROM WS-DIAS-CALC GIVING WT-DIAS-RANGO
008820            COMPUTE WT-TEMPO-RANGO ROUNDED = WT-DIAS-RANGO / 365.25.
008830        0420-EXIT.
008840            EXIT.
008850
008860        0430-NIVEL-ACADEMICO.
008870            MOVE 'NO_REGISTRADO' TO WT-NIVEL-ACAD-TXT
008880            MOVE 0 TO WT-NIVEL-ACAD-RANGO
008890            SET IX-ACAD TO 1
008900        0430-VARRE.
008910            IF IX-ACAD > QT-ACADEMICOS
008920               GO TO 0430-EXIT.
008930            IF ACAD-TB-FUNC-ID(IX-ACAD) = FUNC-ID
008940               PERFORM 0435-COMPARA-NIVEL THRU 0435-EXIT
008950            END-IF
008960            SET IX-ACAD UP BY 1
008970            GO TO 0430-VARRE.
008980        0430-EXIT.
008990            EXIT.
009000
009010        0435-COMPARA-NIVEL.
009020            SET IX-NIVEL TO 1
009030        0435-VARRE-NIVEL.
009040            IF IX-NIVEL > 8
009050               GO TO 0435-EXIT.
009060            IF NIVEL-TB-NOME(IX-NIVEL) = ACAD-TB-GRADO(IX-ACAD) AND
009070               NIVEL-TB-RANGO(IX-NIVEL) > WT-NIVEL-ACAD-RANGO
009080               MOVE NIVEL-TB-RANGO(IX-NIVEL) TO WT-NIVEL-ACAD-RANGO
009090               MOVE NIVEL-TB-NOME(IX-NIVEL)  TO WT-NIVEL-ACAD-TXT
009100            END-IF
009110            SET IX-NIVEL UP BY 1
009120            GO TO 0435-VARRE-NIVEL.
009130        0435-EXIT.
009140            EXIT.
009150
009160        0440-VERIFICA-EXPEDIENTES.
009170            MOVE 'N' TO WT-TEM-EXP-ABERTO
009180            MOVE 'N' TO WT-TEM-EXP-REC-CERRADO
009190            SET IX-EXP TO 1
009200        0440-VARRE.
009210            IF IX-EXP > QT-EXPEDIENTES
009220               GO TO 0440-EXIT.
009230            IF EXP-TB-FUNC-ID(IX-EXP) = FUNC-ID
009240               PERFORM 0445-AVALIA-CASO THRU 0445-EXIT
009250            END-IF
009260            SET IX-EXP UP BY 1
009270            GO TO 0440-VARRE.
009280        0440-EXIT.
009290            EXIT.
009300
009310        0445-AVALIA-CASO.
009320            IF EXP-TB-ESTATUS(IX-EXP) NOT = 'CERRADO' OR
009330               EXP-TB-FIN(IX-EXP) = 0
009340               MOVE 'S' TO WT-TEM-EXP-ABERTO
009350               GO TO 0445-EXIT.
009360            MOVE EXP-TB-FIN(IX-EXP) TO WS-DATA-P-CALC
009370            PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
009380            MOVE WS-DIAS-CALC TO WS-SORT-I
009390            MOVE WS-DATA-CORTE TO WS-DATA-P-CALC
009400            PERFORM 0490-CALCULA-DIAS THRU 0490-EXIT
009410            SUBTRACT WS-SORT-I FROM WS-DIAS-CALC
009420            COMPUTE WT-TEMPO-SERVICO ROUNDED = WT-TEMPO-SERVICO
009430            IF (WS-DIAS-CALC / 365.25) < WT-TEMPO-REQ-RANGO
009440               MOVE 'S' TO WT-TEM-EXP-REC-CERRADO
009450            END-IF.
009460        0445-EXIT.
009470            EXIT.
009480
009490        0450-NORMALIZA-RANGO.
009500            MOVE FUNC-RANGO-ACTUAL TO WT-RANGO-NORM
009510            INSPECT WT-RANGO-NORM CONVERTING
009520                    'abcdefghijklmnopqrstuvwxyz' TO
009530                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
009540            IF WT-RANGO-NORM = SPACES
009550               MOVE 'NO_REGISTRADO' TO WT-RANGO-NORM.
009560            MOVE 0 TO WT-IX-CRIT-ACHOU
009570            MOVE 0  TO WT-TEMPO-REQ-RANGO
009580            MOVE 0  TO WT-ANTIG-REQ
009590            MOVE SPACES TO WT-NIVEL-REQ
009600            MOVE 'N/A' TO WT-RANGO-APLICA
009610            SET IX-CRIT TO 1
009620        0450-VARRE.
009630            IF IX-CRIT > QT-CRITERIOS
009640               GO TO 0450-CONCLUI.
009650            IF CRIT-TB-RANGO(IX-CRIT) = WT-RANGO-NORM
009660               SET WT-IX-CRIT-ACHOU TO IX-CRIT
009670               GO TO 0450-CONCLUI.
009680            SET IX-CRIT UP BY 1
009690            GO TO 0450-VARRE.
009700        0450-CONCLUI.
009710            IF WT-IX-CRIT-ACHOU = 0
009720               IF FUNC-RANGO-ACTUAL NOT = SPACES
009730                  MOVE 'RANGO_INVALIDO' TO WT-RANGO-NORM
009740               END-IF
009750               GO TO 0450-EXIT.
009760            MOVE CRIT-TB-TMP-RANGO(WT-IX-CRIT-ACHOU) TO WT-TEMPO-REQ-RANGO
009770            MOVE CRIT-TB-ANTIG(WT-IX-CRIT-ACHOU)     TO WT-ANTIG-REQ
009780            MOVE CRIT-TB-NIVEL(WT-IX-CRIT-ACHOU)     TO WT-NIVEL-REQ
009790            MOVE CRIT-TB-SIGUIENTE(WT-IX-CRIT-ACHOU) TO WT-RANGO-APLICA.
009800        0450-EXIT.
009810            EXIT.
009820
009830        0460-AVALIA-REQUISITOS.
009840            MOVE SPACES TO WT-OBSERVACOES
009850            MOVE 1 TO WT-OBS-POS
009860            MOVE 'N' TO WT-CUMPRE-RANGO
009870            IF WT-TEMPO-RANGO >= WT-TEMPO-REQ-RANGO
009880               MOVE 'S' TO WT-CUMPRE-RANGO
009890            ELSE
009900               STRING 'Falta tiempo en rango; ' DELIMITED BY SIZE
009910                      INTO WT-OBSERVACOES WITH POINTER WT-OBS-POS
009920            END-IF.
009930            MOVE 'N' TO WT-CUMPRE-ANTIG
009940            IF WT-TEMPO-SERVICO >= WT-ANTIG-REQ
009950               MOVE 'S' TO WT-CUMPRE-ANTIG
009960            ELSE
009970               STRING 'Falta antiguedad; ' DELIMITED BY SIZE
009980                      INTO WT-OBSERVACOES WITH POINTER WT-OBS-POS
009990            END-IF.
010000            MOVE 'N' TO WT-CUMPRE-ACAD
010010            IF WT-NIVEL-REQ = SPACES
010020               MOVE 'S' TO WT-CUMPRE-ACAD
010030            ELSE
010040               PERFORM 0465-BUSCA-NIVEL-REQ THRU 0465-EXIT
010050               IF WT-NIVEL-ACAD-RANGO >= WT-NIVEL-REQ-RANGO
010060                  MOVE 'S' TO WT-CUMPRE-ACAD
010070               ELSE
010080                  STRING 'Falta nivel academico; ' DELIMITED BY SIZE
010090                         INTO WT-OBSERVACOES WITH POINTER WT-OBS-POS
010100               END-IF
010110            END-IF.
010120            MOVE 'S' TO WT-REGISTRO-LIMPO
010130            IF WT-EXP-ABERTO
010140               MOVE 'N' TO WT-REGISTRO-LIMPO
010150               STRING 'Tiene expediente abierto; ' DELIMITED BY SIZE
010160                      INTO WT-OBSERVACOES WITH POINTER WT-OBS-POS
010170            END-IF.
010180            IF WT-EXP-REC-CERRADO
010190               MOVE 'N' TO WT-REGISTRO-LIMPO
010200               STRING 'Expediente cerrado reciente; ' DELIMITED BY SIZE
010210                      INTO WT-OBSERVACOES WITH POINTER WT-OBS-POS
010220            END-IF.
010230            MOVE FUNC-CONDICION TO WT-CONDICAO-ED
010240            INSPECT WT-CONDICAO-ED CONVERTING
010250                    'abcdefghijklmnopqrstuvwxyz' TO
010260                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
010270            MOVE 'N' TO WT-CONDICAO-INVALIDA
010280            IF WT-CONDICAO-ED = 'SOLICITADO' OR
010290               WT-CONDICAO-ED = 'DESTITUIDO' OR
010300               WT-CONDICAO-ED = 'PRIVADO DE LIBERTAD'
010310               MOVE 'S' TO WT-CONDICAO-INVALIDA
010320               STRING 'Condicion actual invalida; ' DELIMITED BY SIZE
010330                      INTO WT-OBSERVACOES WITH POINTER WT-OBS-POS
010340            END-IF.
010350            MOVE 'N' TO WT-CUMPRE-TODOS
010360            MOVE 'N' TO WT-CUMPRE-TODOS-M-ACAD
010370            IF WT-OK-RANGO AND WT-OK-ANTIG AND WT-OK-LIMPO
010380               IF WT-OK-ACAD
010390                  MOVE 'S' TO WT-CUMPRE-TODOS
010400               END-IF
010410               MOVE 'S' TO WT-CUMPRE-TODOS-M-ACAD
010420            END-IF.
010430            IF WT-OBS-POS = 1
010440               MOVE 'Cumple todos los requisitos' TO WT-OBSERVACOES.
010450        0460-EXIT.
010460            EXIT.
010470
010480        0465-BUSCA-NIVEL-REQ.
010490            MOVE 0 TO WT-NIVEL-REQ-RANGO
010500            SET IX-NIVEL TO 1
010510        0465-VARRE.
010520            IF IX-NIVEL > 8
010530               GO TO 0465-EXIT.
010540            IF NIVEL-TB-NOME(IX-NIVEL) = WT-NIVEL-REQ
010550               MOVE NIVEL-TB-RANGO(IX-NIVEL) TO WT-NIVEL-REQ-RANGO
010560               GO TO 0465-EXIT.
010570            SET IX-NIVEL UP BY 1
010580            GO TO 0465-VARRE.
010590        0465-EXIT.
010600            EXIT.
010610
010620        0470-CALCULA-PONTOS.
010630            COMPUTE WT-PONTOS ROUNDED =
010640                    WT-TEMPO-SERVICO + (WT-NIVEL-ACAD-RANGO * 5) +
010650                    (WT-TEMPO-RANGO * 0.5).
010660            IF WT-OK-LIMPO
010670               ADD 10 TO WT-PONTOS.
010680        0470-EXIT.
010690            EXIT.
010700
010710        0480-FORMATA-SENIORIDAD.
010720            MOVE WT-DIAS-SERVICO TO WS-SEN-DIAS
010730            DIVIDE WS-SEN-DIAS BY 365 GIVING WS-SEN-ANOS
010740                   REMAINDER WS-SEN-QUOC
010750            DIVIDE WS-SEN-QUOC BY 30 GIVING WS-SEN-MESES
010760                   REMAINDER WS-SEN-QUOC
010770            MOVE SPACES TO WT-SENIORIDAD-TXT
010780            STRING WS-SEN-ANOS  DELIMITED BY SIZE
010790                   ' anos, '    DELIMITED BY SIZE
010800                   WS-SEN-MESES DELIMITED BY SIZE
010810                   ' meses, '   DELIMITED BY SIZE
010820                   WS-SEN-QUOC  DELIMITED BY SIZE
010830                   ' dias'      DELIMITED BY SIZE
010840                   INTO WT-SENIORIDAD-TXT.
010850        0480-EXIT.
010860            EXIT.
010870
010880        0490-CALCULA-DIAS.
010890            IF WS-DATA-P-CALC = 0
010900               MOVE 0 TO WS-DIAS-CALC
010910               GO TO 0490-EXIT.
010920            COMPUTE WS-ANO-CALC = WS-DC-ANO - 1
010930            COMPUTE WS-BISSEXTOS = (WS-ANO-CALC / 4) -
010940                    (WS-ANO-CALC / 100) + (WS-ANO-CALC / 400)
010950            COMPUTE WS-DIAS-CALC = (WS-ANO-CALC * 365) + WS-BISSEXTOS +
010960                    DIAS-ACUM-MES(WS-DC-MES) + WS-DC-DIA
010970            IF WS-DC-MES > 2
010980               PERFORM 0491-VERIFICA-BISSEXTO THRU 0491-EXIT
010990            END-IF.
011000        0490-EXIT.
011010            EXIT.
011020
011030        0491-VERIFICA-BISSEXTO.
011040            DIVIDE WS-DC-ANO BY 4 GIVING WS-QUOC REMAINDER WS-REM4
011050            IF WS-REM4 = 0
011060               DIVIDE WS-DC-ANO BY 100 GIVING WS-QUOC REMAINDER WS-REM100
011070               IF WS-REM100 NOT = 0
011080                  ADD 1 TO WS-DIAS-CALC
011090               ELSE
011100                  DIVIDE WS-DC-ANO BY 400 GIVING WS-QUOC
011110                         REMAINDER WS-REM400
011120                  IF WS-REM400 = 0
011130                     ADD 1 TO WS-DIAS-CALC
011140                  END-IF
011150               END-IF
011160            END-IF.
011170        0491-EXIT.
011180            EXIT.
011190
011200        0500-CLASSIFICA.
011210            MOVE 0 TO WT-CATEGORIA
011220            IF WT-COND-INVALIDA
011230               MOVE 7 TO WT-CATEGORIA
011240               GO TO 0500-EXIT.
011250            IF WT-EXP-ABERTO
011260               MOVE 6 TO WT-CATEGORIA
011270               GO TO 0500-EXIT.
011280            IF WT-EXP-REC-CERRADO
011290               MOVE 5 TO WT-CATEGORIA
011300               GO TO 0500-EXIT.
011310            IF WT-OK-TODOS
011320               MOVE 1 TO WT-CATEGORIA
011330               GO TO 0500-EXIT.
011340            IF WT-OK-TODOS-M-ACAD
011350               MOVE 2 TO WT-CATEGORIA
011360               GO TO 0500-EXIT.
011370            IF WT-OK-ANTIG AND NOT WT-OK-RANGO
011380               MOVE 3 TO WT-CATEGORIA
011390               GO TO 0500-EXIT.
011400            MOVE 4 TO WT-CATEGORIA.
011410        0500-EXIT.
011420            EXIT.
011430
011440        0510-ARQUIVA-CATEGORIA.
011450            EVALUATE WT-CATEGORIA
011460               WHEN 1
011470                  IF QT-CAT1 < 300
011480                     ADD 1 TO QT-CAT1
011490                     PERFORM 0520-COPIA-CAT1 THRU 0520-EXIT
011500                  END-IF
011510               WHEN 2
011520                  IF QT-CAT2 < 300
011530                     ADD 1 TO QT-CAT2
011540                     PERFORM 0521-COPIA-CAT2 THRU 0521-EXIT
011550                  END-IF
011560               WHEN 3
011570                  IF QT-CAT3 < 300
011580                     ADD 1 TO QT-CAT3
011590                     PERFORM 0522-COPIA-CAT3 THRU 0522-EXIT
011600                  END-IF
011610               WHEN 4
011620                  IF QT-CAT4 < 300
011630                     ADD 1 TO QT-CAT4
011640                     PERFORM 0523-COPIA-CAT4 THRU 0523-EXIT
011650                  END-IF
011660               WHEN 5
011670                  IF QT-CAT5 < 300
011680                     ADD 1 TO QT-CAT5
011690                     PERFORM 0524-COPIA-CAT5 THRU 0524-EXIT
011700                  END-IF
011710               WHEN 6
011720                  IF QT-CAT6 < 300
011730                     ADD 1 TO QT-CAT6
011740                     PERFORM 0525-COPIA-CAT6 THRU 0525-EXIT
011750                  END-IF
011760               WHEN 7
011770                  IF QT-CAT7 < 300
011780                     ADD 1 TO QT-CAT7
011790                     PERFORM 0526-COPIA-CAT7 THRU 0526-EXIT
011800                  END-IF
011810            END-EVALUATE.
011820        0510-EXIT.
011830            EXIT.
011840
011850        0520-COPIA-CAT1.
011860            MOVE FUNC-ID             TO C1-FUNC-ID(QT-CAT1)
011870            MOVE FUNC-CEDULA         TO C1-CEDULA(QT-CAT1)
011880            MOVE FUNC-NOMBRE         TO C1-NOMBRE(QT-CAT1)
011890            MOVE WT-EDAD             TO C1-EDAD(QT-CAT1)
011900            MOVE WT-NIVEL-ACAD-TXT   TO C1-NIVEL-ACAD(QT-CAT1)
011910            MOVE WT-TEMPO-RANGO      TO C1-TIEMPO-RANGO(QT-CAT1)
011920            MOVE WT-TEMPO-SERVICO    TO C1-TIEMPO-SERV(QT-CAT1)
011930            MOVE WT-PONTOS           TO C1-PUNTOS(QT-CAT1)
011940            MOVE FUNC-RANGO-ACTUAL   TO C1-RANGO-ACTUAL(QT-CAT1)
011950            MOVE WT-RANGO-APLICA     TO C1-RANGO-APLICA(QT-CAT1)
011960            MOVE FUNC-FECHA-INGRESO  TO C1-FECHA-INGRESO(QT-CAT1)
011970            MOVE FUNC-FECHA-ULT-ASC  TO C1-FECHA-ULT-ASC(QT-CAT1)
011980            MOVE WT-NIVEL-ACAD-RANGO TO C1-NIVEL-RANGO-NUM(QT-CAT1)
011990            MOVE WT-SENIORIDAD-TXT   TO C1-SENIORIDAD(QT-CAT1)
012000            MOVE WT-OBSERVACOES      TO C1-OBSERVACIONES(QT-CAT1).
012010        0520-EXIT.
012020            EXIT.
012030
012040        0521-COPIA-CAT2.
012050            MOVE FUNC-ID             TO C2-FUNC-ID(QT-CAT2)
012060            MOVE FUNC-CEDULA         TO C2-CEDULA(QT-CAT2)
012070            MOVE FUNC-NOMBRE         TO C2-NOMBRE(QT-CAT2)
012080            MOVE WT-EDAD             TO C2-EDAD(QT-CAT2)
012090            MOVE WT-NIVEL-ACAD-TXT   TO C2-NIVEL-ACAD(QT-CAT2)
012100            MOVE WT-TEMPO-RANGO      TO C2-TIEMPO-RANGO(QT-CAT2)
012110            MOVE WT-TEMPO-SERVICO    TO C2-TIEMPO-SERV(QT-CAT2)
012120            MOVE WT-PONTOS           TO C2-PUNTOS(QT-CAT2)
012130            MOVE FUNC-RANGO-ACTUAL   TO C2-RANGO-ACTUAL(QT-CAT2)
012140            MOVE WT-RANGO-APLICA     TO C2-RANGO-APLICA(QT-CAT2)
012150            MOVE FUNC-FECHA-INGRESO  TO C2-FECHA-INGRESO(QT-CAT2)
012160            MOVE FUNC-FECHA-ULT-ASC  TO C2-FECHA-ULT-ASC(QT-CAT2)
012170            MOVE WT-NIVEL-ACAD-RANGO TO C2-NIVEL-RANGO-NUM(QT-CAT2)
012180            MOVE WT-SENIORIDAD-TXT   TO C2-SENIORIDAD(QT-CAT2)
012190            MOVE WT-OBSERVACOES      TO C2-OBSERVACIONES(QT-CAT2).
012200        0521-EXIT.
012210            EXIT.
012220
012230        0522-COPIA-CAT3.
012240            MOVE FUNC-ID             TO C3-FUNC-ID(QT-CAT3)
012250            MOVE FUNC-CEDULA         TO C3-CEDULA(QT-CAT3)
012260            MOVE FUNC-NOMBRE         TO C3-NOMBRE(QT-CAT3)
012270            MOVE WT-EDAD             TO C3-EDAD(QT-CAT3)
012280            MOVE WT-NIVEL-ACAD-TXT   TO C3-NIVEL-ACAD(QT-CAT3)
012290            MOVE WT-TEMPO-RANGO      TO C3-TIEMPO-RANGO(QT-CAT3)
012300            MOVE WT-TEMPO-SERVICO    TO C3-TIEMPO-SERV(QT-CAT3)
012310            MOVE WT-PONTOS           TO C3-PUNTOS(QT-CAT3)
012320            MOVE FUNC-RANGO-ACTUAL   TO C3-RANGO-ACTUAL(QT-CAT3)
012330            MOVE WT-RANGO-APLICA     TO C3-RANGO-APLICA(QT-CAT3)
012340            MOVE FUNC-FECHA-INGRESO  TO C3-FECHA-INGRESO(QT-CAT3)
012350            MOVE FUNC-FECHA-ULT-ASC  TO C3-FECHA-ULT-ASC(QT-CAT3)
012360            MOVE WT-NIVEL-ACAD-RANGO TO C3-NIVEL-RANGO-NUM(QT-CAT3)
012370            MOVE WT-SENIORIDAD-TXT   TO C3-SENIORIDAD(QT-CAT3)
012380            MOVE WT-OBSERVACOES      TO C3-OBSERVACIONES(QT-CAT3).
012390        0522-EXIT.
012400            EXIT.
012410
012420        0523-COPIA-CAT4.
012430            MOVE FUNC-ID             TO C4-FUNC-ID(QT-CAT4)
012440            MOVE FUNC-CEDULA         TO C4-CEDULA(QT-CAT4)
012450            MOVE FUNC-NOMBRE         TO C4-NOMBRE(QT-CAT4)
012460            MOVE WT-EDAD             TO C4-EDAD(QT-CAT4)
012470            MOVE WT-NIVEL-ACAD-TXT   TO C4-NIVEL-ACAD(QT-CAT4)
012480            MOVE WT-TEMPO-RANGO      TO C4-TIEMPO-RANGO(QT-CAT4)
012490            MOVE WT-TEMPO-SERVICO    TO C4-TIEMPO-SERV(QT-CAT4)
012500            MOVE WT-PONTOS           TO C4-PUNTOS(QT-CAT4)
012510            MOVE FUNC-RANGO-ACTUAL   TO C4-RANGO-ACTUAL(QT-CAT4)
012520            MOVE WT-RANGO-APLICA     TO C4-RANGO-APLICA(QT-CAT4)
012530            MOVE FUNC-FECHA-INGRESO  TO C4-FECHA-INGRESO(QT-CAT4)
012540            MOVE FUNC-FECHA-ULT-ASC  TO C4-FECHA-ULT-ASC(QT-CAT4)
012550            MOVE WT-NIVEL-ACAD-RANGO TO C4-NIVEL-RANGO-NUM(QT-CAT4)
012560            MOVE WT-SENIORIDAD-TXT   TO C4-SENIORIDAD(QT-CAT4)
012570            MOVE WT-OBSERVACOES      TO C4-OBSERVACIONES(QT-CAT4).
012580        0523-EXIT.
012590            EXIT.
012600
012610        0524-COPIA-CAT5.
012620            MOVE FUNC-ID             TO C5-FUNC-ID(QT-CAT5)
012630            MOVE FUNC-CEDULA         TO C5-CEDULA(QT-CAT5)
012640            MOVE FUNC-NOMBRE         TO C5-NOMBRE(QT-CAT5)
012650            MOVE WT-EDAD             TO C5-EDAD(QT-CAT5)
012660            MOVE WT-NIVEL-ACAD-TXT   TO C5-NIVEL-ACAD(QT-CAT5)
012670            MOVE WT-TEMPO-RANGO      TO C5-TIEMPO-RANGO(QT-CAT5)
012680            MOVE WT-TEMPO-SERVICO    TO C5-TIEMPO-SERV(QT-CAT5)
012690            MOVE WT-PONTOS           TO C5-PUNTOS(QT-CAT5)
012700            MOVE FUNC-RANGO-ACTUAL   TO C5-RANGO-ACTUAL(QT-CAT5)
012710            MOVE WT-RANGO-APLICA     TO C5-RANGO-APLICA(QT-CAT5)
012720            MOVE FUNC-FECHA-INGRESO  TO C5-FECHA-INGRESO(QT-CAT5)
012730            MOVE FUNC-FECHA-ULT-ASC  TO C5-FECHA-ULT-ASC(QT-CAT5)
012740            MOVE WT-NIVEL-ACAD-RANGO TO C5-NIVEL-RANGO-NUM(QT-CAT5)
012750            MOVE WT-SENIORIDAD-TXT   TO C5-SENIORIDAD(QT-CAT5)
012760            MOVE WT-OBSERVACOES      TO C5-OBSERVACIONES(QT-CAT5).
012770        0524-EXIT.
012780            EXIT.
012790
012800        0525-COPIA-CAT6.
012810            MOVE FUNC-ID             TO C6-FUNC-ID(QT-CAT6)
012820            MOVE FUNC-CEDULA         TO C6-CEDULA(QT-CAT6)
012830            MOVE FUNC-NOMBRE         TO C6-NOMBRE(QT-CAT6)
012840            MOVE WT-EDAD             TO C6-EDAD(QT-CAT6)
012850            MOVE WT-NIVEL-ACAD-TXT   TO C6-NIVEL-ACAD(QT-CAT6)
012860            MOVE WT-TEMPO-RANGO      TO C6-TIEMPO-RANGO(QT-CAT6)
012870            MOVE WT-TEMPO-SERVICO    TO C6-TIEMPO-SERV(QT-CAT6)
012880            MOVE WT-PONTOS           TO C6-PUNTOS(QT-CAT6)
012890            MOVE FUNC-RANGO-ACTUAL   TO C6-RANGO-ACTUAL(QT-CAT6)
012900            MOVE WT-RANGO-APLICA     TO C6-RANGO-APLICA(QT-CAT6)
012910            MOVE FUNC-FECHA-INGRESO  TO C6-FECHA-INGRESO(QT-CAT6)
012920            MOVE FUNC-FECHA-ULT-ASC  TO C6-FECHA-ULT-ASC(QT-CAT6)
012930            MOVE WT-NIVEL-ACAD-RANGO TO C6-NIVEL-RANGO-NUM(QT-CAT6)
012940            MOVE WT-SENIORIDAD-TXT   TO C6-SENIORIDAD(QT-CAT6)
012950            MOVE WT-OBSERVACOES      TO C6-OBSERVACIONES(QT-CAT6).
012960        0525-EXIT.
012970            EXIT.
012980
012990        0526-COPIA-CAT7.
013000            MOVE FUNC-ID             TO C7-FUNC-ID(QT-CAT7)
013010            MOVE FUNC-CEDULA         TO C7-CEDULA(QT-CAT7)
013020            MOVE FUNC-NOMBRE         TO C7-NOMBRE(QT-CAT7)
013030            MOVE WT-EDAD             TO C7-EDAD(QT-CAT7)
013040            MOVE WT-NIVEL-ACAD-TXT   TO C7-NIVEL-ACAD(QT-CAT7)
013050            MOVE WT-TEMPO-RANGO      TO C7-TIEMPO-RANGO(QT-CAT7)
013060            MOVE WT-TEMPO-SERVICO    TO C7-TIEMPO-SERV(QT-CAT7)
013070            MOVE WT-PONTOS           TO C7-PUNTOS(QT-CAT7)
013080            MOVE FUNC-RANGO-ACTUAL   TO C7-RANGO-ACTUAL(QT-CAT7)
013090            MOVE WT-RANGO-APLICA     TO C7-RANGO-APLICA(QT-CAT7)
013100            MOVE FUNC-FECHA-INGRESO  TO C7-FECHA-INGRESO(QT-CAT7)
013110            MOVE FUNC-FECHA-ULT-ASC  TO C7-FECHA-ULT-ASC(QT-CAT7)
013120            MOVE WT-NIVEL-ACAD-RANGO TO C7-NIVEL-RANGO-NUM(QT-CAT7)
013130            MOVE WT-SENIORIDAD-TXT   TO C7-SENIORIDAD(QT-CAT7)
013140            MOVE WT-OBSERVACOES      TO C7-OBSERVACIONES(QT-CAT7).
013150        0526-EXIT.
013160            EXIT.
013170
013180        0600-ORDENA-CATEGORIAS.
013190            MOVE 1 TO WS-CAT-CORRENTE
013200            PERFORM 0610-ORDENA-CAT1 THRU 0610-EXIT
013210            PERFORM 0611-ORDENA-CAT2 THRU 0611-EXIT
013220            PERFORM 0612-ORDENA-CAT3 THRU 0612-EXIT
013230            PERFORM 0613-ORDENA-CAT4 THRU 0613-EXIT
013240            PERFORM 0614-ORDENA-CAT5 THRU 0614-EXIT
013250            PERFORM 0615-ORDENA-CAT6 THRU 0615-EXIT
013260            PERFORM 0616-ORDENA-CAT7 THRU 0616-EXIT.
013270        0600-EXIT.
013280            EXIT.
013290
013300        0601-COMPARA-CHAVES.
013310            MOVE 'N' TO WS-SORT-TROCA
013320            IF KA-TS < KB-TS
013330               MOVE 'S' TO WS-SORT-TROCA
013340               GO TO 0601-EXIT.
013350            IF KA-TS > KB-TS
013360               GO TO 0601-EXIT.
013370            IF KA-NV < KB-NV
013380               MOVE 'S' TO WS-SORT-TROCA
013390               GO TO 0601-EXIT.
013400            IF KA-NV > KB-NV
013410               GO TO 0601-EXIT.
013420            IF KA-TR < KB-TR
013430               MOVE 'S' TO WS-SORT-TROCA
013440               GO TO 0601-EXIT.
013450            IF KA-TR > KB-TR
013460               GO TO 0601-EXIT.
013470            IF KA-PT < KB-PT
013480               MOVE 'S' TO WS-SORT-TROCA
013490               GO TO 0601-EXIT.
013500            IF KA-PT > KB-PT
013510               GO TO 0601-EXIT.
013520            IF KA-ED > KB-ED
013530               MOVE 'S' TO WS-SORT-TROCA.
013540        0601-EXIT.
013550            EXIT.
013560
013570        0610-ORDENA-CAT1.
013580            IF QT-CAT1 < 2
013590               GO TO 0610-EXIT.
013600            MOVE 1 TO WS-SORT-I
013610        0610-LACO-I.
013620            IF WS-SORT-I >= QT-CAT1
013630               GO TO 0610-EXIT.
013640            MOVE 1 TO WS-SORT-J
013650        0610-LACO-J.
013660            IF WS-SORT-J > (QT-CAT1 - WS-SORT-I)
013670               GO TO 0610-FIM-J.
013680            MOVE C1-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
013690            MOVE C1-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
013700            MOVE C1-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
013710            MOVE C1-PUNTOS(WS-SORT-J)          TO KA-PT
013720            MOVE C1-EDAD(WS-SORT-J)            TO KA-ED
013730            MOVE C1-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
013740            MOVE C1-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
013750            MOVE C1-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
013760            MOVE C1-PUNTOS(WS-SORT-J + 1)          TO KB-PT
013770            MOVE C1-EDAD(WS-SORT-J + 1)            TO KB-ED
013780            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
013790            IF SORT-TROCOU
013800               MOVE CAT1-TB(WS-SORT-J)     TO WS-AUX-CAT
013810               MOVE CAT1-TB(WS-SORT-J + 1) TO CAT1-TB(WS-SORT-J)
013820               MOVE WS-AUX-CAT              TO CAT1-TB(WS-SORT-J + 1)
013830            END-IF
013840            ADD 1 TO WS-SORT-J
013850            GO TO 0610-LACO-J.
013860        0610-FIM-J.
013870            ADD 1 TO WS-SORT-I
013880            GO TO 0610-LACO-I.
013890        0610-EXIT.
013900            EXIT.
013910
013920        0611-ORDENA-CAT2.
013930            IF QT-CAT2 < 2
013940               GO TO 0611-EXIT.
013950            MOVE 1 TO WS-SORT-I
013960        0611-LACO-I.
013970            IF WS-SORT-I >= QT-CAT2
013980               GO TO 0611-EXIT.
013990            MOVE 1 TO WS-SORT-J
014000        0611-LACO-J.
014010            IF WS-SORT-J > (QT-CAT2 - WS-SORT-I)
014020               GO TO 0611-FIM-J.
014030            MOVE C2-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
014040            MOVE C2-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
014050            MOVE C2-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
014060            MOVE C2-PUNTOS(WS-SORT-J)          TO KA-PT
014070            MOVE C2-EDAD(WS-SORT-J)            TO KA-ED
014080            MOVE C2-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
014090            MOVE C2-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
014100            MOVE C2-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
014110            MOVE C2-PUNTOS(WS-SORT-J + 1)          TO KB-PT
014120            MOVE C2-EDAD(WS-SORT-J + 1)            TO KB-ED
014130            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
014140            IF SORT-TROCOU
014150               MOVE CAT2-TB(WS-SORT-J)     TO WS-AUX-CAT
014160               MOVE CAT2-TB(WS-SORT-J + 1) TO CAT2-TB(WS-SORT-J)
014170               MOVE WS-AUX-CAT              TO CAT2-TB(WS-SORT-J + 1)
014180            END-IF
014190            ADD 1 TO WS-SORT-J
014200            GO TO 0611-LACO-J.
014210        0611-FIM-J.
014220            ADD 1 TO WS-SORT-I
014230            GO TO 0611-LACO-I.
014240        0611-EXIT.
014250            EXIT.
014260
014270        0612-ORDENA-CAT3.
014280            IF QT-CAT3 < 2
014290               GO TO 0612-EXIT.
014300            MOVE 1 TO WS-SORT-I
014310        0612-LACO-I.
014320            IF WS-SORT-I >= QT-CAT3
014330               GO TO 0612-EXIT.
014340            MOVE 1 TO WS-SORT-J
014350        0612-LACO-J.
014360            IF WS-SORT-J > (QT-CAT3 - WS-SORT-I)
014370               GO TO 0612-FIM-J.
014380            MOVE C3-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
014390            MOVE C3-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
014400            MOVE C3-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
014410            MOVE C3-PUNTOS(WS-SORT-J)          TO KA-PT
014420            MOVE C3-EDAD(WS-SORT-J)            TO KA-ED
014430            MOVE C3-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
014440            MOVE C3-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
014450            MOVE C3-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
014460            MOVE C3-PUNTOS(WS-SORT-J + 1)          TO KB-PT
014470            MOVE C3-EDAD(WS-SORT-J + 1)            TO KB-ED
014480            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
014490            IF SORT-TROCOU
014500               MOVE CAT3-TB(WS-SORT-J)     TO WS-AUX-CAT
014510               MOVE CAT3-TB(WS-SORT-J + 1) TO CAT3-TB(WS-SORT-J)
014520               MOVE WS-AUX-CAT              TO CAT3-TB(WS-SORT-J + 1)
014530            END-IF
014540            ADD 1 TO WS-SORT-J
014550            GO TO 0612-LACO-J.
014560        0612-FIM-J.
014570            ADD 1 TO WS-SORT-I
014580            GO TO 0612-LACO-I.
014590        0612-EXIT.
014600            EXIT.
014610
014620        0613-ORDENA-CAT4.
014630            IF QT-CAT4 < 2
014640               GO TO 0613-EXIT.
014650            MOVE 1 TO WS-SORT-I
014660        0613-LACO-I.
014670            IF WS-SORT-I >= QT-CAT4
014680               GO TO 0613-EXIT.
014690            MOVE 1 TO WS-SORT-J
014700        0613-LACO-J.
014710            IF WS-SORT-J > (QT-CAT4 - WS-SORT-I)
014720               GO TO 0613-FIM-J.
014730            MOVE C4-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
014740            MOVE C4-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
014750            MOVE C4-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
014760            MOVE C4-PUNTOS(WS-SORT-J)          TO KA-PT
014770            MOVE C4-EDAD(WS-SORT-J)            TO KA-ED
014780            MOVE C4-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
014790            MOVE C4-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
014800            MOVE C4-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
014810            MOVE C4-PUNTOS(WS-SORT-J + 1)          TO KB-PT
014820            MOVE C4-EDAD(WS-SORT-J + 1)            TO KB-ED
014830            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
014840            IF SORT-TROCOU
014850               MOVE CAT4-TB(WS-SORT-J)     TO WS-AUX-CAT
014860               MOVE CAT4-TB(WS-SORT-J + 1) TO CAT4-TB(WS-SORT-J)
014870               MOVE WS-AUX-CAT              TO CAT4-TB(WS-SORT-J + 1)
014880            END-IF
014890            ADD 1 TO WS-SORT-J
014900            GO TO 0613-LACO-J.
014910        0613-FIM-J.
014920            ADD 1 TO WS-SORT-I
014930            GO TO 0613-LACO-I.
014940        0613-EXIT.
014950            EXIT.
014960
014970        0614-ORDENA-CAT5.
014980            IF QT-CAT5 < 2
014990               GO TO 0614-EXIT.
015000            MOVE 1 TO WS-SORT-I
015010        0614-LACO-I.
015020            IF WS-SORT-I >= QT-CAT5
015030               GO TO 0614-EXIT.
015040            MOVE 1 TO WS-SORT-J
015050        0614-LACO-J.
015060            IF WS-SORT-J > (QT-CAT5 - WS-SORT-I)
015070               GO TO 0614-FIM-J.
015080            MOVE C5-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
015090            MOVE C5-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
015100            MOVE C5-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
015110            MOVE C5-PUNTOS(WS-SORT-J)          TO KA-PT
015120            MOVE C5-EDAD(WS-SORT-J)            TO KA-ED
015130            MOVE C5-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
015140            MOVE C5-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
015150            MOVE C5-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
015160            MOVE C5-PUNTOS(WS-SORT-J + 1)          TO KB-PT
015170            MOVE C5-EDAD(WS-SORT-J + 1)            TO KB-ED
015180            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
015190            IF SORT-TROCOU
015200               MOVE CAT5-TB(WS-SORT-J)     TO WS-AUX-CAT
015210               MOVE CAT5-TB(WS-SORT-J + 1) TO CAT5-TB(WS-SORT-J)
015220               MOVE WS-AUX-CAT              TO CAT5-TB(WS-SORT-J + 1)
015230            END-IF
015240            ADD 1 TO WS-SORT-J
015250            GO TO 0614-LACO-J.
015260        0614-FIM-J.
015270            ADD 1 TO WS-SORT-I
015280            GO TO 0614-LACO-I.
015290        0614-EXIT.
015300            EXIT.
015310
015320        0615-ORDENA-CAT6.
015330            IF QT-CAT6 < 2
015340               GO TO 0615-EXIT.
015350            MOVE 1 TO WS-SORT-I
015360        0615-LACO-I.
015370            IF WS-SORT-I >= QT-CAT6
015380               GO TO 0615-EXIT.
015390            MOVE 1 TO WS-SORT-J
015400        0615-LACO-J.
015410            IF WS-SORT-J > (QT-CAT6 - WS-SORT-I)
015420               GO TO 0615-FIM-J.
015430            MOVE C6-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
015440            MOVE C6-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
015450            MOVE C6-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
015460            MOVE C6-PUNTOS(WS-SORT-J)          TO KA-PT
015470            MOVE C6-EDAD(WS-SORT-J)            TO KA-ED
015480            MOVE C6-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
015490            MOVE C6-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
015500            MOVE C6-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
015510            MOVE C6-PUNTOS(WS-SORT-J + 1)          TO KB-PT
015520            MOVE C6-EDAD(WS-SORT-J + 1)            TO KB-ED
015530            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
015540            IF SORT-TROCOU
015550               MOVE CAT6-TB(WS-SORT-J)     TO WS-AUX-CAT
015560               MOVE CAT6-TB(WS-SORT-J + 1) TO CAT6-TB(WS-SORT-J)
015570               MOVE WS-AUX-CAT              TO CAT6-TB(WS-SORT-J + 1)
015580            END-IF
015590            ADD 1 TO WS-SORT-J
015600            GO TO 0615-LACO-J.
015610        0615-FIM-J.
015620            ADD 1 TO WS-SORT-I
015630            GO TO 0615-LACO-I.
015640        0615-EXIT.
015650            EXIT.
015660
015670        0616-ORDENA-CAT7.
015680            IF QT-CAT7 < 2
015690               GO TO 0616-EXIT.
015700            MOVE 1 TO WS-SORT-I
015710        0616-LACO-I.
015720            IF WS-SORT-I >= QT-CAT7
015730               GO TO 0616-EXIT.
015740            MOVE 1 TO WS-SORT-J
015750        0616-LACO-J.
015760            IF WS-SORT-J > (QT-CAT7 - WS-SORT-I)
015770               GO TO 0616-FIM-J.
015780            MOVE C7-TIEMPO-SERV(WS-SORT-J)     TO KA-TS
015790            MOVE C7-NIVEL-RANGO-NUM(WS-SORT-J) TO KA-NV
015800            MOVE C7-TIEMPO-RANGO(WS-SORT-J)    TO KA-TR
015810            MOVE C7-PUNTOS(WS-SORT-J)          TO KA-PT
015820            MOVE C7-EDAD(WS-SORT-J)            TO KA-ED
015830            MOVE C7-TIEMPO-SERV(WS-SORT-J + 1)     TO KB-TS
015840            MOVE C7-NIVEL-RANGO-NUM(WS-SORT-J + 1) TO KB-NV
015850            MOVE C7-TIEMPO-RANGO(WS-SORT-J + 1)    TO KB-TR
015860            MOVE C7-PUNTOS(WS-SORT-J + 1)          TO KB-PT
015870            MOVE C7-EDAD(WS-SORT-J + 1)            TO KB-ED
015880            PERFORM 0601-COMPARA-CHAVES THRU 0601-EXIT
015890            IF SORT-TROCOU
015900               MOVE CAT7-TB(WS-SORT-J)     TO WS-AUX-CAT
015910               MOVE CAT7-TB(WS-SORT-J + 1) TO CAT7-TB(WS-SORT-J)
015920               MOVE WS-AUX-CAT              TO CAT7-TB(WS-SORT-J + 1)
015930            END-IF
015940            ADD 1 TO WS-SORT-J
015950            GO TO 0616-LACO-J.
015960        0616-FIM-J.
015970            ADD 1 TO WS-SORT-I
015980            GO TO 0616-LACO-I.
015990        0616-EXIT.
016000            EXIT.
016010
016020        0700-FORMATA-DATA.
016030            MOVE SPACES TO WS-DATA-ED
016040            IF WS-DATA-P-CALC = 0
016050               GO TO 0700-EXIT.
016060            STRING WS-DC-DIA  DELIMITED BY SIZE
016070                   '/'        DELIMITED BY SIZE
016080                   WS-DC-MES  DELIMITED BY SIZE
016090                   '/'        DELIMITED BY SIZE
016100                   WS-DC-ANO  DELIMITED BY SIZE
016110                   INTO WS-DATA-ED.
016120        0700-EXIT.
016130            EXIT.
016140
016150        0900-CABECALHO-PAGINA.
016160            ADD 1 TO CONTPAG
016170            MOVE CONTPAG TO PAGINA-CAB1
016180            MOVE WS-DATA-CORTE TO WS-DATA-P-CALC
016190            PERFORM 0700-FORMATA-DATA THRU 0700-EXIT
016200            MOVE WS-DATA-ED TO CORTE-CAB2
016210            WRITE REG-ASC-REL FROM CAB1 AFTER PAGE
016220            WRITE REG-ASC-REL FROM CAB2 AFTER 1
016230            MOVE 3 TO CONTLIN.
016240        0900-EXIT.
016250            EXIT.
016260
016270        0910-EMITE-BLOCO.
016280            IF CONTLIN > 50
016290               PERFORM 0900-CABECALHO-PAGINA THRU 0900-EXIT.
016300            MOVE A-NOMBRE       TO NOMBRE-DET1
016310            MOVE A-CEDULA       TO CEDULA-DET1
016320            MOVE A-EDAD         TO EDAD-DET1
016330            MOVE A-RANGO-ACTUAL TO RANGO-DET1
016340            WRITE REG-ASC-REL FROM DET1 AFTER 1
016350            MOVE A-NIVEL-ACAD   TO NIVEL-DET2
016360            MOVE A-TIEMPO-RANGO TO ANTIG-DET2
016370            MOVE A-TIEMPO-SERV  TO RANGT-DET2
016380            MOVE A-PUNTOS       TO PUNT-DET2
016390            MOVE A-FECHA-INGRESO TO WS-DATA-P-CALC
016400            PERFORM 0700-FORMATA-DATA THRU 0700-EXIT
016410            MOVE WS-DATA-ED TO INGR-DET2
016420            MOVE A-FECHA-ULT-ASC TO WS-DATA-P-CALC
016430            PERFORM 0700-FORMATA-DATA THRU 0700-EXIT
016440            MOVE WS-DATA-ED TO ASC-DET2
016450            WRITE REG-ASC-REL FROM DET2 AFTER 1
016460            MOVE A-SENIORIDAD TO SENIOR-DET2B
016470            WRITE REG-ASC-REL FROM DET2B AFTER 1
016480            MOVE A-RANGO-APLICA TO APLICA-DET3
016490            WRITE REG-ASC-REL FROM DET3 AFTER 1
016500            MOVE A-OBSERVACIONES TO OBS-DET4
016510            WRITE REG-ASC-REL FROM DET4 AFTER 1
016520            ADD 5 TO CONTLIN.
016530        0910-EXIT.
016540            EXIT.
016550
016560        0920-EMITE-CATEGORIA-1.
016570            MOVE 1 TO CATNUM-CATSEC
016580            MOVE 'CUMPLE TODOS LOS REQUISITOS' TO CATNOM-CATSEC
016590            MOVE QT-CAT1 TO CATQT-CATSEC
016600            WRITE REG-ASC-REL FROM CATSEC AFTER 2
016610            MOVE 1 TO WS-IDX
016620        0920-LACO.
016630            IF WS-IDX > QT-CAT1
016640               GO TO 0920-EXIT.
016650            MOVE CAT1-TB(WS-IDX) TO WS-AUX-CAT
016660            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
016670            ADD 1 TO WS-IDX
016680            GO TO 0920-LACO.
016690        0920-EXIT.
016700            EXIT.
016710
016720        0921-EMITE-CATEGORIA-2.
016730            MOVE 2 TO CATNUM-CATSEC
016740            MOVE 'FALTA NIVEL ACADEMICO' TO CATNOM-CATSEC
016750            MOVE QT-CAT2 TO CATQT-CATSEC
016760            WRITE REG-ASC-REL FROM CATSEC AFTER 2
016770            MOVE 1 TO WS-IDX
016780        0921-LACO.
016790            IF WS-IDX > QT-CAT2
016800               GO TO 0921-EXIT.
016810            MOVE CAT2-TB(WS-IDX) TO WS-AUX-CAT
016820            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
016830            ADD 1 TO WS-IDX
016840            GO TO 0921-LACO.
016850        0921-EXIT.
016860            EXIT.
016870
016880        0922-EMITE-CATEGORIA-3.
016890            MOVE 3 TO CATNUM-CATSEC
016900            MOVE 'FALTA TIEMPO EN RANGO' TO CATNOM-CATSEC
016910            MOVE QT-CAT3 TO CATQT-CATSEC
016920            WRITE REG-ASC-REL FROM CATSEC AFTER 2
016930            MOVE 1 TO WS-IDX
016940        0922-LACO.
016950            IF WS-IDX > QT-CAT3
016960               GO TO 0922-EXIT.
016970            MOVE CAT3-TB(WS-IDX) TO WS-AUX-CAT
016980            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
016990            ADD 1 TO WS-IDX
017000            GO TO 0922-LACO.
017010        0922-EXIT.
017020            EXIT.
017030
017040        0923-EMITE-CATEGORIA-4.
017050            MOVE 4 TO CATNUM-CATSEC
017060            MOVE 'FALTA TIEMPO DE SERVICIO' TO CATNOM-CATSEC
017070            MOVE QT-CAT4 TO CATQT-CATSEC
017080            WRITE REG-ASC-REL FROM CATSEC AFTER 2
017090            MOVE 1 TO WS-IDX
017100        0923-LACO.
017110            IF WS-IDX > QT-CAT4
017120               GO TO 0923-EXIT.
017130            MOVE CAT4-TB(WS-IDX) TO WS-AUX-CAT
017140            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
017150            ADD 1 TO WS-IDX
017160            GO TO 0923-LACO.
017170        0923-EXIT.
017180            EXIT.
017190
017200        0924-EMITE-CATEGORIA-5.
017210            MOVE 5 TO CATNUM-CATSEC
017220            MOVE 'EXPEDIENTE CERRADO RECIENTE' TO CATNOM-CATSEC
017230            MOVE QT-CAT5 TO CATQT-CATSEC
017240            WRITE REG-ASC-REL FROM CATSEC AFTER 2
017250            MOVE 1 TO WS-IDX
017260        0924-LACO.
017270            IF WS-IDX > QT-CAT5
017280               GO TO 0924-EXIT.
017290            MOVE CAT5-TB(WS-IDX) TO WS-AUX-CAT
017300            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
017310            ADD 1 TO WS-IDX
017320            GO TO 0924-LACO.
017330        0924-EXIT.
017340            EXIT.
017350
017360        0925-EMITE-CATEGORIA-6.
017370            MOVE 6 TO CATNUM-CATSEC
017380            MOVE 'EXPEDIENTE ABIERTO' TO CATNOM-CATSEC
017390            MOVE QT-CAT6 TO CATQT-CATSEC
017400            WRITE REG-ASC-REL FROM CATSEC AFTER 2
017410            MOVE 1 TO WS-IDX
017420        0925-LACO.
017430            IF WS-IDX > QT-CAT6
017440               GO TO 0925-EXIT.
017450            MOVE CAT6-TB(WS-IDX) TO WS-AUX-CAT
017460            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
017470            ADD 1 TO WS-IDX
017480            GO TO 0925-LACO.
017490        0925-EXIT.
017500            EXIT.
017510
017520        0926-EMITE-CATEGORIA-7.
017530            MOVE 7 TO CATNUM-CATSEC
017540            MOVE 'CONDICION INVALIDA' TO CATNOM-CATSEC
017550            MOVE QT-CAT7 TO CATQT-CATSEC
017560            WRITE REG-ASC-REL FROM CATSEC AFTER 2
017570            MOVE 1 TO WS-IDX
017580        0926-LACO.
017590            IF WS-IDX > QT-CAT7
017600               GO TO 0926-EXIT.
017610            MOVE CAT7-TB(WS-IDX) TO WS-AUX-CAT
017620            PERFORM 0910-EMITE-BLOCO THRU 0910-EXIT
017630            ADD 1 TO WS-IDX
017640            GO TO 0926-LACO.
017650        0926-EXIT.
017660            EXIT.
017670
017680        0800-EMITE-ESTATISTICAS.
017690            WRITE REG-ASC-REL FROM ESTSEC AFTER 2
017700            MOVE WS-TOT-EVALUADOS TO TOTEV-DETEST
017710            WRITE REG-ASC-REL FROM DETEST AFTER 1
017720            MOVE 1 TO CATN-DETESTC
017730            MOVE QT-CAT1 TO CATQ-DETESTC
017740            WRITE REG-ASC-REL FROM DETESTC AFTER 1
017750            MOVE 2 TO CATN-DETESTC
017760            MOVE QT-CAT2 TO CATQ-DETESTC
017770            WRITE REG-ASC-REL FROM DETESTC AFTER 1
017780            MOVE 3 TO CATN-DETESTC
017790            MOVE QT-CAT3 TO CATQ-DETESTC
017800            WRITE REG-ASC-REL FROM DETESTC AFTER 1
017810            MOVE 4 TO CATN-DETESTC
017820            MOVE QT-CAT4 TO CATQ-DETESTC
017830            WRITE REG-ASC-REL FROM DETESTC AFTER 1
017840            MOVE 5 TO CATN-DETESTC
017850            MOVE QT-CAT5 TO CATQ-DETESTC
017860            WRITE REG-ASC-REL FROM DETESTC AFTER 1
017870            MOVE 6 TO CATN-DETESTC
017880            MOVE QT-CAT6 TO CATQ-DETESTC
017890            WRITE REG-ASC-REL FROM DETESTC AFTER 1
017900            MOVE 7 TO CATN-DETESTC
017910            MOVE QT-CAT7 TO CATQ-DETESTC
017920            WRITE REG-ASC-REL FROM DETESTC AFTER 1.
017930        0800-EXIT.
017940            EXIT.
017950
017960        0999-ENCERRA.
017970            PERFORM 0900-CABECALHO-PAGINA THRU 0900-EXIT
017980            PERFORM 0920-EMITE-CATEGORIA-1 THRU 0920-EXIT
017990            PERFORM 0921-EMITE-CATEGORIA-2 THRU 0921-EXIT
018000            PERFORM 0922-EMITE-CATEGORIA-3 THRU 0922-EXIT
018010            PERFORM 0923-EMITE-CATEGORIA-4 THRU 0923-EXIT
018020            PERFORM 0924-EMITE-CATEGORIA-5 THRU 0924-EXIT
018030            PERFORM 0925-EMITE-CATEGORIA-6 THRU 0925-EXIT
018040            PERFORM 0926-EMITE-CATEGORIA-7 THRU 0926-EXIT
018050            PERFORM 0800-EMITE-ESTATISTICAS THRU 0800-EXIT
018060            CLOSE FUNCION
018070                  ACADEM
018080                  TSERV
018090                  EXPMAST
018100                  HISTASC
018110                  CRITER
018120                  ASC-REL
018130            STOP RUN.
