000100        IDENTIFICATION DIVISION.
000110        PROGRAM-ID. IMPEXPED-COB.
000120        AUTHOR. M. FIGUEROA.
000130        INSTALLATION. DIR. DE PERSONAL - DEPTO DE SISTEMAS.
000140        DATE-WRITTEN. 12/06/1989.
000150        DATE-COMPILED.
000160        SECURITY. USO INTERNO - DIRECCION DE PERSONAL.
000170*    SISTEMA DE PERSONAL - CUERPO DE POLICIA
000180*    ANALISTA         :M. FIGUEROA
000190*    PROGRAMADOR(A)   :M. FIGUEROA
000200*    FINALIDADE       :IMPORTACAO DE EXPEDIENTES DISCIPLINARES A
000210*                       PARTIR DE ARCHIVO PLANO, COM RESOLUCION DE
000220*                       CEDULA CONTRA EL MAESTRO DE PERSONAL Y
000230*                       POSTEO SYNC (INSERTAR/ACTUALIZAR) CONTRA EL
000240*                       MAESTRO DE EXPEDIENTES.
000250*    HISTORICO DE ALTERACOES
000260*    VRS   DATA         RESP   TICKET     DESCRICAO
000270*    1.0   12/06/1989   MF     -          IMPLANTACAO INICIAL
000280*    1.1   30/11/1989   MF     SP-0045    TRATAMENTO DE CEDULAS
000290*                                          ESPECIALES (6666/9999)
000300*    1.2   18/04/1990   RS     SP-0071    REGISTRO SEM NUMERO DE
000310*                                          EXPEDIENTE PASSA A ERRO
000320*    1.3   09/09/1991   RS     SP-0118    CEDULA NAO CADASTRADA JA
000330*                                          NAO REJEITA A LINHA
000340*    1.4   22/01/1992   JP     SP-0139    CONVERSAO DE FECHAS NO
000350*                                          FORMATO DD/MM/AAAA
000360*    1.5   14/07/1993   JP     SP-0188    COMPARACAO CAMPO A CAMPO
000370*                                          ANTES DE ATUALIZAR REGISTRO
000380*    1.6   03/02/1994   MF     SP-0210    LIMITE DE 50 DETALHES POR
000390*                                          SECAO NO RELATORIO
000400*    1.7   27/10/1995   MF     SP-0245    NORMALIZACAO DE ACENTOS NOS
000410*                                          CAMPOS DE TEXTO
000420*    2.0   11/03/1998   JP     SP-0300    CORRIGIDO ANO 2000 - CAMPOS
000430*                                          DE ANO PASSAM A 4 DIGITOS
000440*    2.1   26/01/1999   JP     SP-0309    VALIDACAO FINAL Y2K NAS
000450*                                          DATAS DE EXPEDIENTE
000460*    2.2   19/08/2001   RS     SP-0341    SUBSTITUICAO DE DECIMAL-
000470*                                          COMMA POR DECIMAL-POINT
000480*    2.3   05/06/2003   MF     SP-0365    NUMERO DE EXPEDIENTE NUNCA
000490*                                          GRAVA A CEDULA DE ORIGEM
000500*    2.4   25/09/2006   RS     SP-0403    CABECALHO DO RELATORIO SEM
000510*                                          FECHA/HORA DE EJECUCION -
000520*                                          CAB2 NUNCA ERA IMPRESSA E OS
000530*                                          CAMPOS FICAVAM SEMPRE EM ZERO
000540
000550        ENVIRONMENT DIVISION.
000560        CONFIGURATION SECTION.
000570        SPECIAL-NAMES.
000580            C01 IS TOP-OF-FORM.
000590
000600        INPUT-OUTPUT SECTION.
000610        FILE-CONTROL.
000620            SELECT EXPED-IN  ASSIGN TO 'EXPEDIN'
000630                              ORGANIZATION LINE SEQUENTIAL
000640                              FILE STATUS IS ST-EXPEDIN.
000650
000660            SELECT FUNCION   ASSIGN TO 'FUNCIONARIOS'
000670                              ORGANIZATION SEQUENTIAL
000680                              FILE STATUS IS ST-FUNCION.
000690
000700            SELECT EXPMAST   ASSIGN TO 'EXPEDIENTES'
000710                              ORGANIZATION SEQUENTIAL
000720                              FILE STATUS IS ST-EXPMAST.
000730
000740            SELECT EXPMAST-N ASSIGN TO 'EXPEDIENTES-NUEVO'
000750                              ORGANIZATION SEQUENTIAL
000760                              FILE STATUS IS ST-EXPMAST-N.
000770
000780            SELECT EXP-REL   ASSIGN TO PRINTER
000790                              ORGANIZATION LINE SEQUENTIAL
000800                              FILE STATUS IS ST-EXP-REL.
000810
000820        DATA DIVISION.
000830        FILE SECTION.
000840
000850        FD  EXPED-IN
000860            LABEL RECORD STANDARD
000870            RECORD CONTAINS 220 CHARACTERS.
000880        01  REG-EXPED-IN.
000890            05  EXPIN-LINHA-TXT         PIC X(220).
000900
000910        FD  FUNCION
000920            LABEL RECORD STANDARD
000930            VALUE OF FILE-ID 'FUNCION.DAT'
000940            RECORD CONTAINS 180 CHARACTERS.
000950        01  REG-FUNCIONARIO.
000960            05  FUNC-ID                 PIC 9(07).
000970            05  FUNC-CEDULA             PIC 9(10).
000980            05  FUNC-NOMBRE             PIC X(40).
000990            05  FUNC-SEXO               PIC X(01).
001000            05  FUNC-FECHA-NAC          PIC 9(08).
001010            05  FUNC-FECHA-INGRESO      PIC 9(08).
001020            05  FUNC-FECHA-ULT-ASC      PIC 9(08).
001030            05  FUNC-RANGO-ACTUAL       PIC X(20).
001040            05  FUNC-STATUS             PIC X(10).
001050                88  FUNC-ACTIVO         VALUE 'ACTIVO'.
001060            05  FUNC-CONDICION          PIC X(20).
001070            05  FUNC-TIPO               PIC X(12).
001080                88  FUNC-UNIFORMADO     VALUE 'UNIFORMADO'.
001090            05  FUNC-GRADO-INSTRUC      PIC X(30).
001100            05  FILLER                  PIC X(06).
001110
001120        FD  EXPMAST
001130            LABEL RECORD STANDARD
001140            VALUE OF FILE-ID 'EXPEDIEN.DAT'
001150            RECORD CONTAINS 220 CHARACTERS.
001160        01  REG-EXPEDIENTE.
001170            05  EXP-ID                  PIC 9(07).
001180            05  EXP-FUNC-ID             PIC 9(07).
001190            05  EXP-NRO                 PIC X(20).
001200            05  EXP-TIPO                PIC X(20).
001210            05  EXP-ESTATUS             PIC X(10).
001220                88  EXP-ABIERTO         VALUE 'ABIERTO'.
001230                88  EXP-CERRADO         VALUE 'CERRADO'.
001240            05  EXP-FECHA-INICIO        PIC 9(08).
001250            05  EXP-FEC-INI-G REDEFINES EXP-FECHA-INICIO.
001260                10  EXP-INI-ANO         PIC 9(04).
001270                10  EXP-INI-MES         PIC 9(02).
001280                10  EXP-INI-DIA         PIC 9(02).
001290            05  EXP-FECHA-FIN           PIC 9(08).
001300            05  EXP-FEC-FIN-G REDEFINES EXP-FECHA-FIN.
001310                10  EXP-FIN-ANO         PIC 9(04).
001320                10  EXP-FIN-MES         PIC 9(02).
001330                10  EXP-FIN-DIA         PIC 9(02).
001340            05  EXP-FALTA               PIC X(40).
001350            05  EXP-DECISION            PIC X(40).
001360            05  EXP-TIPO-SANCION        PIC X(30).
001370            05  EXP-OBSERVACIONES       PIC X(60).
001380            05  EXP-CEDULA-NO-REG       PIC X(10).
001390            05  FILLER                  PIC X(08).
001400
001410        FD  EXPMAST-N
001420            LABEL RECORD STANDARD
001430            VALUE OF FILE-ID 'EXPEDIEN.NEW'
001440            RECORD CONTAINS 220 CHARACTERS.
001450        01  REG-EXPEDIENTE-NOVO.
001460            05  EXPN-ID                 PIC 9(07).
001470            05  EXPN-FUNC-ID            PIC 9(07).
001480            05  EXPN-NRO                PIC X(20).
001490            05  EXPN-TIPO               PIC X(20).
001500            05  EXPN-ESTATUS            PIC X(10).
001510            05  EXPN-FECHA-INICIO       PIC 9(08).
001520            05  EXPN-FECHA-FIN          PIC 9(08).
001530            05  EXPN-FALTA              PIC X(40).
001540            05  EXPN-DECISION           PIC X(40).
001550            05  EXPN-TIPO-SANCION       PIC X(30).
001560            05  EXPN-OBSERVACIONES      PIC X(60).
001570            05  EXPN-CEDULA-NO-REG      PIC X(10).
001580            05  FILLER                  PIC X(08).
001590
001600        FD  EXP-REL
001610            LABEL RECORD OMITTED.
001620        01  REG-EXP-REL                 PIC X(132).
001630
001640        WORKING-STORAGE SECTION.
001650*    INDICADORES DE STATUS DE ARQUIVO
001660        01  ST-EXPEDIN                  PIC X(02) VALUE SPACES.
001670        01  ST-FUNCION                  PIC X(02) VALUE SPACES.
001680        01  ST-EXPMAST                  PIC X(02) VALUE SPACES.
001690        01  ST-EXPMAST-N                PIC X(02) VALUE SPACES.
001700        01  ST-EXP-REL                  PIC X(02) VALUE SPACES.
001710
001720*    LINHA DE ENTRADA QUEBRADA POR CAMPO (SEPARADOR ; )
001730*    CEDULA;NRO;TIPO;ESTATUS;FEC-INI;FEC-FIN;FALTA;DECISION;
001740*    TIPO-SANCION;OBSERVACIONES
001750        01  WS-LINHA-CAMPOS.
001760            05  WS-CAMPO OCCURS 10 TIMES PIC X(60).
001770        01  WS-QTDE-CAMPOS              PIC 9(02) COMP.
001780        01  WS-POS-INI                  PIC 9(04) COMP.
001790        01  WS-POS-FIM                  PIC 9(04) COMP.
001800        01  WS-NRO-LINHA                PIC 9(06) COMP VALUE 1.
001810
001820*    AREA DE TRABALHO DA LINHA LIMPA
001830        01  WT-CEDULA-TXT               PIC X(15).
001840        01  WT-CEDULA-VALIDA            PIC X(01) VALUE 'N'.
001850            88  WT-CEDULA-E-VALIDA      VALUE 'S'.
001860        01  WT-CEDULA-ESPECIAL          PIC X(01) VALUE 'N'.
001870            88  WT-CEDULA-E-ESPECIAL    VALUE 'S'.
001880        01  WT-CEDULA-NUM               PIC 9(10) COMP.
001890        01  WT-NRO                      PIC X(20).
001900        01  WT-TIPO                     PIC X(20).
001910        01  WT-ESTATUS                  PIC X(10).
001920        01  WT-FEC-INI                  PIC 9(08).
001930        01  WT-FEC-FIN                  PIC 9(08).
001940        01  WT-FALTA                    PIC X(40).
001950        01  WT-DECISION                 PIC X(40).
001960        01  WT-TIPO-SANCION             PIC X(30).
001970        01  WT-OBSERVACOES              PIC X(60).
001980        01  WT-CEDULA-NO-REG            PIC X(10) VALUE SPACES.
001990        01  WT-FUNC-ID-RESOLVIDO        PIC 9(07) VALUE 0.
002000        01  WT-LINHA-EM-ERRO            PIC X(01) VALUE 'N'.
002010            88  WT-E-ERRO               VALUE 'S'.
002020
002030*    TABELA DE CONVERSAO DE VOGAIS ACENTUADAS PARA NORMALIZACAO DE
002040*    LOS CAMPOS DE TEXTO DEL EXPEDIENTE (FALTA/DECISION/SANCION/
002050*    OBSERVACIONES) - REQUISITO DE LIMPIEZA SP-0245
002060        01  WS-VOGAIS-ACENT             PIC X(14) VALUE
002070            'áéíóúñÁÉÍÓÚÑüÜ'.
002080        01  WS-VOGAIS-LIMPAS            PIC X(14) VALUE
002090            'aeiounAEIOUNuU'.
002100
002110*    TABELA DE FUNCIONARIOS EM MEMORIA (BUSCA BINARIA POR CEDULA)
002120        01  TB-FUNCIONARIOS.
002130            05  QT-FUNCIONARIOS         PIC 9(04) COMP VALUE 0.
002140            05  FUNC-TB OCCURS 1 TO 3000 TIMES
002150                        DEPENDING ON QT-FUNCIONARIOS
002160                        ASCENDING KEY IS FUNC-TB-CEDULA
002170                        INDEXED BY IX-FUNC.
002180                10  FUNC-TB-CEDULA      PIC 9(10).
002190                10  FUNC-TB-ID          PIC 9(07).
002200
002210*    TABELA DE EXPEDIENTES EXISTENTES EM MEMORIA (BUSCA LINEAR)
002220        01  TB-EXPEDIENTES.
002230            05  QT-EXPEDIENTES          PIC 9(04) COMP VALUE 0.
002240            05  EXP-TB OCCURS 1 TO 5000 TIMES
002250                        DEPENDING ON QT-EXPEDIENTES
002260                        INDEXED BY IX-EXP.
002270                10  EXP-TB-REG          PIC X(220).
002280        01  WS-IX-VARRE                 PIC 9(04) COMP VALUE 0.
002290        01  WS-IX-ACHOU                 PIC 9(04) COMP VALUE 0.
002300        01  WS-EXP-PROX-ID              PIC 9(07) COMP VALUE 0.
002310
002320*    LINHA DE TRABALHO REDEFININDO UM REGISTRO DA TABELA
002330        01  WS-EXP-TRABALHO.
002340            05  WK-EXP-ID               PIC 9(07).
002350            05  WK-EXP-FUNC-ID          PIC 9(07).
002360            05  WK-EXP-NRO              PIC X(20).
002370            05  WK-EXP-TIPO             PIC X(20).
002380            05  WK-EXP-ESTATUS          PIC X(10).
002390            05  WK-EXP-FECHA-INICIO     PIC 9(08).
002400            05  WK-EXP-FECHA-FIN        PIC 9(08).
002410            05  WK-EXP-FALTA            PIC X(40).
002420            05  WK-EXP-DECISION         PIC X(40).
002430            05  WK-EXP-TIPO-SANCION     PIC X(30).
002440            05  WK-EXP-OBSERVACIONES    PIC X(60).
002450            05  WK-EXP-CEDULA-NO-REG    PIC X(10).
002460            05  FILLER                  PIC X(08).
002470        01  WS-EXP-TRAB-R REDEFINES WS-EXP-TRABALHO
002480                                    PIC X(220).
002490
002500*    ACUMULADORES E CONTADORES
002510        01  WS-TOT-LIDOS                PIC 9(06) COMP VALUE 0.
002520        01  WS-TOT-ADICIONADOS          PIC 9(06) COMP VALUE 0.
002530        01  WS-TOT-ATUALIZADOS          PIC 9(06) COMP VALUE 0.
002540        01  WS-TOT-ERROS                PIC 9(06) COMP VALUE 0.
002550        01  WS-QT-DET-ADIC              PIC 9(02) COMP VALUE 0.
002560        01  WS-QT-DET-ATU               PIC 9(02) COMP VALUE 0.
002570        01  WS-QT-DET-ERR               PIC 9(02) COMP VALUE 0.
002580        01  WS-QT-NAO-REGISTR           PIC 9(02) COMP VALUE 0.
002590
002600*    LISTAS DE DETALHE PARA O RELATORIO (LIMITE DE LINHAS POR SECAO)
002610        01  TB-DET-ADIC.
002620            05  DET-ADIC-LIN OCCURS 50 TIMES.
002630                10  DA-LINHA-ORIGEM     PIC 9(06).
002640                10  DA-NRO              PIC X(20).
002650                10  DA-FUNC-ID          PIC 9(07).
002660        01  TB-DET-ATU.
002670            05  DET-ATU-LIN OCCURS 50 TIMES.
002680                10  DU-LINHA-ORIGEM     PIC 9(06).
002690                10  DU-NRO              PIC X(20).
002700                10  DU-FUNC-ID          PIC 9(07).
002710        01  TB-DET-ERR.
002720            05  DET-ERR-LIN OCCURS 20 TIMES.
002730                10  DE-LINHA-ORIGEM     PIC 9(06).
002740                10  DE-MOTIVO           PIC X(40).
002750        01  TB-NAO-REGISTR.
002760            05  NR-CEDULA-LIN OCCURS 20 TIMES PIC X(10).
002770
002780        01  WS-DATA-EXEC                PIC 9(08) VALUE 20250101.
002790        01  WS-DATA-EXEC-G REDEFINES WS-DATA-EXEC.
002800            05  WS-EXEC-ANO             PIC 9(04).
002810            05  WS-EXEC-MES             PIC 9(02).
002820            05  WS-EXEC-DIA             PIC 9(02).
002830        01  WS-HORA-EXEC                PIC 9(06) VALUE 000000.
002840        01  WS-HORA-EXEC-G REDEFINES WS-HORA-EXEC.
002850            05  WS-EXEC-HOR             PIC 9(02).
002860            05  WS-EXEC-MIN             PIC 9(02).
002870            05  WS-EXEC-SEG             PIC 9(02).
002880        01  WS-TAXA-EXITO               PIC 9(03)V99.
002890        01  WS-TAXA-EXITO-ED            PIC ZZ9.99.
002900        01  WS-DIVISOR                  PIC 9(07) COMP.
002910        01  WS-IDX                      PIC 9(04) COMP.
002920
002930*    CABECALHOS E LINHA DE DETALHE DO RELATORIO
002940        01  CONTLIN                     PIC 9(02) COMP VALUE 99.
002950        01  CONTPAG                     PIC 9(05) COMP VALUE 0.
002960
002970        01  CAB1.
002980            05  FILLER PIC X(45) VALUE 'IMPORTACAO DE EXPEDIENTES'.
002990            05  FILLER PIC X(63) VALUE SPACES.
003000            05  FILLER PIC X(04) VALUE 'PAG.'.
003010            05  PAGINA-CAB1             PIC ZZZ9.
003020
003030        01  CAB2.
003040            05  FILLER PIC X(15) VALUE 'DATA EXECUCAO: '.
003050            05  DATA-CAB2               PIC X(10).
003060            05  FILLER PIC X(15) VALUE SPACES.
003070            05  FILLER PIC X(15) VALUE 'HORA: '.
003080            05  HORA-CAB2               PIC X(08).
003090            05  FILLER PIC X(69) VALUE SPACES.
003100
003110        01  CAB3.
003120            05  FILLER PIC X(20) VALUE 'RESUMO EJECUTIVO'.
003130            05  FILLER PIC X(112) VALUE SPACES.
003140
003150        01  CAB4.
003160            05  FILLER PIC X(20) VALUE 'LINEAS PROCESADAS  :'.
003170            05  TOT-LID-CAB4            PIC ZZZ,ZZ9.
003180            05  FILLER PIC X(90) VALUE SPACES.
003190
003200        01  CAB5.
003210            05  FILLER PIC X(20) VALUE 'AGREGADOS          :'.
003220            05  TOT-ADIC-CAB5           PIC ZZZ,ZZ9.
003230            05  FILLER PIC X(20) VALUE 'ACTUALIZADOS       :'.
003240            05  TOT-ATU-CAB5            PIC ZZZ,ZZ9.
003250            05  FILLER PIC X(20) VALUE 'ERRORES            :'.
003260            05  TOT-ERR-CAB5            PIC ZZZ,ZZ9.
003270            05  FILLER PIC X(41) VALUE SPACES.
003280
003290        01  CAB6.
003300            05  FILLER PIC X(20) VALUE 'TASA DE EXITO   %  :'.
003310            05  TAXA-CAB6               PIC ZZ9.99.
003320            05  FILLER PIC X(107) VALUE SPACES.
003330
003340        01  SEC1.
003350            05  FILLER PIC X(40) VALUE 'CASOS AGREGADOS (HASTA 50)'.
003360            05  FILLER PIC X(92) VALUE SPACES.
003370
003380        01  SEC2.
003390            05  FILLER PIC X(40) VALUE 'CASOS ACTUALIZADOS (HASTA 50)'.
003400            05  FILLER PIC X(92) VALUE SPACES.
003410
003420        01  SEC3.
003430            05  FILLER PIC X(40) VALUE 'ERRORES DETECTADOS (HASTA 20)'.
003440            05  FILLER PIC X(92) VALUE SPACES.
003450
003460        01  SEC4.
003470            05  FILLER PIC X(40) VALUE 'CEDULAS NO REGISTRADAS'.
003480            05  FILLER PIC X(92) VALUE SPACES.
003490
003500        01  DET1.
003510            05  FILLER PIC X(08) VALUE 'LINEA '.
003520            05  LINDET-DET1             PIC ZZZZZ9.
003530            05  FILLER PIC X(04) VALUE ' EXP '.
003540            05  NRODET-DET1             PIC X(20).
003550            05  FILLER PIC X(04) VALUE ' FUN '.
003560            05  FUNDET-DET1             PIC ZZZZZZ9.
003570            05  FILLER PIC X(82) VALUE SPACES.
003580
003590        01  DET2.
003600            05  FILLER PIC X(08) VALUE 'LINEA '.
003610            05  LINDET-DET2             PIC ZZZZZ9.
003620            05  FILLER PIC X(04) VALUE ' -> '.
003630            05  MOTDET-DET2             PIC X(40).
003640            05  FILLER PIC X(74) VALUE SPACES.
003650
003660        01  DET3.
003670            05  FILLER PIC X(20) VALUE '  CEDULA NO REG.: '.
003680            05  CEDDET-DET3             PIC X(10).
003690            05  FILLER PIC X(102) VALUE SPACES.
003700
003710        01  WS-MENSAGEM-LINHA           PIC X(80).
003720
003730        PROCEDURE DIVISION.
003740
003750        0100-ABRE-ARQUIVOS.
003760            OPEN INPUT EXPED-IN
003770            OPEN INPUT FUNCION
003780            OPEN INPUT EXPMAST
003790            OPEN OUTPUT EXPMAST-N
003800            OPEN OUTPUT EXP-REL
003810            IF ST-EXPEDIN NOT = '00'
003820               DISPLAY 'ERRO ABERTURA EXPEDIN - STATUS ' ST-EXPEDIN
003830               GO TO 0999-ENCERRA.
003840            IF ST-FUNCION NOT = '00'
003850               DISPLAY 'ERRO ABERTURA FUNCIONARIOS - STATUS ' ST-FUNCION
003860               GO TO 0999-ENCERRA.
003870            PERFORM 0200-CARREGA-FUNCIONARIOS THRU 0200-EXIT
003880            PERFORM 0250-CARREGA-EXPEDIENTES THRU 0250-EXIT
003890            PERFORM 0300-LE-ENTRADA THRU 0300-EXIT
003900            GO TO 0999-ENCERRA.
003910
003920        0200-CARREGA-FUNCIONARIOS.
003930            READ FUNCION
003940               AT END GO TO 0200-EXIT.
003950            ADD 1 TO QT-FUNCIONARIOS
003960            MOVE FUNC-CEDULA TO FUNC-TB-CEDULA(QT-FUNCIONARIOS)
003970            MOVE FUNC-ID     TO FUNC-TB-ID(QT-FUNCIONARIOS)
003980            GO TO 0200-CARREGA-FUNCIONARIOS.
003990        0200-EXIT.
004000            EXIT.
004010
004020        0250-CARREGA-EXPEDIENTES.
004030            READ EXPMAST
004040               AT END GO TO 0250-EXIT.
004050            ADD 1 TO QT-EXPEDIENTES
004060            MOVE REG-EXPEDIENTE TO EXP-TB-REG(QT-EXPEDIENTES)
004070            IF EXP-ID > WS-EXP-PROX-ID
004080               MOVE EXP-ID TO WS-EXP-PROX-ID
004090            END-IF
004100            GO TO 0250-CARREGA-EXPEDIENTES.
004110        0250-EXIT.
004120            ADD 1 TO WS-EXP-PROX-ID
004130            EXIT.
004140
004150        0300-LE-ENTRADA.
004160            READ EXPED-IN
004170               AT END GO TO 0300-EXIT.
004180            ADD 1 TO WS-NRO-LINHA
004190            ADD 1 TO WS-TOT-LIDOS
004200            MOVE 'N' TO WT-LINHA-EM-ERRO
004210            PERFORM 0350-QUEBRA-LINHA THRU 0350-EXIT
004220            PERFORM 0400-LIMPA-LINHA THRU 0400-EXIT
004230            IF WT-E-ERRO
004240               GO TO 0300-LE-ENTRADA.
004250            PERFORM 0500-RESOLVE-CEDULA THRU 0500-EXIT
004260            IF WT-E-ERRO
004270               GO TO 0300-LE-ENTRADA.
004280            PERFORM 0600-LOCALIZA-EXISTENTE THRU 0600-EXIT
004290            PERFORM 0700-GRAVA-CASO THRU 0700-EXIT
004300            GO TO 0300-LE-ENTRADA.
004310        0300-EXIT.
004320            EXIT.
004330
004340        0350-QUEBRA-LINHA.
004350            MOVE SPACES TO WS-LINHA-CAMPOS
004360            MOVE 1 TO WS-QTDE-CAMPOS
004370            UNSTRING EXPIN-LINHA-TXT DELIMITED BY ';'
004380                     INTO WS-CAMPO(1) WS-CAMPO(2) WS-CAMPO(3)
004390                          WS-CAMPO(4) WS-CAMPO(5) WS-CAMPO(6)
004400                          WS-CAMPO(7) WS-CAMPO(8) WS-CAMPO(9)
004410                          WS-CAMPO(10)
004420                     TALLYING IN WS-QTDE-CAMPOS.
004430        0350-EXIT.
004440            EXIT.
004450
004460        0400-LIMPA-LINHA.
004470            MOVE WS-CAMPO(1)  TO WT-CEDULA-TXT
004480            MOVE WS-CAMPO(2)  TO WT-NRO
004490            MOVE WS-CAMPO(3)  TO WT-TIPO
004500            MOVE WS-CAMPO(4)  TO WT-ESTATUS
004510            MOVE WS-CAMPO(7)  TO WT-FALTA
004520            MOVE WS-CAMPO(8)  TO WT-DECISION
004530            MOVE WS-CAMPO(9)  TO WT-TIPO-SANCION
004540            MOVE WS-CAMPO(10) TO WT-OBSERVACOES
004550            IF WT-NRO = SPACES
004560               MOVE 'S' TO WT-LINHA-EM-ERRO
004570               PERFORM 0910-REGISTRA-ERRO THRU 0910-EXIT
004580               GO TO 0400-EXIT.
004590            INSPECT WT-TIPO    CONVERTING
004600                    'abcdefghijklmnopqrstuvwxyz' TO
004610                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004620            INSPECT WT-ESTATUS CONVERTING
004630                    'abcdefghijklmnopqrstuvwxyz' TO
004640                    'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004650            IF WT-TIPO = SPACES
004660               MOVE 'DISCIPLINARIO' TO WT-TIPO.
004670            IF WT-ESTATUS = SPACES
004680               MOVE 'ABIERTO' TO WT-ESTATUS.
004690            PERFORM 0430-NORMALIZA-ACENTOS THRU 0430-EXIT
004700            PERFORM 0420-CONVERTE-DATA THRU 0420-EXIT.
004710        0400-EXIT.
004720            EXIT.
004730
004740        0420-CONVERTE-DATA.
004750            MOVE WS-CAMPO(5) TO WS-MENSAGEM-LINHA
004760            PERFORM 0421-FORMATA-DDMMAAAA THRU 0421-EXIT
004770            MOVE WS-CAMPO(6) TO WS-MENSAGEM-LINHA
004780            PERFORM 0422-FORMATA-FIM THRU 0422-EXIT.
004790        0420-EXIT.
004800            EXIT.
004810
004820        0421-FORMATA-DDMMAAAA.
004830            MOVE 0 TO WT-FEC-INI
004840            IF WS-MENSAGEM-LINHA(3:1) = '/'
004850               MOVE WS-MENSAGEM-LINHA(7:4) TO WT-FEC-INI(1:4)
004860               MOVE WS-MENSAGEM-LINHA(4:2) TO WT-FEC-INI(5:2)
004870               MOVE WS-MENSAGEM-LINHA(1:2) TO WT-FEC-INI(7:2)
004880            ELSE
004890               IF WS-MENSAGEM-LINHA(5:1) = '-'
004900                  MOVE WS-MENSAGEM-LINHA(1:4) TO WT-FEC-INI(1:4)
004910                  MOVE WS-MENSAGEM-LINHA(6:2) TO WT-FEC-INI(5:2)
004920                  MOVE WS-MENSAGEM-LINHA(9:2) TO WT-FEC-INI(7:2)
004930               END-IF
004940            END-IF.
004950        0421-EXIT.
004960            EXIT.
004970
004980        0422-FORMATA-FIM.
004990            MOVE 0 TO WT-FEC-FIN
005000            IF WS-MENSAGEM-LINHA(3:1) = '/'
005010               MOVE WS-MENSAGEM-LINHA(7:4) TO WT-FEC-FIN(1:4)
005020               MOVE WS-MENSAGEM-LINHA(4:2) TO WT-FEC-FIN(5:2)
005030               MOVE WS-MENSAGEM-LINHA(1:2) TO WT-FEC-FIN(7:2)
005040            ELSE
005050               IF WS-MENSAGEM-LINHA(5:1) = '-'
005060                  MOVE WS-MENSAGEM-LINHA(1:4) TO WT-FEC-FIN(1:4)
005070                  MOVE WS-MENSAGEM-LINHA(6:2) TO WT-FEC-FIN(5:2)
005080                  MOVE WS-MENSAGEM-LINHA(9:2) TO WT-FEC-FIN(7:2)
005090               END-IF
005100            END-IF.
005110        0422-EXIT.
005120            EXIT.
005130
005140        0430-NORMALIZA-ACENTOS.
005150            INSPECT WT-FALTA CONVERTING
005160                    WS-VOGAIS-ACENT TO WS-VOGAIS-LIMPAS
005170            INSPECT WT-DECISION CONVERTING
005180                    WS-VOGAIS-ACENT TO WS-VOGAIS-LIMPAS
005190            INSPECT WT-TIPO-SANCION CONVERTING
005200                    WS-VOGAIS-ACENT TO WS-VOGAIS-LIMPAS
005210            INSPECT WT-OBSERVACOES CONVERTING
005220                    WS-VOGAIS-ACENT TO WS-VOGAIS-LIMPAS.
005230        0430-EXIT.
005240            EXIT.
005250
005260        0500-RESOLVE-CEDULA.
005270            MOVE SPACES TO WT-CEDULA-NO-REG
005280            MOVE 0      TO WT-FUNC-ID-RESOLVIDO
005290            MOVE 'N'    TO WT-CEDULA-ESPECIAL
005300            INSPECT WT-CEDULA-TXT REPLACING ALL '-' BY SPACES
005310            IF WT-CEDULA-TXT = SPACES OR '6666' OR '9999'
005320               MOVE 'S' TO WT-CEDULA-ESPECIAL
005330               GO TO 0500-EXIT.
005340            IF WT-CEDULA-TXT NOT NUMERIC
005350               MOVE 'S' TO WT-LINHA-EM-ERRO
005360               MOVE 'CEDULA INVALIDA' TO
005370                  WS-MENSAGEM-LINHA(1:40)
005380               PERFORM 0910-REGISTRA-ERRO THRU 0910-EXIT
005390               GO TO 0500-EXIT.
005400            MOVE WT-CEDULA-TXT TO WT-CEDULA-NUM
005410            SET IX-FUNC TO 1
005420            SEARCH ALL FUNC-TB
005430               AT END
005440                  MOVE WT-CEDULA-TXT TO WT-CEDULA-NO-REG
005450                  PERFORM 0510-REGISTRA-NAO-REG THRU 0510-EXIT
005460               WHEN FUNC-TB-CEDULA(IX-FUNC) = WT-CEDULA-NUM
005470                  MOVE FUNC-TB-ID(IX-FUNC) TO WT-FUNC-ID-RESOLVIDO
005480            END-SEARCH.
005490        0500-EXIT.
005500            EXIT.
005510
005520        0510-REGISTRA-NAO-REG.
005530            IF WS-QT-NAO-REGISTR < 20
005540               ADD 1 TO WS-QT-NAO-REGISTR
005550               MOVE WT-CEDULA-NO-REG TO NR-CEDULA-LIN(WS-QT-NAO-REGISTR)
005560            END-IF.
005570        0510-EXIT.
005580            EXIT.
005590
005600        0600-LOCALIZA-EXISTENTE.
005610            MOVE 0 TO WS-IX-ACHOU
005620            SET IX-EXP TO 1
005630        0600-VARRE.
005640            IF IX-EXP > QT-EXPEDIENTES
005650               GO TO 0600-EXIT.
005660            MOVE EXP-TB-REG(IX-EXP) TO WS-EXP-TRAB-R
005670            IF WK-EXP-NRO           = WT-NRO
005680               AND WK-EXP-FUNC-ID   = WT-FUNC-ID-RESOLVIDO
005690               AND WK-EXP-CEDULA-NO-REG = WT-CEDULA-NO-REG
005700               SET WS-IX-ACHOU TO IX-EXP
005710               GO TO 0600-EXIT.
005720            SET IX-EXP UP BY 1
005730            GO TO 0600-VARRE.
005740        0600-EXIT.
005750            EXIT.
005760
005770        0700-GRAVA-CASO.
005780            IF WS-IX-ACHOU = 0
005790               PERFORM 0720-INSERE-CASO THRU 0720-EXIT
005800               GO TO 0700-EXIT.
005810            MOVE EXP-TB-REG(WS-IX-ACHOU) TO WS-EXP-TRAB-R
005820            IF WK-EXP-FUNC-ID         = WT-FUNC-ID-RESOLVIDO
005830               AND WK-EXP-FECHA-INICIO = WT-FEC-INI
005840               AND WK-EXP-FECHA-FIN    = WT-FEC-FIN
005850               AND WK-EXP-TIPO         = WT-TIPO
005860               AND WK-EXP-TIPO-SANCION = WT-TIPO-SANCION
005870               AND WK-EXP-OBSERVACIONES = WT-OBSERVACOES
005880               AND WK-EXP-CEDULA-NO-REG = WT-CEDULA-NO-REG
005890               PERFORM 0730-ATUALIZA-CASO THRU 0730-EXIT
005900            ELSE
005910               PERFORM 0720-INSERE-CASO THRU 0720-EXIT
005920            END-IF.
005930        0700-EXIT.
005940            EXIT.
005950
005960        0720-INSERE-CASO.
005970            MOVE WS-EXP-PROX-ID TO WK-EXP-ID
005980            ADD 1               TO WS-EXP-PROX-ID
005990            MOVE WT-FUNC-ID-RESOLVIDO TO WK-EXP-FUNC-ID
006000            MOVE WT-NRO               TO WK-EXP-NRO
006010            MOVE WT-TIPO              TO WK-EXP-TIPO
006020            MOVE WT-ESTATUS           TO WK-EXP-ESTATUS
006030            MOVE WT-FEC-INI           TO WK-EXP-FECHA-INICIO
006040            MOVE WT-FEC-FIN           TO WK-EXP-FECHA-FIN
006050            MOVE WT-FALTA             TO WK-EXP-FALTA
006060            MOVE WT-DECISION          TO WK-EXP-DECISION
006070            MOVE WT-TIPO-SANCION      TO WK-EXP-TIPO-SANCION
006080            MOVE WT-OBSERVACOES       TO WK-EXP-OBSERVACIONES
006090            MOVE WT-CEDULA-NO-REG     TO WK-EXP-CEDULA-NO-REG
006100            ADD 1 TO QT-EXPEDIENTES
006110            MOVE WS-EXP-TRAB-R TO EXP-TB-REG(QT-EXPEDIENTES)
006120            ADD 1 TO WS-TOT-ADICIONADOS
006130            IF WS-QT-DET-ADIC < 50
006140               ADD 1 TO WS-QT-DET-ADIC
006150               MOVE WS-NRO-LINHA TO DA-LINHA-ORIGEM(WS-QT-DET-ADIC)
006160               MOVE WK-EXP-NRO   TO DA-NRO(WS-QT-DET-ADIC)
006170               MOVE WK-EXP-FUNC-ID TO DA-FUNC-ID(WS-QT-DET-ADIC)
006180            END-IF.
006190        0720-EXIT.
006200            EXIT.
006210
006220        0730-ATUALIZA-CASO.
006230            MOVE WT-DECISION TO WK-EXP-DECISION
006240            MOVE WT-FALTA    TO WK-EXP-FALTA
006250            MOVE WT-ESTATUS  TO WK-EXP-ESTATUS
006260            MOVE WS-EXP-TRAB-R TO EXP-TB-REG(WS-IX-ACHOU)
006270            ADD 1 TO WS-TOT-ATUALIZADOS
006280            IF WS-QT-DET-ATU < 50
006290               ADD 1 TO WS-QT-DET-ATU
006300               MOVE WS-NRO-LINHA TO DU-LINHA-ORIGEM(WS-QT-DET-ATU)
006310               MOVE WK-EXP-NRO   TO DU-NRO(WS-QT-DET-ATU)
006320               MOVE WK-EXP-FUNC-ID TO DU-FUNC-ID(WS-QT-DET-ATU)
006330            END-IF.
006340        0730-EXIT.
006350            EXIT.
006360
006370        0910-REGISTRA-ERRO.
006380            ADD 1 TO WS-TOT-ERROS
006390            IF WS-QT-DET-ERR < 20
006400               ADD 1 TO WS-QT-DET-ERR
006410               MOVE WS-NRO-LINHA TO DE-LINHA-ORIGEM(WS-QT-DET-ERR)
006420               MOVE WS-MENSAGEM-LINHA(1:40) TO DE-MOTIVO(WS-QT-DET-ERR)
006430            END-IF.
006440        0910-EXIT.
006450            EXIT.
006460
006470        0800-REGRAVA-MASTER.
006480            SET IX-EXP TO 1
006490        0800-GRAVA.
006500            IF IX-EXP > QT-EXPEDIENTES
006510               GO TO 0800-EXIT.
006520            MOVE EXP-TB-REG(IX-EXP) TO REG-EXPEDIENTE-NOVO
006530            WRITE REG-EXPEDIENTE-NOVO
006540            SET IX-EXP UP BY 1
006550            GO TO 0800-GRAVA.
006560        0800-EXIT.
006570            EXIT.
006580
006590        0850-CALCULA-TAXA.
006600            COMPUTE WS-DIVISOR = WS-TOT-LIDOS
006610            IF WS-DIVISOR = 0
006620               MOVE 0 TO WS-TAXA-EXITO
006630               GO TO 0850-EXIT.
006640            COMPUTE WS-TAXA-EXITO ROUNDED =
006650                    ((WS-TOT-ADICIONADOS + WS-TOT-ATUALIZADOS) /
006660                     WS-DIVISOR) * 100.
006670        0850-EXIT.
006680            EXIT.
006690
006700        0900-EMITE-RELATORIO.
006710            PERFORM 0850-CALCULA-TAXA THRU 0850-EXIT
006720            STRING WS-EXEC-DIA DELIMITED BY SIZE
006730                   '/'         DELIMITED BY SIZE
006740                   WS-EXEC-MES DELIMITED BY SIZE
006750                   '/'         DELIMITED BY SIZE
006760                   WS-EXEC-ANO DELIMITED BY SIZE
006770                   INTO DATA-CAB2
006780            STRING WS-EXEC-HOR DELIMITED BY SIZE
006790                   ':'         DELIMITED BY SIZE
006800                   WS-EXEC-MIN DELIMITED BY SIZE
006810                   ':'         DELIMITED BY SIZE
006820                   WS-EXEC-SEG DELIMITED BY SIZE
006830                   INTO HORA-CAB2
006840            MOVE WS-TOT-LIDOS       TO TOT-LID-CAB4
006850            MOVE WS-TOT-ADICIONADOS TO TOT-ADIC-CAB5
006860            MOVE WS-TOT-ATUALIZADOS TO TOT-ATU-CAB5
006870            MOVE WS-TOT-ERROS       TO TOT-ERR-CAB5
006880            MOVE WS-TAXA-EXITO      TO WS-TAXA-EXITO-ED
006890            MOVE WS-TAXA-EXITO-ED   TO TAXA-CAB6
006900            PERFORM 0950-CABECALHO-PAGINA THRU 0950-EXIT
006910            WRITE REG-EXP-REL FROM CAB2 AFTER 1
006920            WRITE REG-EXP-REL FROM CAB3 AFTER 2
006930            WRITE REG-EXP-REL FROM CAB4 AFTER 1
006940            WRITE REG-EXP-REL FROM CAB5 AFTER 1
006950            WRITE REG-EXP-REL FROM CAB6 AFTER 1
006960            WRITE REG-EXP-REL FROM SEC1 AFTER 2
006970            MOVE 1 TO WS-IDX
006980            MOVE 6 TO CONTLIN
006990        0900-LACO-ADIC.
007000            IF WS-IDX > WS-QT-DET-ADIC
007010               GO TO 0900-FIM-ADIC.
007020            IF CONTLIN > 55
007030               PERFORM 0950-CABECALHO-PAGINA THRU 0950-EXIT.
007040            MOVE DA-LINHA-ORIGEM(WS-IDX) TO LINDET-DET1
007050            MOVE DA-NRO(WS-IDX)          TO NRODET-DET1
007060            MOVE DA-FUNC-ID(WS-IDX)      TO FUNDET-DET1
007070            WRITE REG-EXP-REL FROM DET1 AFTER 1
007080            ADD 1 TO CONTLIN
007090            ADD 1 TO WS-IDX
007100            GO TO 0900-LACO-ADIC.
007110        0900-FIM-ADIC.
007120            WRITE REG-EXP-REL FROM SEC2 AFTER 2
007130            MOVE 1 TO WS-IDX
007140        0900-LACO-ATU.
007150            IF WS-IDX > WS-QT-DET-ATU
007160               GO TO 0900-FIM-ATU.
007170            IF CONTLIN > 55
007180               PERFORM 0950-CABECALHO-PAGINA THRU 0950-EXIT.
007190            MOVE DU-LINHA-ORIGEM(WS-IDX) TO LINDET-DET1
007200            MOVE DU-NRO(WS-IDX)          TO NRODET-DET1
007210            MOVE DU-FUNC-ID(WS-IDX)      TO FUNDET-DET1
007220            WRITE REG-EXP-REL FROM DET1 AFTER 1
007230            ADD 1 TO CONTLIN
007240            ADD 1 TO WS-IDX
007250            GO TO 0900-LACO-ATU.
007260        0900-FIM-ATU.
007270            WRITE REG-EXP-REL FROM SEC3 AFTER 2
007280            MOVE 1 TO WS-IDX
007290        0900-LACO-ERR.
007300            IF WS-IDX > WS-QT-DET-ERR
007310               GO TO 0900-FIM-ERR.
007320            IF CONTLIN > 55
007330               PERFORM 0950-CABECALHO-PAGINA THRU 0950-EXIT.
007340            MOVE DE-LINHA-ORIGEM(WS-IDX) TO LINDET-DET2
007350            MOVE DE-MOTIVO(WS-IDX)       TO MOTDET-DET2
007360            WRITE REG-EXP-REL FROM DET2 AFTER 1
007370            ADD 1 TO CONTLIN
007380            ADD 1 TO WS-IDX
007390            GO TO 0900-LACO-ERR.
007400        0900-FIM-ERR.
007410            WRITE REG-EXP-REL FROM SEC4 AFTER 2
007420            MOVE 1 TO WS-IDX
007430        0900-LACO-NREG.
007440            IF WS-IDX > WS-QT-NAO-REGISTR
007450               GO TO 0900-EXIT.
007460            IF CONTLIN > 55
007470               PERFORM 0950-CABECALHO-PAGINA THRU 0950-EXIT.
007480            MOVE NR-CEDULA-LIN(WS-IDX) TO CEDDET-DET3
007490            WRITE REG-EXP-REL FROM DET3 AFTER 1
007500            ADD 1 TO CONTLIN
007510            ADD 1 TO WS-IDX
007520            GO TO 0900-LACO-NREG.
007530        0900-EXIT.
007540            EXIT.
007550
007560        0950-CABECALHO-PAGINA.
007570            ADD 1 TO CONTPAG
007580            MOVE CONTPAG TO PAGINA-CAB1
007590            WRITE REG-EXP-REL FROM CAB1 AFTER PAGE
007600            MOVE 2 TO CONTLIN.
007610        0950-EXIT.
007620            EXIT.
007630
007640        0999-ENCERRA.
007650            PERFORM 0800-REGRAVA-MASTER THRU 0800-EXIT
007660            PERFORM 0900-EMITE-RELATORIO THRU 0900-EXIT
007670            CLOSE EXPED-IN
007680                  FUNCION
007690                  EXPMAST
007700                  EXPMAST-N
007710                  EXP-REL
007720            STOP RUN.
007730
